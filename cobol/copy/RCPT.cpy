000100* RCPT.cpybk - LINKAGE RECORD FOR SFVRCPT (CALLED ROUTINE)
000200* SFVRCPT IS THE GOODS-RECEIPT POSTING ENGINE FOR UNIT U4.  IT IS
000300* CALLED ONCE PER RECEIVE EVENT FROM SFVORDL'S DELIVERY PATH
000400* (MODE "R" - POST ONE RECEIPT) AND ONCE MORE AT END OF RUN
000500* (MODE "E" - FLUSH THE STOCK TABLE BACK TO STOCK-FILE AND CLOSE
000600* THE FILES THIS ROUTINE OWNS).
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*****************************************************************
001000* SFB001  NMAHO   03/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
001100*                   - INITIAL VERSION, ADAPTED FROM THE RATE-
001200*                     CONVERSION LINKAGE AREA'S INPUT/OUTPUT
001300*                     GROUP LAYOUT.
001400*-----------------------------------------------------------------
001500* SFB044  TKAZE   14/11/2022 - REQ#1288 ADDED MODE SWITCH SO THE
001600*                   DRIVER CAN TELL SFVRCPT TO FLUSH AND CLOSE AT
001700*                   END OF RUN WITHOUT A DUMMY RECEIPT RECORD.
001800*-----------------------------------------------------------------
001900 01  WK-C-RCPT.
002000     05  WK-C-RCPT-INPUT.
002100         10  WK-C-RCPT-MODE       PIC X(01).
002200             88  RCPT-MODE-POST         VALUE "R".
002300             88  RCPT-MODE-END-OF-RUN   VALUE "E".
002400         10  WK-N-RCPT-ORD-ID     PIC 9(09).
002500         10  WK-N-RCPT-REQ-ID     PIC 9(09).
002600         10  WK-N-RCPT-SCH-ID     PIC 9(09).
002700         10  WK-N-RCPT-EXPIRY     PIC 9(08).
002800     05  WK-C-RCPT-OUTPUT.
002900         10  WK-C-RCPT-NO-ERROR   PIC X(01).
003000         10  WK-N-RCPT-LINES-WRTN PIC 9(05).
003100         10  WK-N-RCPT-KG-RCVD    PIC S9(07)V9(03).
003200         10  WK-C-RCPT-RETCODE    PIC X(02).
