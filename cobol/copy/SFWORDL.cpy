000100* SFWORDL.cpybk
000200* ORDER LEDGER / ORDER-EVENT RECORD.
000300* ONE 75-BYTE AREA CARRYING TWO REDEFINED VIEWS - THE ORDER
000400* LEDGER ROW (ORD-...) AND THE INCOMING ORDER-EVENT ROW THAT
000500* DRIVES THE DELIVERY STATE MACHINE (EVT-...).  LIFTED OUT OF
000600* THE OLD INCOMING-MESSAGE JOURNAL COPYBOOK WHICH CARRIED
000700* SEVERAL WIRE FORMATS THE SAME WAY.  THE GOODS-RECEIPT
000800* MOVEMENT POSTED AT RECEIPT TIME IS A SEPARATE PHYSICAL FILE -
000900* SEE SFWSTIN.cpybk.
001000*****************************************************************
001100* HISTORY OF MODIFICATION:
001200*****************************************************************
001300* SFB001  NMAHO   03/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
001400*                   - INITIAL VERSION
001500*-----------------------------------------------------------------
001600* SFB052  TKAZE   09/01/2024 - REQ#1477 SUPPLIER RATING ADDED TO
001700*                   THE ORDER LEDGER VIEW AT RECEIPT (RANGE 0-5).
001800*-----------------------------------------------------------------
001900* SFB058  TKAZE   03/09/2024 - REQ#1509 GOODS-RECEIPT MOVEMENT
002000*                   VIEW SPLIT OUT OF THIS COPYBOOK - IT BELONGS
002100*                   TO STOCKIN-FILE, NOT ORDER-EVENT-FILE, AND
002200*                   WAS WRONGLY SHARING THIS 75-BYTE AREA.
002300*-----------------------------------------------------------------
002400 01  SFWORDL-RECORD                PIC X(75).
002500*
002600* ORDER LEDGER VIEW - ORDER-FILE, REWRITTEN EACH RUN
002700*
002800 01  SFWORDL-ORD REDEFINES SFWORDL-RECORD.
002900     05  ORD-ID                     PIC 9(09).
003000     05  ORD-REQ-ID                 PIC 9(09).
003100*                        SOURCE APPROVED REQUEST
003200     05  ORD-SUPPLIER-ID            PIC 9(09).
003300     05  ORD-DELIVERY-DATE          PIC 9(08).
003400*                        YYYYMMDD, SET WHEN STATUS ADVANCES
003500     05  ORD-DELIVERY-STATUS        PIC X(10).
003600         88  ORD-IS-SCHEDULED               VALUE "SCHEDULED".
003700         88  ORD-IS-PROCESSING              VALUE "PROCESSING".
003800         88  ORD-IS-DELIVERED               VALUE "DELIVERED".
003900         88  ORD-IS-APPROVED                VALUE "APPROVED".
004000     05  ORD-PRICE                  PIC S9(11)V99.
004100     05  ORD-PAY-STATE              PIC X(07).
004200         88  ORD-PAY-PENDING                VALUE "PENDING".
004300         88  ORD-PAY-PAID                   VALUE "PAID".
004400     05  ORD-RATING                 PIC 9(01).
004500*                        SUPPLIER RATING 0-5, SET AT RECEIPT
004600     05  ORD-ACTIVE                 PIC X(01).
004700         88  ORD-IS-ACTIVE                  VALUE "Y".
004800     05  FILLER                     PIC X(08).
004900*
005000* ORDER-EVENT VIEW - ORDER-EVENT-FILE, DRIVES SFVORDL
005100*
005200 01  SFWORDL-EVT REDEFINES SFWORDL-RECORD.
005300     05  EVT-CODE                   PIC X(07).
005400         88  EVT-IS-ASSIGN                  VALUE "ASSIGN".
005500         88  EVT-IS-PROCESS                 VALUE "PROCESS".
005600         88  EVT-IS-DELIVER                 VALUE "DELIVER".
005700         88  EVT-IS-RECEIVE                 VALUE "RECEIVE".
005800     05  EVT-ORD-ID                 PIC 9(09).
005900*                        ORDER KEY - BLANK/ZERO ON ASSIGN
006000     05  EVT-REQ-ID                 PIC 9(09).
006100*                        SOURCE REQUEST - USED ON ASSIGN ONLY
006200     05  EVT-SUPPLIER-ID            PIC 9(09).
006300*                        ASSIGNED SUPPLIER - USED ON ASSIGN ONLY
006400     05  EVT-PRICE                  PIC S9(11)V99.
006500*                        ORDER PRICE - USED ON ASSIGN ONLY
006600     05  EVT-RATING                 PIC 9(01).
006700*                        USED ON RECEIVE ONLY
006800     05  EVT-EXPIRY-DATE            PIC 9(08).
006900*                        LOT EXPIRY DATE - USED ON RECEIVE ONLY
007000     05  FILLER                     PIC X(18).
