000100* SFWAUDT.cpybk
000200* AUDIT RECORD - APPEND-ONLY ACTION LOG WRITTEN BY EVERY BATCH
000300* PROGRAM IN THE SUITE (AUDIT-FILE).
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*****************************************************************
000700* SFB001  NMAHO   03/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
000800*                   - INITIAL VERSION
000900*-----------------------------------------------------------------
001000     05  SFWAUDT-RECORD             PIC X(55).
001100*
001200     05  SFWAUDTR  REDEFINES SFWAUDT-RECORD.
001300         10  AUD-TIMESTAMP          PIC X(14).
001400*                        YYYYMMDDHHMMSS
001500         10  AUD-USER               PIC X(20).
001600         10  AUD-ACTION             PIC X(08).
001700*                        FETCH/CREATE/UPDATE/DELETE/LOGIN/
001800*                        LOGOUT/APPROVE/REJECT
001900         10  AUD-RESOURCE           PIC X(08).
002000*                        ADMIN/GOV/DISTRICT/SCHOOL/STOCK
002100         10  FILLER                 PIC X(05).
