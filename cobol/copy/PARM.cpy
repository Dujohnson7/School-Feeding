000100* PARM.cpybk - LINKAGE RECORD FOR SFXPARM (CALLED ROUTINE)
000200* SFXPARM OBTAINS A RUN-CONTROL PARAMETER VALUE (RUN-DATE,
000300* EXPIRY DAYS WINDOW) FROM THE SYSTEM PARAMETER FILE.
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*****************************************************************
000700* SFB001  NMAHO   03/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
000800*                   - INITIAL VERSION, ADAPTED FROM THE TRANSFER
000900*                     INTERFACE'S PARAMETER-LOOKUP LINKAGE.
001000*-----------------------------------------------------------------
001100 01  WK-C-XPARM-RECORD.
001200     05  WK-C-XPARM-INPUT.
001300         10  WK-C-XPARM-PARACD      PIC X(08).
001400*                        PARAMETER CODE, E.G. "RUNDATE "
001500     05  WK-C-XPARM-OUTPUT.
001600         10  WK-C-XPARM-PARAVALU    PIC X(20).
001700         10  WK-N-XPARM-PARANUM REDEFINES
001800             WK-C-XPARM-PARAVALU    PIC 9(13)V99.
001900         10  WK-C-XPARM-ERROR-CD    PIC X(07).
002000         10  WK-C-XPARM-FILE        PIC X(08).
002100         10  WK-C-XPARM-MODE        PIC X(06).
002200         10  WK-C-XPARM-KEY         PIC X(20).
002300         10  WK-C-XPARM-FS          PIC X(02).
