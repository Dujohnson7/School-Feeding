000100* ITCK.cpybk - LINKAGE RECORD FOR SFVITCK (CALLED ROUTINE)
000200* SFVITCK CHECKS THE ITEM TABLE - GIVEN AN ITEM ID IT RETURNS
000300* WHETHER THE ITEM IS ACTIVE (REQUEST-DETAIL AND GOODS-RECEIPT
000400* VALIDATION BOTH NEED THIS).
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*****************************************************************
000800* SFB001  NMAHO   03/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
000900*                   - INITIAL VERSION, ADAPTED FROM THE TRANSFER
001000*                     INTERFACE'S BANK-TABLE-EXTENSION LINKAGE.
001100*-----------------------------------------------------------------
001200 01  WK-C-VITCK-RECORD.
001300     05  WK-C-VITCK-INPUT.
001400         10  WK-N-VITCK-ITEM-ID     PIC 9(09).
001500     05  WK-C-VITCK-OUTPUT.
001600         10  WK-C-VITCK-FOUND       PIC X(01).
001700         10  WK-C-VITCK-ACTIVE      PIC X(01).
001800         10  WK-C-VITCK-ERROR-CD    PIC X(07).
001900         10  WK-C-VITCK-FS          PIC X(02).
