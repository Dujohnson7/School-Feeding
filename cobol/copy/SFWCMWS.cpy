000100*****************************************************************
000200* SFWCMWS - COMMON WORK STORAGE COPYBOOK
000300* COPIED INTO EVERY PROGRAM IN THE SCHOOL FEEDING BATCH SUITE
000400* (WK-C-COMMON. COPY SFWCMWS.)  HOLDS THE FILE-STATUS CONDITION
000500* NAMES, THE RUN CONTROL DATE AND THE LITERALS EVERY PROGRAM
000600* TESTS AGAINST.
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*****************************************************************
001000* TAG     DEV     DATE        DESCRIPTION
001100*-----------------------------------------------------------------
001200* SFB001  NMAHO   03/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
001300*                   - INITIAL VERSION, LIFTED OUT OF SFVBALC
001400*                     WORKING-STORAGE SO ALL SIX BATCH PROGRAMS
001500*                     SHARE ONE FILE-STATUS TABLE.
001600*-----------------------------------------------------------------
001700* SFB014  TKAZE   14/09/2022 - REQ#1140 ADD CONTROL-RUN DATE
001800*                     BLOCK SO SFVEXPY AND SFVORDL CAN SHARE
001900*                     THE SAME RUN-DATE PARAMETER.
002000*-----------------------------------------------------------------
002100* SFB027  NMAHO   19/01/1998 - Y2K REMEDIATION - RUN-DATE AND
002200*                     WK-C-TODAY-CCYYMMDD EXPANDED FROM 6 TO 8
002300*                     DIGITS, CENTURY NO LONGER ASSUMED.
002400*-----------------------------------------------------------------
002500 01  WK-C-FILE-STATUS          PIC X(02).
002600     88  WK-C-SUCCESSFUL                VALUE "00".
002700     88  WK-C-END-OF-FILE               VALUE "10".
002800     88  WK-C-RECORD-NOT-FOUND          VALUE "23".
002900     88  WK-C-DUPLICATE-KEY             VALUE "22".
003000
003100 01  WK-C-LITERALS.
003200     05  WK-C-LIT-YES           PIC X(01) VALUE "Y".
003300     05  WK-C-LIT-NO            PIC X(01) VALUE "N".
003400     05  WK-C-LIT-PENDING       PIC X(09) VALUE "PENDING".
003500     05  WK-C-LIT-COMPLETED     PIC X(09) VALUE "COMPLETED".
003600     05  WK-C-LIT-REJECTED      PIC X(09) VALUE "REJECTED".
003700
003800 01  WK-C-RUN-CONTROL.
003900     05  WK-C-RUN-DATE          PIC 9(08) VALUE ZEROS.
004000     05  WK-C-RUN-DATE-X REDEFINES WK-C-RUN-DATE.
004100         10  WK-C-RUN-CCYY      PIC 9(04).
004200         10  WK-C-RUN-MM        PIC 9(02).
004300         10  WK-C-RUN-DD        PIC 9(02).
004400     05  WK-C-EXPIRY-DAYS       PIC 9(03) VALUE ZEROS.
004500     05  WK-C-TODAY-CCYYMMDD    PIC 9(08) VALUE ZEROS.
004600
004700 01  WK-C-COUNTERS.
004800     05  WK-C-READ-CT           PIC 9(07) COMP-3 VALUE ZERO.
004900     05  WK-C-WRITE-CT          PIC 9(07) COMP-3 VALUE ZERO.
005000     05  WK-C-REJECT-CT         PIC 9(07) COMP-3 VALUE ZERO.
005100
005200 01  WK-C-AUDIT-STAMP           PIC X(20) VALUE SPACES.
