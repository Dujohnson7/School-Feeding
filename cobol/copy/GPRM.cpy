000100* GPRM.cpybk - LINKAGE RECORD FOR SFXGPRM (CALLED ROUTINE)
000200* SFXGPRM OBTAINS A GLOBAL BUDGET PARAMETER - THE FISCAL YEAR
000300* CURRENTLY OPEN AND THE AMOUNT/ID OF THE GOVERNMENT BUDGET
000400* WHOSE STATUS IS "IN FORCE" - FROM THE GLOBAL BUDGET PARAMETER
000500* FILE. NOTE: COPIED FROM PARM.cpybk / SFXPARM.
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* SFB001  NMAHO   03/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
001000*                   - INITIAL VERSION
001100*-----------------------------------------------------------------
001200 01  WK-C-XGPRM-RECORD.
001300     05  WK-C-XGPRM-INPUT.
001400         10  WK-C-XGPRM-PARACD      PIC X(08).
001500*                        "FYOPEN  " OR "BGOVFRCE"
001600     05  WK-C-XGPRM-OUTPUT.
001700         10  WK-C-XGPRM-FISCALYR    PIC X(09).
001800         10  WK-C-XGPRM-BGOV-ID     PIC 9(09).
001900         10  WK-C-XGPRM-BGOV-AMT    PIC S9(13)V99.
002000         10  WK-C-XGPRM-ERROR-CD    PIC X(07).
002100         10  WK-C-XGPRM-FILE        PIC X(08).
002200         10  WK-C-XGPRM-MODE        PIC X(06).
002300         10  WK-C-XGPRM-FS          PIC X(02).
