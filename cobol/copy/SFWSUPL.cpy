000100* SFWSUPL.cpybk
000200* SUPPLIER MASTER RECORD.
000300*****************************************************************
000400* HISTORY OF MODIFICATION:
000500*****************************************************************
000600* SFB001  NMAHO   03/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
000700*                   - INITIAL VERSION
000800*-----------------------------------------------------------------
000900     05  SFWSUPL-RECORD            PIC X(161).
001000*
001100     05  SFWSUPLR  REDEFINES SFWSUPL-RECORD.
001200         10  SUP-ID                PIC 9(09).
001300*                        SUPPLIER SURROGATE KEY
001400         10  SUP-NAMES             PIC X(30).
001500         10  SUP-PHONE             PIC X(12).
001600         10  SUP-EMAIL             PIC X(30).
001700         10  SUP-TIN               PIC 9(09).
001800*                        TAX IDENTIFICATION NUMBER
001900         10  SUP-ADDRESS           PIC X(30).
002000         10  SUP-BANK              PIC X(10).
002100         10  SUP-BANK-ACCT         PIC X(16).
002200         10  SUP-DIST-ID           PIC 9(09).
002300*                        DISTRICT SERVED
002400         10  SUP-ACTIVE            PIC X(01).
002500             88  SUP-IS-ACTIVE             VALUE "Y".
002600         10  FILLER                PIC X(04).
