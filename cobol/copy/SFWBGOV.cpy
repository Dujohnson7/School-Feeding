000100* SFWBGOV.cpybk
000200* GOVERNMENT FISCAL-YEAR BUDGET RECORD.
000300*****************************************************************
000400* HISTORY OF MODIFICATION:
000500*****************************************************************
000600* SFB001  NMAHO   03/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
000700*                   - INITIAL VERSION
000800*-----------------------------------------------------------------
000900     05  SFWBGOV-RECORD            PIC X(68).
001000*
001100     05  SFWBGOVR  REDEFINES SFWBGOV-RECORD.
001200         10  BGOV-ID               PIC 9(09).
001300*                        GOVERNMENT BUDGET SURROGATE KEY
001400         10  BGOV-FISCAL-YEAR      PIC X(09).
001500*                        E.G. "2025-2026"
001600         10  BGOV-FY-START-END REDEFINES BGOV-FISCAL-YEAR.
001700*                        ALTERNATE VIEW - START/END YEAR SPLIT
001800*                        OUT OF THE "CCYY-CCYY" FISCAL-YEAR LABEL.
001900             15  BGOV-FY-START     PIC 9(04).
002000             15  FILLER            PIC X(01).
002100             15  BGOV-FY-END       PIC 9(04).
002200         10  BGOV-AMOUNT           PIC S9(13)V99.
002300*                        BUDGET AMOUNT IN RWANDAN FRANCS
002400         10  BGOV-DESC             PIC X(30).
002500         10  BGOV-STATUS           PIC X(01).
002600*                        Y = CURRENTLY IN FORCE
002700             88  BGOV-IN-FORCE             VALUE "Y".
002800         10  BGOV-ACTIVE           PIC X(01).
002900             88  BGOV-IS-ACTIVE            VALUE "Y".
003000         10  FILLER                PIC X(03).
