000100* SFWREQD.cpybk
000200* REQUEST / REQUEST-DETAIL RECORD, READ FROM REQUEST-FILE.
000300* ONE PHYSICAL AREA, TWO REDEFINED VIEWS - THE HEADER VIEW AND
000400* THE DETAIL-LINE VIEW - SELECTED BY SFWREQD-REC-TYPE, THE SAME
000500* WAY THE OLD TRANSACTION JOURNAL COPYBOOK CARRIED SEVERAL TAG
000600* FORMATS IN ONE RECORD AREA.
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*****************************************************************
001000* SFB001  NMAHO   03/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
001100*                   - INITIAL VERSION
001200*-----------------------------------------------------------------
001300* SFB041  TKAZE   27/07/2023 - REQ#1388 REQUEST-DETAIL LINE
001400*                   COULD NOT CARRY A 3-DECIMAL KG QUANTITY
001500*                   OVER 9999 KG - WIDENED RQD-QTY WHOLE PART
001600*                   FROM 9(5) TO 9(7).
001700*-----------------------------------------------------------------
001800 01  SFWREQD-RECORD                PIC X(70).
001900*
002000* HEADER VIEW - REC-TYPE "H"
002100*
002200 01  SFWREQD-HDR REDEFINES SFWREQD-RECORD.
002300     05  RQH-REC-TYPE               PIC X(01).
002400         88  RQH-IS-HEADER                  VALUE "H".
002500     05  REQ-ID                     PIC 9(09).
002600     05  REQ-DIST-ID                PIC 9(09).
002700     05  REQ-SCH-ID                 PIC 9(09).
002800     05  REQ-DESC                   PIC X(30).
002900     05  REQ-STATUS                 PIC X(09).
003000         88  REQ-IS-PENDING                 VALUE "PENDING".
003100         88  REQ-IS-COMPLETED               VALUE "COMPLETED".
003200         88  REQ-IS-REJECTED                VALUE "REJECTED".
003300     05  REQ-ACTIVE                 PIC X(01).
003400         88  REQ-IS-ACTIVE                  VALUE "Y".
003500     05  FILLER                     PIC X(02).
003600*
003700* DETAIL VIEW - REC-TYPE "D" - ONE LINE BOUND TO ITS HEADER
003800*
003900 01  SFWREQD-DTL REDEFINES SFWREQD-RECORD.
004000     05  RQD-REC-TYPE               PIC X(01).
004100         88  RQD-IS-DETAIL                  VALUE "D".
004200     05  RQD-ID                     PIC 9(09).
004300     05  RQD-REQ-ID                 PIC 9(09).
004400*                        PARENT REQUEST - HEADER READ SO FAR
004500     05  RQD-ITEM-ID                PIC 9(09).
004600     05  RQD-QTY                    PIC S9(07)V9(03).
004700*                        REQUESTED QUANTITY, KILOGRAMS
004800     05  RQD-ACTIVE                 PIC X(01).
004900         88  RQD-IS-ACTIVE                  VALUE "Y".
005000     05  FILLER                     PIC X(31).
