000100* SFWSTOK.cpybk
000200* PER-SCHOOL/PER-ITEM STOCK BALANCE AND STOCK-OUT (KITCHEN
000300* ISSUE) MOVEMENT. STOCK-FILE IS LOADED WHOLE INTO THE
000400* WK-C-STOCK-TABLE BELOW AND SCANNED ENTRY BY ENTRY BY
000500* SFVISSU AND SFVRCPT (UNITS U4/U5); IT IS REWRITTEN AT END
000600* OF RUN.
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*****************************************************************
001000* SFB001  NMAHO   03/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
001100*                   - INITIAL VERSION
001200*-----------------------------------------------------------------
001300 01  SFWSTOK-RECORD                 PIC X(40).
001400*
001500* ON-HAND BALANCE VIEW - STOCK-FILE
001600*
001700 01  SFWSTOK-STK REDEFINES SFWSTOK-RECORD.
001800     05  STK-SCH-ID                  PIC 9(09).
001900     05  STK-ITEM-ID                 PIC 9(09).
002000     05  STK-QTY                     PIC S9(07)V9(03).
002100     05  STK-STATE                   PIC X(08).
002200         88  STK-IS-NORMAL                   VALUE "NORMAL".
002300         88  STK-IS-LOW                       VALUE "LOW".
002400         88  STK-IS-EMPTY                     VALUE "EMPTY".
002500     05  STK-ACTIVE                  PIC X(01).
002600         88  STK-IS-ACTIVE                    VALUE "Y".
002700     05  FILLER                      PIC X(03).
002800*
002900* STOCK-OUT MOVEMENT VIEW - STOCKOUT-FILE
003000*
003100 01  SFWSTOK-SOUT REDEFINES SFWSTOK-RECORD.
003200     05  SOUT-ID                      PIC 9(09).
003300     05  SOUT-SCH-ID                  PIC 9(09).
003400     05  SOUT-ITEM-ID                 PIC 9(09).
003500     05  SOUT-QTY                     PIC S9(07)V9(03).
003600     05  SOUT-ACTIVE                  PIC X(01).
003700         88  SOUT-IS-ACTIVE                   VALUE "Y".
003800     05  FILLER                       PIC X(02).
003900*
004000* WK-C-STOCK-TABLE - IN-MEMORY TABLE STOCK-FILE IS LOADED INTO,
004100* SCANNED BY STK-T-SCH-ID/STK-T-ITEM-ID WITH A PERFORM...VARYING
004200* ENTRY SCAN, REWRITTEN TO STOCK-FILE AT Z000-END-PROGRAM.
004300*
004400 01  WK-C-STOCK-TABLE.
004500     05  WK-C-STOCK-CT               PIC 9(05) COMP-3 VALUE ZERO.
004600     05  WK-C-STOCK-ENTRY OCCURS 4000 TIMES
004800             INDEXED BY STK-T-IDX.
004900         10  STK-T-SCH-ID             PIC 9(09).
005000         10  STK-T-ITEM-ID            PIC 9(09).
005100         10  STK-T-QTY                PIC S9(07)V9(03).
005200         10  STK-T-STATE              PIC X(08).
005300         10  STK-T-ACTIVE             PIC X(01).
