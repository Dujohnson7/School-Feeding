000100* SFWSCHL.cpybk
000200* SCHOOL MASTER RECORD.
000300*****************************************************************
000400* I-O FORMAT: SFWSCHLR  FROM FILE SCHOOL-FILE  OF LIBRARY SFLIB
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*****************************************************************
000800* SFB001  NMAHO   03/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
000900*                   - INITIAL VERSION
001000*-----------------------------------------------------------------
001100* SFB019  TKAZE   02/11/2022 - REQ#1203 SCHOOL PAYEE BLOCK
001200*                   ADDED AS A REDEFINES SO SFVORDL CAN PRINT
001300*                   BANK/ACCOUNT TOGETHER ON THE PAYMENT ADVICE
001400*                   WITHOUT RE-MOVING EACH SUB-FIELD.
001500*-----------------------------------------------------------------
001600     05  SFWSCHL-RECORD            PIC X(195).
001700*
001800     05  SFWSCHLR  REDEFINES SFWSCHL-RECORD.
001900         10  SCH-ID                PIC 9(09).
002000*                        SCHOOL SURROGATE KEY
002100         10  SCH-NAME              PIC X(30).
002200*                        SCHOOL NAME (UNIQUE)
002300         10  SCH-DIRECTOR          PIC X(30).
002400*                        DIRECTOR NAMES
002500         10  SCH-CONTACT.
002600             15  SCH-EMAIL         PIC X(30).
002700             15  SCH-PHONE         PIC X(12).
002800         10  SCH-STUDENTS          PIC 9(06).
002900*                        ENROLLED STUDENT HEAD-COUNT
003000         10  SCH-DIST-ID           PIC 9(09).
003100*                        OWNING DISTRICT
003200         10  SCH-ADDRESS           PIC X(30).
003300         10  SCH-PAYEE-BLOCK.
003400             15  SCH-BANK          PIC X(10).
003500             15  SCH-BANK-ACCT     PIC X(16).
003600         10  SCH-STATUS            PIC X(01).
003700*                        Y = PARTICIPATING IN THE PROGRAMME
003800             88  SCH-PARTICIPATING         VALUE "Y".
003900         10  SCH-ACTIVE            PIC X(01).
004000             88  SCH-IS-ACTIVE             VALUE "Y".
004100         10  FILLER                PIC X(11).
004200*
004300* SCH-PAYEE-VIEW - ALTERNATE VIEW USED WHEN THE PAYMENT ADVICE
004400* ROUTINE NEEDS THE BANK CODE SPLIT FROM ITS BRANCH SUFFIX.
004500*
004600     05  SCH-PAYEE-VIEW  REDEFINES SFWSCHL-RECORD.
004700         10  FILLER                PIC X(156).
004800         10  SCH-PV-BANK-HEAD      PIC X(04).
004900         10  SCH-PV-BANK-BRANCH    PIC X(06).
005000         10  SCH-PV-BANK-ACCT      PIC X(16).
005100         10  FILLER                PIC X(13).
