000100* SFWITEM.cpybk
000200* FOOD ITEM MASTER RECORD - RATION TABLE.
000300*****************************************************************
000400* HISTORY OF MODIFICATION:
000500*****************************************************************
000600* SFB001  NMAHO   03/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
000700*                   - INITIAL VERSION
000800*-----------------------------------------------------------------
000900     05  SFWITEM-RECORD            PIC X(75).
001000*
001100     05  SFWITEMR  REDEFINES SFWITEM-RECORD.
001200         10  ITEM-ID               PIC 9(09).
001300*                        FOOD ITEM SURROGATE KEY
001400         10  ITEM-NAME             PIC X(20).
001500*                        ITEM NAME (UNIQUE)
001600         10  ITEM-GRAMS-PER-STUDENT PIC 9(05)V9(02).
001700*                        RATION - GRAMS PER STUDENT PER DAY
001800         10  ITEM-DESC             PIC X(30).
001900         10  ITEM-ACTIVE           PIC X(01).
002000             88  ITEM-IS-ACTIVE            VALUE "Y".
002100         10  FILLER                PIC X(08).
002200*                        ALTERNATE VIEW - ITEM ID/SHORT NAME ONLY,
002300*                        FOR THE RATION-TABLE PRINT HEADING.
002400     05  SFWITEM-SHORT-VIEW  REDEFINES SFWITEM-RECORD.
002500         10  ITEM-SHORT-ID         PIC 9(09).
002600         10  ITEM-SHORT-NAME       PIC X(10).
002700         10  FILLER                PIC X(56).
