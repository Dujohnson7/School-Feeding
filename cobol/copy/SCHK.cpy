000100* SCHK.cpybk - LINKAGE RECORD FOR SFVSCHK (CALLED ROUTINE)
000200* SFVSCHK CHECKS THE SCHOOL/DISTRICT TABLE - GIVEN A DISTRICT
000300* IT RETURNS THE COUNT OF ACTIVE SCHOOLS AND THEIR SUMMED
000400* STUDENT HEAD-COUNT; GIVEN A SCHOOL ID IT RETURNS WHETHER THE
000500* SCHOOL IS ACTIVE AND PARTICIPATING; MODE "L" WALKS THE ACTIVE
000600* SCHOOLS OF A DISTRICT ONE AT A TIME (RESET = "Y" STARTS A NEW
000700* SCAN, MORE = "N" MARKS THE LAST ONE RETURNED).
000800*****************************************************************
000900* HISTORY OF MODIFICATION:
001000*****************************************************************
001100* SFB001  NMAHO   03/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
001200*                   - INITIAL VERSION, ADAPTED FROM THE TRANSFER
001300*                     INTERFACE'S BANK-ACCOUNT-TABLE LINKAGE.
001400*-----------------------------------------------------------------
001500* SFB013  TKAZE   29/08/2022 - REQ#1132 ADDED MODE "L" SO SFVBALC
001600*                   CAN WALK A DISTRICT'S ACTIVE SCHOOLS ONE AT A
001700*                   TIME WITHOUT SFVBALC KNOWING SCHOOL-FILE'S
001800*                   LAYOUT.
001900*-----------------------------------------------------------------
002000 01  WK-C-VSCHK-RECORD.
002100     05  WK-C-VSCHK-INPUT.
002200         10  WK-C-VSCHK-MODE        PIC X(01).
002300             88  VSCHK-MODE-DISTRICT-SUM    VALUE "D".
002400             88  VSCHK-MODE-SCHOOL-LOOKUP   VALUE "S".
002500             88  VSCHK-MODE-LIST-SCHOOLS    VALUE "L".
002600         10  WK-N-VSCHK-DIST-ID     PIC 9(09).
002700         10  WK-N-VSCHK-SCH-ID      PIC 9(09).
002800         10  WK-C-VSCHK-RESET       PIC X(01).
002900             88  VSCHK-RESET-SCAN           VALUE "Y".
003000     05  WK-C-VSCHK-OUTPUT.
003100         10  WK-N-VSCHK-SCHOOL-CT   PIC 9(05).
003200         10  WK-N-VSCHK-TOT-STUDENTS PIC 9(09).
003300         10  WK-C-VSCHK-SCH-ACTIVE  PIC X(01).
003400         10  WK-C-VSCHK-SCH-PARTIC  PIC X(01).
003500         10  WK-N-VSCHK-SCH-STUDENTS PIC 9(06).
003600         10  WK-C-VSCHK-MORE        PIC X(01).
003700             88  VSCHK-HAS-MORE             VALUE "Y".
003800         10  WK-C-VSCHK-ERROR-CD    PIC X(07).
003900         10  WK-C-VSCHK-FS          PIC X(02).
