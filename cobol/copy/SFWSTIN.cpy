000100* SFWSTIN.cpybk
000200* STOCK-IN RECORD - GOODS-RECEIPT MOVEMENT / LOT, ONE ROW PER
000300* ACTIVE REQUEST-DETAIL LINE EXPLODED OUT OF AN APPROVED ORDER.
000400* WRITTEN BY SFVRCPT (UNIT U4), READ BACK BY SFVEXPY (UNIT U6)
000500* FOR EXPIRY MONITORING.
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* SFB044  TKAZE   14/11/2022 - MINEDUC SCHOOL FEEDING PROJECT
001000*                   - INITIAL VERSION, SPLIT OUT OF SFWORDL.cpybk
001100*                     WHICH WRONGLY SHARED STOCKIN-FILE'S LAYOUT
001200*                     WITH THE 75-BYTE ORDER-EVENT AREA.
001300*-----------------------------------------------------------------
001400 01  SFWSTIN-RECORD                PIC X(60).
001500 01  SFWSTIN-SIN REDEFINES SFWSTIN-RECORD.
001600     05  SIN-ID                     PIC 9(09).
001700     05  SIN-SCH-ID                 PIC 9(09).
001800*                        RECEIVING SCHOOL
001900     05  SIN-ORD-ID                 PIC 9(09).
002000*                        SOURCE ORDER
002100     05  SIN-ITEM-ID                PIC 9(09).
002200     05  SIN-QTY                    PIC S9(07)V9(03).
002300*                        RECEIVED QUANTITY, KILOGRAMS
002400     05  SIN-EXPIRY-DATE            PIC 9(08).
002500*                        LOT EXPIRATION DATE, YYYYMMDD
002600     05  SIN-ACTIVE                 PIC X(01).
002700         88  SIN-IS-ACTIVE                  VALUE "Y".
002800     05  FILLER                     PIC X(05).
