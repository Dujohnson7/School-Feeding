000100* SFWBALC.cpybk
000200* BUDGET ALLOCATION WORKING TABLE FOR SFVBALC (UNIT U1).
000300* HOLDS ONE BUDGET-DISTRICT HEADER PLUS THE BUDGET-SCHOOL LINES
000400* COMPUTED FOR IT BEFORE THEY ARE WRITTEN, ONE AT A TIME, TO
000500* BUDGETSCH-FILE - THE SAME SHAPE THE OLD TRANSFER INTERFACE
000600* USED TO HOLD A MESSAGE HEADER PLUS ITS REPEATING TAG LINES.
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*****************************************************************
001000* SFB001  NMAHO   03/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
001100*                   - INITIAL VERSION
001200*-----------------------------------------------------------------
001300* SFB033  TKAZE   11/05/2023 - REQ#1310 RAISE MAX SCHOOLS PER
001400*                   DISTRICT ALLOCATION RUN FROM 300 TO 500
001500*                   (KICUKIRO DISTRICT EXCEEDED THE OLD TABLE).
001600*-----------------------------------------------------------------
001700 01  WK-C-BALC-AREA.
001800     05  WK-C-BALC-HEADER.
001900         10  BALC-BDIS-ID          PIC 9(09).
002000         10  BALC-BGOV-ID          PIC 9(09).
002100         10  BALC-DIST-ID          PIC 9(09).
002200         10  BALC-DIST-AMOUNT      PIC S9(13)V99.
002300         10  BALC-DIST-STATUS      PIC X(10).
002400*                        ON-TRACK / OVERSPENT / CLOSED
002500         10  BALC-DIST-ACTIVE      PIC X(01).
002600         10  BALC-TOTAL-STUDENTS   PIC 9(09) COMP-3.
002700         10  BALC-PER-STUDENT      PIC S9(13)V99.
002800         10  BALC-RESIDUAL         PIC S9(13)V99.
002900         10  FILLER                PIC X(06).
003000     05  WK-C-BALC-LINE-CT         PIC 9(04) COMP.
003100     05  WK-C-BALC-LINES OCCURS 500 TIMES
003200             INDEXED BY BALC-IDX.
003300         10  BALC-SCH-ID           PIC 9(09).
003400         10  BALC-SCH-STUDENTS     PIC 9(06).
003500         10  BALC-SCH-AMOUNT       PIC S9(13)V99.
003600         10  BALC-SCH-STATUS       PIC X(10).
003700*
003800* WK-C-BALC-LINE-ZONED - ALTERNATE VIEW OF A SINGLE SCHOOL LINE
003900* USED WHEN THE ALLOCATION REPORT EDITS THE AMOUNT FOR PRINT.
004000*
004100     05  WK-C-BALC-LINE-ZONED REDEFINES WK-C-BALC-LINES
004200             OCCURS 500 TIMES INDEXED BY BALC-ZIDX.
004300         10  BALC-Z-SCH-ID         PIC 9(09).
004400         10  BALC-Z-SCH-STUDENTS   PIC 9(06).
004500         10  BALC-Z-SCH-AMOUNT-WHL PIC S9(13).
004600         10  BALC-Z-SCH-AMOUNT-DEC PIC 9(02).
004700         10  BALC-Z-SCH-STATUS     PIC X(10).
