000100* SFWDIST.cpybk
000200* DISTRICT MASTER RECORD - ONE OF THE 30 FIXED ADMINISTRATIVE
000300* DISTRICTS THE PROGRAMME ALLOCATES BUDGET THROUGH.
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*****************************************************************
000700* SFB001  NMAHO   03/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
000800*                   - INITIAL VERSION
000900*-----------------------------------------------------------------
001000     05  SFWDIST-RECORD            PIC X(45).
001100*
001200* I-O FORMAT: SFWDISTR  FROM FILE DISTRICT-FILE
001300*
001400     05  SFWDISTR  REDEFINES SFWDIST-RECORD.
001500         10  DIST-ID               PIC 9(09).
001600*                        DISTRICT SURROGATE KEY
001700         10  DIST-NAME             PIC X(20).
001800*                        DISTRICT NAME
001900         10  DIST-PROVINCE         PIC X(10).
002000*                        KIGALI/NORTHERN/SOUTHERN/EASTERN/WESTERN
002100         10  DIST-ACTIVE           PIC X(01).
002200*                        Y/N SOFT DELETE FLAG
002300             88  DIST-IS-ACTIVE            VALUE "Y".
002400         10  FILLER                PIC X(05).
002500*                        RESERVED FOR FUTURE USE
