000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SFVEXPY.
000500 AUTHOR.         T KAZE.
000600 INSTALLATION.   MINEDUC SCHOOL FEEDING PROGRAMME.
000700 DATE-WRITTEN.   14 SEP 1993.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  LOT EXPIRY MONITOR (UNIT U6).  SCANS EVERY
001200*               ACTIVE STOCKIN-FILE LOT AGAINST THE RUN DATE AND
001300*               THE "EXPIRING SOON" WINDOW FETCHED FROM SFXPARM,
001400*               AND PRINTS TWO SECTIONS OF THE EXPIRY REPORT -
001500*               LOTS ALREADY EXPIRED AND LOTS EXPIRING SOON -
001600*               EACH WITH A COUNT AND A TOTAL KILOGRAM FIGURE.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* SFB004  TKAZE   14/09/1993 - MINEDUC SCHOOL FEEDING PROJECT
002200*                   - INITIAL VERSION.
002300*----------------------------------------------------------------
002400* SFB028  NMAHO   21/01/1998 - Y2K REMEDIATION - RUN-DATE AND THE
002500*                   LOT EXPIRY LIMIT ARE NOW CARRIED AS 8-DIGIT
002600*                   CCYYMMDD, CENTURY NO LONGER ASSUMED.  THE
002700*                   CALENDAR ROLL-FORWARD ROUTINE BELOW ALREADY
002800*                   CARRIED A 4-DIGIT YEAR SO NO LOGIC CHANGED.
002900*----------------------------------------------------------------
003000* SFB071  TKAZE   03/03/2025 - REQ#1551 THE EXPIRY WINDOW WAS
003100*                   BEING ADDED TO RUN-DATE WITH STRAIGHT DIGIT
003200*                   ARITHMETIC ON THE DD PORTION, WHICH RAN THE
003300*                   WINDOW OFF THE END OF THE MONTH (AND OF THE
003400*                   YEAR) ON SHORT MONTHS - REPLACED WITH THE
003500*                   DAY-AT-A-TIME CALENDAR ROLL-FORWARD IN A120
003600*                   THRU A169 BELOW, WHICH CARRIES MONTH, YEAR
003700*                   AND LEAP FEBRUARY CORRECTLY.
003800*----------------------------------------------------------------
003900* SFB074  TKAZE   19/06/2025 - REQ#1560 LOTS WITH A ZERO OR
004000*                   NEGATIVE REMAINING QUANTITY ARE STILL BEING
004100*                   REPORTED - STOCKIN-FILE RECORDS A MOVEMENT,
004200*                   NOT A NET BALANCE, SO SIN-QTY IS NEVER USED
004300*                   TO SCREEN A LOT OUT OF THE REPORT.
004400*----------------------------------------------------------------
004500*
004600***********************
004700 ENVIRONMENT DIVISION.
004800***********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005300         UPSI-0 IS UPSI-SWITCH-0
005400         ON STATUS IS U0-ON
005500         OFF STATUS IS U0-OFF.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT STOCKIN-FILE ASSIGN TO STINDD
006000            ORGANIZATION      IS SEQUENTIAL
006100            FILE STATUS       IS WK-C-FILE-STATUS.
006200
006300     SELECT REPORT-FILE ASSIGN TO RPT1DD
006400            ORGANIZATION      IS SEQUENTIAL
006500            FILE STATUS       IS WK-C-FILE-STATUS.
006600
006700***************
006800 DATA DIVISION.
006900***************
007000**************
007100 FILE SECTION.
007200**************
007300 FD  STOCKIN-FILE
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS SFWSTIN-RECORD.
007600     COPY SFWSTIN.
007800
007900 FD  REPORT-FILE
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS RPT-LINE.
008200 01  RPT-LINE                     PIC X(132).
008300
008400*************************
008500 WORKING-STORAGE SECTION.
008600*************************
008700 01  FILLER                       PIC X(24) VALUE
008800     "** PROGRAM SFVEXPY   **".
008900
009000     COPY SFWCMWS.
009100
009200     COPY PARM.
009300
009400 01  WS-SWITCHES.
009500     05  WS-EXPIRED-OR-SOON       PIC X(01) VALUE SPACE.
009600         88  WS-IS-EXPIRED                VALUE "E".
009700         88  WS-IS-EXPIRING-SOON          VALUE "S".
009800         88  WS-IS-NEITHER                VALUE "N".
009900
010000*----------------------------------------------------------------
010100*  RUN-DATE + EXPIRY-DAYS UPPER BOUND, BUILT ONE CALENDAR DAY AT
010200*  A TIME BY A120 THRU A169 BELOW SO MONTH AND YEAR END CARRY
010300*  CORRECTLY - NO INTRINSIC FUNCTION IS USED ANYWHERE IN THIS
010400*  PROGRAM.
010500*----------------------------------------------------------------
010600 01  WK-C-EXPY-LIMIT.
010700     05  WK-C-EXPY-LIM-DATE       PIC 9(08).
010800     05  WK-C-EXPY-LIM-DATE-X REDEFINES
010900         WK-C-EXPY-LIM-DATE.
011000         10  WK-C-EXPY-LIM-CCYY   PIC 9(04).
011100         10  WK-C-EXPY-LIM-MM     PIC 9(02).
011200         10  WK-C-EXPY-LIM-DD     PIC 9(02).
011300
011400 01  WK-C-DAY-CTR                 PIC 9(03) COMP-3 VALUE ZERO.
011500 01  WK-C-DAYS-THIS-MONTH         PIC 9(02) COMP-3 VALUE ZERO.
011600
011700 01  WK-C-DAYS-IN-MONTH-TABLE.
011800     05  FILLER                   PIC 9(02) VALUE 31.
011900     05  FILLER                   PIC 9(02) VALUE 28.
012000     05  FILLER                   PIC 9(02) VALUE 31.
012100     05  FILLER                   PIC 9(02) VALUE 30.
012200     05  FILLER                   PIC 9(02) VALUE 31.
012300     05  FILLER                   PIC 9(02) VALUE 30.
012400     05  FILLER                   PIC 9(02) VALUE 31.
012500     05  FILLER                   PIC 9(02) VALUE 31.
012600     05  FILLER                   PIC 9(02) VALUE 30.
012700     05  FILLER                   PIC 9(02) VALUE 31.
012800     05  FILLER                   PIC 9(02) VALUE 30.
012900     05  FILLER                   PIC 9(02) VALUE 31.
013000 01  WK-C-DAYS-IN-MONTH REDEFINES
013100         WK-C-DAYS-IN-MONTH-TABLE.
013200     05  WK-C-DIM-ENTRY           PIC 9(02)
013300             OCCURS 12 TIMES INDEXED BY WK-C-DIM-IDX.
013400
013500*----------------------------------------------------------------
013600*  GREGORIAN LEAP-YEAR TEST WORK AREA - DIVISIBLE BY 4, NOT BY
013700*  100 UNLESS ALSO DIVISIBLE BY 400.  REMAINDER ARITHMETIC ONLY,
013800*  NO FUNCTION MOD.
013900*----------------------------------------------------------------
014000 01  WK-C-LEAP-WORK.
014100     05  WK-C-LEAP-QUOT           PIC 9(06) COMP-3 VALUE ZERO.
014200     05  WK-C-LEAP-REM4           PIC 9(03) COMP-3 VALUE ZERO.
014300     05  WK-C-LEAP-REM100         PIC 9(03) COMP-3 VALUE ZERO.
014400     05  WK-C-LEAP-REM400         PIC 9(03) COMP-3 VALUE ZERO.
014500     05  WS-LEAP-YEAR             PIC X(01) VALUE "N".
014600         88  IS-LEAP-YEAR                 VALUE "Y".
014700
014800*----------------------------------------------------------------
014900*  EXPIRED-LOT AND EXPIRING-SOON-LOT HOLD TABLES - LOADED ON THE
015000*  SINGLE PASS OF STOCKIN-FILE, PRINTED AS TWO REPORT SECTIONS
015100*  AT Z000 ONCE THE WHOLE FILE HAS BEEN SEEN.
015200*----------------------------------------------------------------
015300 01  WK-C-EXPIRED-TABLE.
015400     05  WK-C-EXPD-TBL-CT         PIC 9(05) COMP-3 VALUE ZERO.
015500     05  WK-C-EXPD-TBL-ENTRY OCCURS 3000 TIMES
015600             INDEXED BY WK-C-EXPD-IDX.
015700         10  EXPD-T-SCH-ID        PIC 9(09).
015800         10  EXPD-T-ITEM-ID       PIC 9(09).
015900         10  EXPD-T-QTY           PIC S9(07)V9(03).
016000         10  EXPD-T-EXPIRY        PIC 9(08).
016100
016200 01  WK-C-SOON-TABLE.
016300     05  WK-C-SOON-TBL-CT         PIC 9(05) COMP-3 VALUE ZERO.
016400     05  WK-C-SOON-TBL-ENTRY OCCURS 3000 TIMES
016500             INDEXED BY WK-C-SOON-IDX.
016600         10  SOON-T-SCH-ID        PIC 9(09).
016700         10  SOON-T-ITEM-ID       PIC 9(09).
016800         10  SOON-T-QTY           PIC S9(07)V9(03).
016900         10  SOON-T-EXPIRY        PIC 9(08).
017000
017100 01  WK-C-EXPY-CONTROL.
017200     05  WK-C-EXPD-CT             PIC 9(07) COMP-3 VALUE ZERO.
017300     05  WK-C-EXPD-KG             PIC S9(09)V9(03) VALUE ZERO.
017400     05  WK-C-SOON-CT             PIC 9(07) COMP-3 VALUE ZERO.
017500     05  WK-C-SOON-KG             PIC S9(09)V9(03) VALUE ZERO.
017600
017700*----------------------------------------------------------------
017800*  EXPIRY REPORT PRINT LINES (U6 REPORTS)
017900*----------------------------------------------------------------
018000 01  RPT-HEADING-1.
018100     05  FILLER                   PIC X(40) VALUE
018200         "MINEDUC SCHOOL FEEDING PROGRAMME".
018300     05  FILLER                   PIC X(30) VALUE
018400         "LOT EXPIRY MONITORING REPORT".
018500     05  FILLER                   PIC X(10) VALUE "RUN DATE".
018600     05  RPT-H1-RUN-DATE          PIC 9(08).
018700     05  FILLER                   PIC X(44) VALUE SPACES.
018800
018900 01  RPT-SECTION-HEADING.
019000     05  RPT-SH-TEXT              PIC X(30).
019100     05  FILLER                   PIC X(102) VALUE SPACES.
019200
019300 01  RPT-COLUMN-HEADING.
019400     05  FILLER                   PIC X(12) VALUE "SCHOOL".
019500     05  FILLER                   PIC X(12) VALUE "ITEM".
019600     05  FILLER                   PIC X(16) VALUE "QTY KG".
019700     05  FILLER                   PIC X(16) VALUE
019800         "EXPIRY DATE".
019900     05  FILLER                   PIC X(16) VALUE "STATUS".
020000     05  FILLER                   PIC X(60) VALUE SPACES.
020100
020200 01  RPT-LOT-LINE.
020300     05  RPT-L-SCHOOL             PIC 9(09).
020400     05  FILLER                   PIC X(03) VALUE SPACES.
020500     05  RPT-L-ITEM               PIC 9(09).
020600     05  FILLER                   PIC X(03) VALUE SPACES.
020700     05  RPT-L-QTY                PIC Z,ZZZ,ZZ9.999-.
020800     05  FILLER                   PIC X(03) VALUE SPACES.
020900     05  RPT-L-EXPIRY             PIC 9(08).
021000     05  FILLER                   PIC X(03) VALUE SPACES.
021100     05  RPT-L-STATUS             PIC X(14).
021200     05  FILLER                   PIC X(66) VALUE SPACES.
021300
021400 01  RPT-SECTION-TOTAL-LINE.
021500     05  FILLER                   PIC X(16) VALUE
021600         "SECTION TOTAL".
021700     05  FILLER                   PIC X(08) VALUE "COUNT".
021800     05  RPT-ST-COUNT             PIC ZZZ,ZZ9.
021900     05  FILLER                   PIC X(04) VALUE SPACES.
022000     05  FILLER                   PIC X(12) VALUE "TOTAL KG".
022100     05  RPT-ST-KG                PIC Z,ZZZ,ZZZ,ZZ9.999-.
022200     05  FILLER                   PIC X(67) VALUE SPACES.
022300
022400********************
022500 PROCEDURE DIVISION.
022600********************
022700 MAIN-MODULE.
022800     PERFORM A100-INITIAL-SUBROUTINE
022900         THRU A199-INITIAL-SUBROUTINE-EX.
023000
023100     READ STOCKIN-FILE
023200         AT END MOVE HIGH-VALUES TO SIN-SCH-ID.
023300     PERFORM B100-PATH-CHOICE THRU B199-PATH-CHOICE-EX
023400         UNTIL WK-C-END-OF-FILE
023500            OR SIN-SCH-ID = HIGH-VALUES.
023600
023700     GO TO Z000-END-PROGRAM.
023800
023900*-----------------------------------------------------------------
024000*  A1 - OPEN FILES, FETCH RUN-DATE AND THE EXPIRY WINDOW FROM
024100*       SFXPARM, AND BUILD THE RUN-DATE + WINDOW CALENDAR LIMIT
024200*-----------------------------------------------------------------
024300 A100-INITIAL-SUBROUTINE.
024400     OPEN    INPUT  STOCKIN-FILE
024500             OUTPUT REPORT-FILE.
024600     IF NOT WK-C-SUCCESSFUL
024700         DISPLAY "SFVEXPY - OPEN FILE ERROR"
024800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024900         GO TO Y900-ABNORMAL-TERMINATION
025000     END-IF.
025100
025200     MOVE "RUNDATE "          TO WK-C-XPARM-PARACD.
025300     CALL "SFXPARM" USING WK-C-XPARM-RECORD.
025400     MOVE WK-C-XPARM-PARAVALU(1:8) TO WK-C-RUN-DATE.
025500
025600     MOVE "EXPDAYS "          TO WK-C-XPARM-PARACD.
025700     CALL "SFXPARM" USING WK-C-XPARM-RECORD.
025800     MOVE WK-C-XPARM-PARAVALU(1:3) TO WK-C-EXPIRY-DAYS.
025900
026000     PERFORM A120-COMPUTE-EXPIRY-LIMIT
026100         THRU A129-COMPUTE-EXPIRY-LIMIT-EX.
026200
026300     MOVE ZERO                TO WK-C-EXPD-CT
026400                                  WK-C-EXPD-KG
026500                                  WK-C-SOON-CT
026600                                  WK-C-SOON-KG
026700                                  WK-C-EXPD-TBL-CT
026800                                  WK-C-SOON-TBL-CT.
026900
027000     MOVE WK-C-RUN-DATE       TO RPT-H1-RUN-DATE.
027100     MOVE RPT-HEADING-1       TO RPT-LINE.
027200     WRITE RPT-LINE.
027300     MOVE SPACES              TO RPT-LINE.
027400     WRITE RPT-LINE.
027500
027600 A199-INITIAL-SUBROUTINE-EX.
027700     EXIT.
027800
027900*-----------------------------------------------------------------
028000*  A12 - ROLL RUN-DATE FORWARD ONE DAY AT A TIME, EXPIRY-DAYS
028100*        TIMES, TO GET THE "EXPIRING SOON" WINDOW'S UPPER BOUND
028200*-----------------------------------------------------------------
028300 A120-COMPUTE-EXPIRY-LIMIT.
028400     MOVE WK-C-RUN-DATE       TO WK-C-EXPY-LIM-DATE.
028500     PERFORM A150-ADD-ONE-DAY THRU A159-ADD-ONE-DAY-EX
028600         VARYING WK-C-DAY-CTR FROM 1 BY 1
028700             UNTIL WK-C-DAY-CTR > WK-C-EXPIRY-DAYS.
028800
028900 A129-COMPUTE-EXPIRY-LIMIT-EX.
029000     EXIT.
029100
029200*-----------------------------------------------------------------
029300*  A15 - ADD ONE CALENDAR DAY TO WK-C-EXPY-LIMIT, CARRYING MONTH
029400*        AND YEAR END (AND LEAP FEBRUARY) CORRECTLY
029500*-----------------------------------------------------------------
029600 A150-ADD-ONE-DAY.
029700     ADD  1                   TO WK-C-EXPY-LIM-DD.
029800
029900     PERFORM A160-CHECK-LEAP-YEAR THRU A169-CHECK-LEAP-YEAR-EX.
030000
030100     SET  WK-C-DIM-IDX        TO WK-C-EXPY-LIM-MM.
030200     MOVE WK-C-DIM-ENTRY(WK-C-DIM-IDX)
030300                              TO WK-C-DAYS-THIS-MONTH.
030400     IF      WK-C-EXPY-LIM-MM = 02
030500         AND IS-LEAP-YEAR
030600             MOVE 29          TO WK-C-DAYS-THIS-MONTH
030700     END-IF.
030800
030900     IF      WK-C-EXPY-LIM-DD > WK-C-DAYS-THIS-MONTH
031000             MOVE 1           TO WK-C-EXPY-LIM-DD
031100             ADD  1           TO WK-C-EXPY-LIM-MM
031200             IF      WK-C-EXPY-LIM-MM > 12
031300                     MOVE 1   TO WK-C-EXPY-LIM-MM
031400                     ADD  1   TO WK-C-EXPY-LIM-CCYY
031500             END-IF
031600     END-IF.
031700
031800 A159-ADD-ONE-DAY-EX.
031900     EXIT.
032000
032100*-----------------------------------------------------------------
032200*  A16 - GREGORIAN LEAP-YEAR TEST FOR WK-C-EXPY-LIM-CCYY
032300*-----------------------------------------------------------------
032400 A160-CHECK-LEAP-YEAR.
032500     DIVIDE  WK-C-EXPY-LIM-CCYY  BY 4
032600             GIVING WK-C-LEAP-QUOT REMAINDER WK-C-LEAP-REM4.
032700     DIVIDE  WK-C-EXPY-LIM-CCYY  BY 100
032800             GIVING WK-C-LEAP-QUOT REMAINDER WK-C-LEAP-REM100.
032900     DIVIDE  WK-C-EXPY-LIM-CCYY  BY 400
033000             GIVING WK-C-LEAP-QUOT REMAINDER WK-C-LEAP-REM400.
033100
033200     IF      WK-C-LEAP-REM4 = 0
033300         AND (WK-C-LEAP-REM100 NOT = 0 OR WK-C-LEAP-REM400 = 0)
033400             MOVE "Y"         TO WS-LEAP-YEAR
033500     ELSE
033600             MOVE "N"         TO WS-LEAP-YEAR
033700     END-IF.
033800
033900 A169-CHECK-LEAP-YEAR-EX.
034000     EXIT.
034100
034200*-----------------------------------------------------------------
034300*  B1 - CLASSIFY ONE ACTIVE LOT AND READ THE NEXT RECORD
034400*-----------------------------------------------------------------
034500 B100-PATH-CHOICE.
034600     IF      SIN-IS-ACTIVE
034700             PERFORM C100-CLASSIFY-LOT THRU C199-CLASSIFY-LOT-EX
034800     END-IF.
034900
035000     READ STOCKIN-FILE
035100         AT END MOVE HIGH-VALUES TO SIN-SCH-ID.
035200
035300 B199-PATH-CHOICE-EX.
035400     EXIT.
035500
035600*-----------------------------------------------------------------
035700*  C1 - EXPIRED IS BEFORE RUN-DATE, EXPIRING-SOON IS RUN-DATE
035800*       THROUGH THE CALENDAR LIMIT INCLUSIVE - A LOT OUTSIDE
035900*       BOTH WINDOWS IS NOT REPORTED.  QUANTITY SIGN IS NEVER
036000*       TESTED - SEE SFB074 ABOVE.
036100*-----------------------------------------------------------------
036200 C100-CLASSIFY-LOT.
036300     MOVE "N"                 TO WS-EXPIRED-OR-SOON.
036400
036500     IF      SIN-EXPIRY-DATE < WK-C-RUN-DATE
036600             MOVE "E"         TO WS-EXPIRED-OR-SOON
036700     ELSE
036800         IF  SIN-EXPIRY-DATE NOT > WK-C-EXPY-LIM-DATE
036900             MOVE "S"         TO WS-EXPIRED-OR-SOON
037000         END-IF
037100     END-IF.
037200
037300     IF      WS-IS-EXPIRED
037400             PERFORM C150-ADD-TO-EXPIRED
037500                 THRU C159-ADD-TO-EXPIRED-EX
037600     ELSE
037700         IF  WS-IS-EXPIRING-SOON
037800             PERFORM C170-ADD-TO-SOON
037900                 THRU C179-ADD-TO-SOON-EX
038000         END-IF
038100     END-IF.
038200
038300 C199-CLASSIFY-LOT-EX.
038400     EXIT.
038500
038600*-----------------------------------------------------------------
038700*  C15 - APPEND ONE LOT TO THE EXPIRED-LOT HOLD TABLE
038800*-----------------------------------------------------------------
038900 C150-ADD-TO-EXPIRED.
039000     ADD  1                   TO WK-C-EXPD-TBL-CT.
039100     SET  WK-C-EXPD-IDX       TO WK-C-EXPD-TBL-CT.
039200     MOVE SIN-SCH-ID          TO EXPD-T-SCH-ID(WK-C-EXPD-IDX).
039300     MOVE SIN-ITEM-ID         TO EXPD-T-ITEM-ID(WK-C-EXPD-IDX).
039400     MOVE SIN-QTY             TO EXPD-T-QTY(WK-C-EXPD-IDX).
039500     MOVE SIN-EXPIRY-DATE     TO EXPD-T-EXPIRY(WK-C-EXPD-IDX).
039600     ADD  1                   TO WK-C-EXPD-CT.
039700     ADD  SIN-QTY             TO WK-C-EXPD-KG.
039800
039900 C159-ADD-TO-EXPIRED-EX.
040000     EXIT.
040100
040200*-----------------------------------------------------------------
040300*  C17 - APPEND ONE LOT TO THE EXPIRING-SOON HOLD TABLE
040400*-----------------------------------------------------------------
040500 C170-ADD-TO-SOON.
040600     ADD  1                   TO WK-C-SOON-TBL-CT.
040700     SET  WK-C-SOON-IDX       TO WK-C-SOON-TBL-CT.
040800     MOVE SIN-SCH-ID          TO SOON-T-SCH-ID(WK-C-SOON-IDX).
040900     MOVE SIN-ITEM-ID         TO SOON-T-ITEM-ID(WK-C-SOON-IDX).
041000     MOVE SIN-QTY             TO SOON-T-QTY(WK-C-SOON-IDX).
041100     MOVE SIN-EXPIRY-DATE     TO SOON-T-EXPIRY(WK-C-SOON-IDX).
041200     ADD  1                   TO WK-C-SOON-CT.
041300     ADD  SIN-QTY             TO WK-C-SOON-KG.
041400
041500 C179-ADD-TO-SOON-EX.
041600     EXIT.
041700
041800*-----------------------------------------------------------------
041900*  Z0 - PRINT THE TWO REPORT SECTIONS AND CLOSE THE FILES
042000*-----------------------------------------------------------------
042100 Z000-END-PROGRAM.
042200     MOVE "EXPIRED LOTS"      TO RPT-SH-TEXT.
042300     MOVE RPT-SECTION-HEADING TO RPT-LINE.
042400     WRITE RPT-LINE.
042500     MOVE RPT-COLUMN-HEADING  TO RPT-LINE.
042600     WRITE RPT-LINE.
042700
042800     PERFORM Z050-PRINT-ONE-EXPIRED THRU Z059-PRINT-ONE-EXPIRED-EX
042900         VARYING WK-C-EXPD-IDX FROM 1 BY 1
043000             UNTIL WK-C-EXPD-IDX > WK-C-EXPD-TBL-CT.
043100
043200     MOVE WK-C-EXPD-CT        TO RPT-ST-COUNT.
043300     MOVE WK-C-EXPD-KG        TO RPT-ST-KG.
043400     MOVE RPT-SECTION-TOTAL-LINE TO RPT-LINE.
043500     WRITE RPT-LINE.
043600     MOVE SPACES              TO RPT-LINE.
043700     WRITE RPT-LINE.
043800
043900     MOVE "EXPIRING-SOON LOTS" TO RPT-SH-TEXT.
044000     MOVE RPT-SECTION-HEADING TO RPT-LINE.
044100     WRITE RPT-LINE.
044200     MOVE RPT-COLUMN-HEADING  TO RPT-LINE.
044300     WRITE RPT-LINE.
044400
044500     PERFORM Z070-PRINT-ONE-SOON THRU Z079-PRINT-ONE-SOON-EX
044600         VARYING WK-C-SOON-IDX FROM 1 BY 1
044700             UNTIL WK-C-SOON-IDX > WK-C-SOON-TBL-CT.
044800
044900     MOVE WK-C-SOON-CT        TO RPT-ST-COUNT.
045000     MOVE WK-C-SOON-KG        TO RPT-ST-KG.
045100     MOVE RPT-SECTION-TOTAL-LINE TO RPT-LINE.
045200     WRITE RPT-LINE.
045300
045400     CLOSE   STOCKIN-FILE
045500             REPORT-FILE.
045600     STOP RUN.
045700
045800*-----------------------------------------------------------------
045900*  Z05 - PRINT ONE LINE OF THE EXPIRED-LOT SECTION
046000*-----------------------------------------------------------------
046100 Z050-PRINT-ONE-EXPIRED.
046200     MOVE EXPD-T-SCH-ID(WK-C-EXPD-IDX)  TO RPT-L-SCHOOL.
046300     MOVE EXPD-T-ITEM-ID(WK-C-EXPD-IDX) TO RPT-L-ITEM.
046400     MOVE EXPD-T-QTY(WK-C-EXPD-IDX)     TO RPT-L-QTY.
046500     MOVE EXPD-T-EXPIRY(WK-C-EXPD-IDX)  TO RPT-L-EXPIRY.
046600     MOVE "EXPIRED"                     TO RPT-L-STATUS.
046700     MOVE RPT-LOT-LINE                  TO RPT-LINE.
046800     WRITE RPT-LINE.
046900
047000 Z059-PRINT-ONE-EXPIRED-EX.
047100     EXIT.
047200
047300*-----------------------------------------------------------------
047400*  Z07 - PRINT ONE LINE OF THE EXPIRING-SOON SECTION
047500*-----------------------------------------------------------------
047600 Z070-PRINT-ONE-SOON.
047700     MOVE SOON-T-SCH-ID(WK-C-SOON-IDX)  TO RPT-L-SCHOOL.
047800     MOVE SOON-T-ITEM-ID(WK-C-SOON-IDX) TO RPT-L-ITEM.
047900     MOVE SOON-T-QTY(WK-C-SOON-IDX)     TO RPT-L-QTY.
048000     MOVE SOON-T-EXPIRY(WK-C-SOON-IDX)  TO RPT-L-EXPIRY.
048100     MOVE "EXPIRING-SOON"               TO RPT-L-STATUS.
048200     MOVE RPT-LOT-LINE                  TO RPT-LINE.
048300     WRITE RPT-LINE.
048400
048500 Z079-PRINT-ONE-SOON-EX.
048600     EXIT.
048700
048800*-----------------------------------------------------------------
048900*  Y9 - ABNORMAL TERMINATION - AN FD COULD NOT BE OPENED
049000*-----------------------------------------------------------------
049100 Y900-ABNORMAL-TERMINATION.
049200     DISPLAY "SFVEXPY - RUN TERMINATED ABNORMALLY".
049300     STOP RUN.
049400
049500******************************************************************
049600*************** END OF PROGRAM SOURCE - SFVEXPY *****************
049700******************************************************************
