000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SFVISSU.
000500 AUTHOR.         N MAHORO.
000600 INSTALLATION.   MINEDUC SCHOOL FEEDING PROGRAMME.
000700 DATE-WRITTEN.   22 MAR 1992.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  STOCK ISSUE ENGINE (UNIT U5).  VALIDATES AND
001200*               POSTS KITCHEN-ISSUE (STOCK-OUT) MOVEMENTS
001300*               AGAINST THE ON-HAND STOCK BALANCE FOR EACH
001400*               (SCHOOL, ITEM) PAIR, DECREMENTING THE BALANCE
001500*               AND RE-DERIVING ITS NORMAL/LOW/EMPTY STATE.
001600*               STOCK-FILE IS LOADED WHOLE AT THE START OF
001700*               THE RUN AND REWRITTEN WHOLE AT THE END, THE
001800*               SAME AS SFVRCPT (UNIT U4) DOES ON ITS OWN RUN -
001900*               THE TWO UNITS NEVER RUN AGAINST STOCK-FILE AT
002000*               THE SAME TIME.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* SFB001  NMAHO   03/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
002600*                   - INITIAL VERSION.
002700*----------------------------------------------------------------
002800* SFB027  NMAHO   19/01/1998 - Y2K REMEDIATION - REVIEWED, NO
002900*                   2-DIGIT YEAR FIELDS CARRIED IN THIS PROGRAM.
003000*----------------------------------------------------------------
003100* SFB065  TKAZE   04/11/2024 - REQ#1528 A STOCK-OUT MOVEMENT
003200*                   WITH NO MATCHING BALANCE NOW PRODUCES THE
003300*                   "STOCK NOT FOUND" ERROR LINE INSTEAD OF
003400*                   ABENDING ON A FAILED TABLE SEARCH.
003500*----------------------------------------------------------------
003600* SFB069  TKAZE   17/02/2025 - REQ#1546 KITCHEN-ISSUE MOVEMENTS
003700*                   ARE NOW CONFIRMED ON THE AUDIT TRAIL (STOCK/
003800*                   UPDATE OR STOCK/REJECT) RATHER THAN TO A
003900*                   SEPARATE STOCK-OUT LEDGER FILE - STOCKOUT-
004000*                   FILE IS READ-ONLY, THE AUDIT RECORD IS THE
004100*                   MOVEMENT OF RECORD.
004200*----------------------------------------------------------------
004300
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005100         UPSI-0 IS UPSI-SWITCH-0
005200         ON STATUS IS U0-ON
005300         OFF STATUS IS U0-OFF.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT STOCK-FILE ASSIGN TO STOKDD
005800            ORGANIZATION      IS SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000
006100     SELECT STOCKOUT-FILE ASSIGN TO SOUTDD
006200            ORGANIZATION      IS SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400
006500     SELECT AUDIT-FILE ASSIGN TO AUDTDD
006600            ORGANIZATION      IS SEQUENTIAL
006700            FILE STATUS       IS WK-C-FILE-STATUS.
006800
006900     SELECT REPORT-FILE ASSIGN TO RPT1DD
007000            ORGANIZATION      IS SEQUENTIAL
007100            FILE STATUS       IS WK-C-FILE-STATUS.
007200
007300***************
007400 DATA DIVISION.
007500***************
007600**************
007700 FILE SECTION.
007800**************
007900 FD  STOCK-FILE
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS STK-IN-REC.
008200 01  STK-IN-REC                   PIC X(40).
008300*                        ON-HAND BALANCE VIEW - SEE SFWSTOK.CPYBK
008400*                        FOR THE MATCHING WORKING-STORAGE LAYOUT
008500 01  STK-IN-VIEW REDEFINES STK-IN-REC.
008600     05  STK-IN-SCH-ID             PIC 9(09).
008700     05  STK-IN-ITEM-ID            PIC 9(09).
008800     05  STK-IN-QTY                PIC S9(07)V9(03).
008900     05  STK-IN-STATE              PIC X(08).
009000     05  STK-IN-ACTIVE             PIC X(01).
009100     05  FILLER                    PIC X(03).
009200
009300 FD  STOCKOUT-FILE
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS SOUT-IN-REC.
009600 01  SOUT-IN-REC                  PIC X(40).
009700*                        KITCHEN-ISSUE MOVEMENT VIEW - SEE
009800*                        SFWSTOK.CPYBK FOR THE SAME SHAPE
009900 01  SOUT-IN-VIEW REDEFINES SOUT-IN-REC.
010000     05  SOUT-IN-ID                PIC 9(09).
010100     05  SOUT-IN-SCH-ID            PIC 9(09).
010200     05  SOUT-IN-ITEM-ID           PIC 9(09).
010300     05  SOUT-IN-QTY               PIC S9(07)V9(03).
010400     05  SOUT-IN-ACTIVE            PIC X(01).
010500     05  FILLER                    PIC X(02).
010600
010700 FD  AUDIT-FILE
010800     LABEL RECORDS ARE OMITTED
010900     DATA RECORD IS SFWAUDT-RECORD-1.
011000 01  SFWAUDT-RECORD-1.
011100     COPY SFWAUDT.
011200
011300 FD  REPORT-FILE
011400     LABEL RECORDS ARE OMITTED
011500     DATA RECORD IS RPT-LINE.
011600 01  RPT-LINE                     PIC X(132).
011700
011800*************************
011900 WORKING-STORAGE SECTION.
012000*************************
012100 01  FILLER                       PIC X(24) VALUE
012200     "** PROGRAM SFVISSU   **".
012300
012400     COPY SFWCMWS.
012500
012600     COPY SFWSTOK.
012700
012800 01  WS-SWITCHES.
012900     05  WS-OKAY                  PIC X(01) VALUE SPACE.
013000
013100 01  WK-C-ISSUE-CONTROL.
013200     05  WK-C-ISSU-POSTED-CT      PIC 9(07) COMP-3 VALUE ZERO.
013300     05  WK-C-ISSU-REJECT-CT      PIC 9(07) COMP-3 VALUE ZERO.
013400     05  WK-C-ISSU-TOTAL-KG       PIC S9(09)V9(03) COMP-3
013500                                   VALUE ZERO.
013600
013700 01  WK-C-ISSU-ERROR-TEXT         PIC X(40) VALUE SPACES.
013800
013900*----------------------------------------------------------------
014000* STOCK ISSUE RUN LOG PRINT LINES (U5 REPORTS)
014100*----------------------------------------------------------------
014200 01  RPT-HEADING-1.
014300     05  FILLER                   PIC X(40) VALUE
014400         "MINEDUC SCHOOL FEEDING PROGRAMME".
014500     05  FILLER                   PIC X(30) VALUE
014600         "STOCK ISSUE RUN LOG".
014700     05  FILLER                   PIC X(10) VALUE "RUN DATE".
014800     05  RPT-H1-RUN-DATE          PIC 9(08).
014900     05  FILLER                   PIC X(44) VALUE SPACES.
015000
015100 01  RPT-COUNT-LINE.
015200     05  RPT-CL-LABEL             PIC X(40).
015300     05  RPT-CL-VALUE             PIC ZZZ,ZZZ,ZZ9.99.
015400     05  FILLER                   PIC X(79) VALUE SPACES.
015500
015600 01  RPT-ERROR-LINE.
015700     05  FILLER                   PIC X(12) VALUE "  **ERROR**".
015800     05  RPT-E-SCHOOL             PIC 9(09).
015900     05  FILLER                   PIC X(03) VALUE SPACES.
016000     05  RPT-E-ITEM               PIC 9(09).
016100     05  FILLER                   PIC X(03) VALUE SPACES.
016200     05  RPT-E-TEXT               PIC X(40) VALUE SPACES.
016300     05  FILLER                   PIC X(53) VALUE SPACES.
016400
016500********************
016600 PROCEDURE DIVISION.
016700********************
016800 MAIN-MODULE.
016900     PERFORM A100-INITIAL-SUBROUTINE
017000         THRU A199-INITIAL-SUBROUTINE-EX.
017100
017200     READ STOCKOUT-FILE
017300         AT END MOVE HIGH-VALUES TO SOUT-IN-SCH-ID.
017400     PERFORM B100-PATH-CHOICE THRU B199-PATH-CHOICE-EX
017500         UNTIL WK-C-END-OF-FILE
017600            OR SOUT-IN-SCH-ID = HIGH-VALUES.
017700
017800     GO TO Z000-END-PROGRAM.
017900
018000*----------------------------------------------------------------
018100*  A1 - OPEN STOCK-FILE, LOAD THE ON-HAND BALANCE TABLE, THEN
018200*       OPEN THE REMAINING FILES FOR THE ISSUE PASS ITSELF
018300*----------------------------------------------------------------
018400 A100-INITIAL-SUBROUTINE.
018500     OPEN    INPUT  STOCK-FILE.
018600     IF NOT WK-C-SUCCESSFUL
018700         DISPLAY "SFVISSU - OPEN FILE ERROR"
018800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018900         GO TO Y900-ABNORMAL-TERMINATION
019000     END-IF.
019100
019200     MOVE ZERO                TO WK-C-STOCK-CT.
019300     READ STOCK-FILE
019400         AT END MOVE HIGH-VALUES TO STK-IN-SCH-ID.
019500     PERFORM A150-LOAD-ONE-BALANCE
019600         UNTIL WK-C-END-OF-FILE
019700            OR STK-IN-SCH-ID = HIGH-VALUES
019800            OR WK-C-STOCK-CT > 4000.
019900     CLOSE   STOCK-FILE.
020000
020100     OPEN    INPUT  STOCKOUT-FILE
020200             OUTPUT AUDIT-FILE
020300                    REPORT-FILE.
020400     IF NOT WK-C-SUCCESSFUL
020500         DISPLAY "SFVISSU - OPEN FILE ERROR"
020600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020700         GO TO Y900-ABNORMAL-TERMINATION
020800     END-IF.
020900
021000     MOVE ZERO                TO WK-C-RUN-DATE
021100                                  WK-C-ISSU-POSTED-CT
021200                                  WK-C-ISSU-REJECT-CT
021300                                  WK-C-ISSU-TOTAL-KG.
021400     MOVE WK-C-TODAY-CCYYMMDD TO RPT-H1-RUN-DATE.
021500     MOVE WK-C-AUDIT-STAMP    TO AUD-TIMESTAMP.
021600
021700     MOVE RPT-HEADING-1       TO RPT-LINE.
021800     WRITE RPT-LINE.
021900     MOVE SPACES              TO RPT-LINE.
022000     WRITE RPT-LINE.
022100
022200 A199-INITIAL-SUBROUTINE-EX.
022300     EXIT.
022400
022500 A150-LOAD-ONE-BALANCE.
022600     ADD 1                       TO WK-C-STOCK-CT.
022700     SET STK-T-IDX               TO WK-C-STOCK-CT.
022800     MOVE STK-IN-SCH-ID          TO STK-T-SCH-ID(STK-T-IDX).
022900     MOVE STK-IN-ITEM-ID         TO STK-T-ITEM-ID(STK-T-IDX).
023000     MOVE STK-IN-QTY             TO STK-T-QTY(STK-T-IDX).
023100     MOVE STK-IN-STATE           TO STK-T-STATE(STK-T-IDX).
023200     MOVE STK-IN-ACTIVE          TO STK-T-ACTIVE(STK-T-IDX).
023300
023400     READ STOCK-FILE
023500         AT END MOVE HIGH-VALUES TO STK-IN-SCH-ID.
023600
023700*----------------------------------------------------------------
023800*  B1 - CHOOSE THE PATH FOR ONE KITCHEN-ISSUE MOVEMENT
023900*----------------------------------------------------------------
024000 B100-PATH-CHOICE.
024100     PERFORM C100-VALIDATION-PART THRU C199-VALIDATION-PART-EX.
024200
024300     IF WS-OKAY = "Y"
024400         PERFORM D100-POST-ISSUE THRU D199-POST-ISSUE-EX
024500     ELSE
024600         PERFORM D400-ERROR-LINE THRU D499-ERROR-LINE-EX
024700     END-IF.
024800
024900     READ STOCKOUT-FILE
025000         AT END MOVE HIGH-VALUES TO SOUT-IN-SCH-ID.
025100
025200 B199-PATH-CHOICE-EX.
025300     EXIT.
025400
025500*----------------------------------------------------------------
025600*  C1 - LOCATE THE ACTIVE BALANCE FOR (SCHOOL, ITEM) AND CHECK
025700*       THE ISSUE QUANTITY DOES NOT EXCEED WHAT IS ON HAND
025800*----------------------------------------------------------------
025900 C100-VALIDATION-PART.
026000     MOVE "N"                    TO WS-OKAY.
026100     MOVE "STOCK NOT FOUND"      TO WK-C-ISSU-ERROR-TEXT.
026200     PERFORM C150-SEARCH-BALANCE
026300         VARYING STK-T-IDX FROM 1 BY 1
026400             UNTIL STK-T-IDX > WK-C-STOCK-CT
026500                OR WS-OKAY NOT = "N".
026600
026700*    THE VARYING INDEX IS ONE PAST THE MATCHED ENTRY WHEN THE
026800*    LOOP STOPS ON THE "FOUND" LEG - STEP IT BACK.
026900     IF WS-OKAY NOT = "N"
027000         SUBTRACT 1              FROM STK-T-IDX
027100     END-IF.
027200
027300     IF WS-OKAY = "Q"
027400         MOVE "N"                TO WS-OKAY
027500         MOVE "QUANTITY NOT IN STOCK" TO WK-C-ISSU-ERROR-TEXT
027600     END-IF.
027700
027800 C199-VALIDATION-PART-EX.
027900     EXIT.
028000
028100 C150-SEARCH-BALANCE.
028200     IF      STK-T-SCH-ID(STK-T-IDX)  = SOUT-IN-SCH-ID
028300         AND STK-T-ITEM-ID(STK-T-IDX) = SOUT-IN-ITEM-ID
028400         AND STK-T-ACTIVE(STK-T-IDX)  = WK-C-LIT-YES
028500             IF SOUT-IN-QTY > STK-T-QTY(STK-T-IDX)
028600                 MOVE "Q"        TO WS-OKAY
028700             ELSE
028800                 MOVE "Y"        TO WS-OKAY
028900             END-IF
029000     END-IF.
029100
029200*----------------------------------------------------------------
029300*  D1 - POST THE ISSUE - DECREMENT THE BALANCE, RE-DERIVE THE
029400*       STOCK STATE, AND CONFIRM THE MOVEMENT ON THE AUDIT TRAIL
029500*----------------------------------------------------------------
029600 D100-POST-ISSUE.
029700     SUBTRACT SOUT-IN-QTY FROM STK-T-QTY(STK-T-IDX).
029800
029900     IF STK-T-QTY(STK-T-IDX) = ZERO
030000         MOVE "EMPTY"            TO STK-T-STATE(STK-T-IDX)
030100     ELSE
030200         IF STK-T-QTY(STK-T-IDX) < 10.000
030300             MOVE "LOW"          TO STK-T-STATE(STK-T-IDX)
030400         ELSE
030500             MOVE "NORMAL"       TO STK-T-STATE(STK-T-IDX)
030600         END-IF
030700     END-IF.
030800
030900     ADD 1                       TO WK-C-ISSU-POSTED-CT.
031000     ADD SOUT-IN-QTY             TO WK-C-ISSU-TOTAL-KG.
031100
031200     MOVE "UPDATE"               TO AUD-ACTION.
031300     PERFORM D300-LOGGING THRU D399-LOGGING-EX.
031400
031500 D199-POST-ISSUE-EX.
031600     EXIT.
031700
031800*----------------------------------------------------------------
031900*  D3 - WRITE ONE AUDIT RECORD PER KITCHEN-ISSUE MOVEMENT -
032000*       THE AUDIT RECORD IS THE MOVEMENT OF RECORD (SFB069)
032100*----------------------------------------------------------------
032200 D300-LOGGING.
032300     MOVE WK-C-AUDIT-STAMP       TO AUD-TIMESTAMP.
032400     MOVE "SFVISSU"              TO AUD-USER.
032500     MOVE "STOCK"                TO AUD-RESOURCE.
032600     WRITE SFWAUDT-RECORD-1.
032700
032800 D399-LOGGING-EX.
032900     EXIT.
033000
033100*----------------------------------------------------------------
033200*  D4 - THE MOVEMENT FAILED VALIDATION - WRITE AN ERROR LINE AND
033300*       LOG THE REJECTION, NO BALANCE IS CHANGED
033400*----------------------------------------------------------------
033500 D400-ERROR-LINE.
033600     MOVE SOUT-IN-SCH-ID         TO RPT-E-SCHOOL.
033700     MOVE SOUT-IN-ITEM-ID        TO RPT-E-ITEM.
033800     MOVE WK-C-ISSU-ERROR-TEXT   TO RPT-E-TEXT.
033900     MOVE RPT-ERROR-LINE         TO RPT-LINE.
034000     WRITE RPT-LINE.
034100
034200     MOVE "REJECT"               TO AUD-ACTION.
034300     PERFORM D300-LOGGING THRU D399-LOGGING-EX.
034400     ADD 1                       TO WK-C-ISSU-REJECT-CT.
034500
034600 D499-ERROR-LINE-EX.
034700     EXIT.
034800
034900*----------------------------------------------------------------
035000*  Z0 - REWRITE THE STOCK BALANCE TABLE TO STOCK-FILE, PRINT THE
035100*       RUN LOG CONTROL TOTALS AND CLOSE THE FILES
035200*----------------------------------------------------------------
035300 Z000-END-PROGRAM.
035400     OPEN    OUTPUT STOCK-FILE.
035500     IF NOT WK-C-SUCCESSFUL
035600         DISPLAY "SFVISSU - OPEN FILE ERROR"
035700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035800         GO TO Y900-ABNORMAL-TERMINATION
035900     END-IF.
036000
036100     PERFORM Z050-REWRITE-ONE-BALANCE
036200         VARYING STK-T-IDX FROM 1 BY 1
036300             UNTIL STK-T-IDX > WK-C-STOCK-CT.
036400     CLOSE   STOCK-FILE.
036500
036600     MOVE "ISSUES POSTED"        TO RPT-CL-LABEL.
036700     MOVE WK-C-ISSU-POSTED-CT    TO RPT-CL-VALUE.
036800     MOVE RPT-COUNT-LINE         TO RPT-LINE.
036900     WRITE RPT-LINE.
037000
037100     MOVE "ISSUES REJECTED"      TO RPT-CL-LABEL.
037200     MOVE WK-C-ISSU-REJECT-CT    TO RPT-CL-VALUE.
037300     MOVE RPT-COUNT-LINE         TO RPT-LINE.
037400     WRITE RPT-LINE.
037500
037600     MOVE "TOTAL KG ISSUED"      TO RPT-CL-LABEL.
037700     MOVE WK-C-ISSU-TOTAL-KG     TO RPT-CL-VALUE.
037800     MOVE RPT-COUNT-LINE         TO RPT-LINE.
037900     WRITE RPT-LINE.
038000
038100     CLOSE   STOCKOUT-FILE
038200             AUDIT-FILE
038300             REPORT-FILE.
038400     STOP RUN.
038500
038600 Z050-REWRITE-ONE-BALANCE.
038700     MOVE STK-T-SCH-ID(STK-T-IDX)  TO STK-IN-SCH-ID.
038800     MOVE STK-T-ITEM-ID(STK-T-IDX) TO STK-IN-ITEM-ID.
038900     MOVE STK-T-QTY(STK-T-IDX)     TO STK-IN-QTY.
039000     MOVE STK-T-STATE(STK-T-IDX)   TO STK-IN-STATE.
039100     MOVE STK-T-ACTIVE(STK-T-IDX)  TO STK-IN-ACTIVE.
039200     WRITE STK-IN-REC.
039300
039400*----------------------------------------------------------------
039500*  Y9 - ABNORMAL TERMINATION - AN FD COULD NOT BE OPENED
039600*----------------------------------------------------------------
039700 Y900-ABNORMAL-TERMINATION.
039800     DISPLAY "SFVISSU - RUN TERMINATED ABNORMALLY".
039900     STOP RUN.
040000
040100*****************************************************************
040200*************** END OF PROGRAM SOURCE - SFVISSU ****************
040300*****************************************************************
