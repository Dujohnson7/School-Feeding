000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SFVORDL.
000500 AUTHOR.         N MAHORO.
000600 INSTALLATION.   MINEDUC SCHOOL FEEDING PROGRAMME.
000700 DATE-WRITTEN.   23 MAR 1992.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  ORDER ASSIGNMENT AND DELIVERY LIFECYCLE ENGINE
001200*               (UNIT U3).  ORDER-FILE IS LOADED WHOLE INTO THE
001300*               WK-C-ORDL-TABLE BELOW; EACH ORDER-EVENT-FILE
001400*               RECORD THEN DRIVES THE ORDER LEDGER THROUGH ITS
001500*               FOUR STATES - ASSIGN (SCHEDULED), PROCESS
001600*               (PROCESSING), DELIVER (DELIVERED), RECEIVE
001700*               (APPROVED, POSTS GOODS RECEIPT VIA SFVRCPT) -
001800*               AND THE WHOLE TABLE IS REWRITTEN TO NEW-ORDER-
001900*               FILE AT END OF RUN.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* SFB003  NMAHO   05/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
002500*                   - INITIAL VERSION, ADAPTED FROM THE TRANSFER
002600*                     INTERFACE'S MULTI-PATH CREDIT-PARTY STATUS
002700*                     ADVANCE PROGRAM.
002800*----------------------------------------------------------------
002900* SFB021  TKAZE   02/11/2022 - REQ#1162 RECEIVE EVENT NOW CALLS
003000*                   SFVRCPT TO POST THE GOODS RECEIPT BEFORE THE
003100*                   ORDER IS MARKED APPROVED.
003200*----------------------------------------------------------------
003300* SFB027  NMAHO   19/01/1998 - Y2K REMEDIATION - REVIEWED, NO
003400*                   2-DIGIT YEAR FIELDS CARRIED IN THIS PROGRAM.
003500*----------------------------------------------------------------
003600* SFB039  TKAZE   11/05/2023 - REQ#1356 ORDER TABLE SIZE RAISED
003700*                   FROM 1500 TO 3000 ENTRIES.
003800*----------------------------------------------------------------
003900* SFB057  TKAZE   21/08/2024 - REQ#1501 OUT-OF-RANGE RECEIVE
004000*                   RATING (NOT 0 THRU 5) IS NOW REJECTED RATHER
004100*                   THAN STORED AS-IS.
004200*----------------------------------------------------------------
004300* SFB082  TKAZE   14/03/2025 - REQ#1582 THE PROCESS/DELIVER/
004400*                   RECEIVE PATHS WERE READING ORDL-IDX ONE ENTRY
004500*                   PAST THE ORDER C350-FIND-ONE-ORDER HAD JUST
004600*                   MATCHED, SINCE PERFORM...VARYING LEAVES THE
004700*                   INDEX ONE PAST THE "FOUND" ENTRY WHEN THE
004800*                   LOOP STOPS ON THAT LEG.  EACH CALLER NOW
004900*                   STEPS ORDL-IDX BACK BEFORE USING IT.
004950*----------------------------------------------------------------
004960* SFB083  TKAZE   02/04/2025 - REQ#1594 ASSIGN EVENTS WERE NOT
004970*                   CHECKED AGAINST THE SUPPLIER MASTER AT ALL -
004980*                   AN ORDER COULD BE PLACED AGAINST AN UNKNOWN
004990*                   OR DEACTIVATED SUPPLIER.  SUPPLIER-FILE IS
004992*                   NOW LOADED AT A100 AND AN ASSIGN IS REJECTED
004994*                   WHEN THE SUPPLIER ID IS NOT FOUND/ACTIVE.
004996*----------------------------------------------------------------
004997* SFB084  TKAZE   18/04/2025 - REQ#1611 AN ASSIGN EVENT WITH A
004998*                   NEGATIVE EVT-PRICE WAS STILL BEING ACCEPTED
004999*                   AND POSTED TO THE ORDER LEDGER, PULLING DOWN
005000*                   WK-C-ORDL-TOTAL-VALUE.  C100-VALIDATION-PART
005002*                   NOW REJECTS THE ASSIGN WHEN THE PRICE IS
005004*                   NEGATIVE.
005006*----------------------------------------------------------------
005100 EJECT
005200**********************
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-AS400.
005700 OBJECT-COMPUTER.  IBM-AS400.
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005900         UPSI-0 IS UPSI-SWITCH-0
006000         ON STATUS IS U0-ON
006100         OFF STATUS IS U0-OFF.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT ORDER-EVENT-FILE ASSIGN TO EVTSDD
006600            ORGANIZATION      IS SEQUENTIAL
006700            FILE STATUS       IS WK-C-FILE-STATUS.
006800
006900     SELECT ORDER-FILE ASSIGN TO ORDIDD
007000            ORGANIZATION      IS SEQUENTIAL
007100            FILE STATUS       IS WK-C-FILE-STATUS.
007150
007160     SELECT SUPPLIER-FILE ASSIGN TO SUPLDD
007170            ORGANIZATION      IS SEQUENTIAL
007180            FILE STATUS       IS WK-C-FILE-STATUS.
007200
007300     SELECT NEW-ORDER-FILE ASSIGN TO ORDODD
007400            ORGANIZATION      IS SEQUENTIAL
007500            FILE STATUS       IS WK-C-FILE-STATUS.
007600
007700     SELECT REQUEST-FILE ASSIGN TO REQSDD
007800            ORGANIZATION      IS SEQUENTIAL
007900            FILE STATUS       IS WK-C-FILE-STATUS.
008000
008100     SELECT AUDIT-FILE ASSIGN TO AUDTDD
008200            ORGANIZATION      IS SEQUENTIAL
008300            FILE STATUS       IS WK-C-FILE-STATUS.
008400
008500     SELECT REPORT-FILE ASSIGN TO RPT1DD
008600            ORGANIZATION      IS SEQUENTIAL
008700            FILE STATUS       IS WK-C-FILE-STATUS.
008800
008900***************
009000 DATA DIVISION.
009100***************
009200 FILE SECTION.
009300**************
009400 FD  ORDER-EVENT-FILE
009500     LABEL RECORDS ARE OMITTED.
009600     COPY SFWORDL.
009700
009750 FD  SUPPLIER-FILE
009760     LABEL RECORDS ARE OMITTED
009770     DATA RECORD IS SFWSUPL-RECORD-1.
009780 01  SFWSUPL-RECORD-1.
009790     COPY SFWSUPL.
009795
009800 FD  ORDER-FILE
009900     LABEL RECORDS ARE OMITTED
010000     DATA RECORD IS ORD-IN-REC.
010100 01  ORD-IN-REC                   PIC X(75).
010200*                        ORDER-FILE VIEW - SEE OIR- FIELDS BELOW
010300 01  SFWORDL-ORD-REC REDEFINES ORD-IN-REC.
010400     05  OIR-ID                   PIC 9(09).
010500     05  OIR-REQ-ID               PIC 9(09).
010600     05  OIR-SUPPLIER-ID          PIC 9(09).
010700     05  OIR-DELIVERY-DATE        PIC 9(08).
010800     05  OIR-DELIVERY-STATUS      PIC X(10).
010900     05  OIR-PRICE                PIC S9(11)V99.
011000     05  OIR-PAY-STATE            PIC X(07).
011100     05  OIR-RATING               PIC 9(01).
011200     05  OIR-ACTIVE               PIC X(01).
011300     05  FILLER                   PIC X(08).
011400
011500 FD  NEW-ORDER-FILE
011600     LABEL RECORDS ARE OMITTED
011700     DATA RECORD IS ORD-OUT-REC.
011800 01  ORD-OUT-REC                  PIC X(75).
011900
012000 FD  REQUEST-FILE
012100     LABEL RECORDS ARE OMITTED
012200     DATA RECORD IS SFWREQD-IN-REC.
012300 01  SFWREQD-IN-REC               PIC X(70).
012400*                        HEADER VIEW - SKIP DETAILS WHEN LOADING
012500 01  SFWREQD-IN-HDR REDEFINES SFWREQD-IN-REC.
012600     05  RQI-REC-TYPE             PIC X(01).
012700         88  RQI-IS-HEADER               VALUE "H".
012800     05  RQI-ID                   PIC 9(09).
012900     05  RQI-DIST-ID              PIC 9(09).
013000     05  RQI-SCH-ID               PIC 9(09).
013100     05  FILLER                   PIC X(30).
013200     05  RQI-STATUS               PIC X(09).
013300         88  RQI-IS-COMPLETED            VALUE "COMPLETED".
013400     05  RQI-ACTIVE               PIC X(01).
013500         88  RQI-IS-ACTIVE               VALUE "Y".
013600     05  FILLER                   PIC X(02).
013700
013800 FD  AUDIT-FILE
013900     LABEL RECORDS ARE OMITTED
014000     DATA RECORD IS SFWAUDT-RECORD-1.
014100 01  SFWAUDT-RECORD-1.
014200     COPY SFWAUDT.
014300
014400 FD  REPORT-FILE
014500     LABEL RECORDS ARE OMITTED
014600     DATA RECORD IS RPT-LINE.
014700 01  RPT-LINE                     PIC X(132).
014800
014900*************************
015000 WORKING-STORAGE SECTION.
015100*************************
015200 01  FILLER              PIC X(24)  VALUE
015300     "** PROGRAM SFVORDL   **".
015400
015500* ------------------ PROGRAM WORKING STORAGE -------------------*
015600     COPY SFWCMWS.
015700
015800     COPY RCPT.
015900
016000 01  WS-SWITCHES.
016100     05  WS-EVT-EOF              PIC X(01) VALUE "N".
016200     05  WS-ORD-EOF              PIC X(01) VALUE "N".
016250     05  WS-SUP-EOF              PIC X(01) VALUE "N".
016300     05  WS-REQ-EOF              PIC X(01) VALUE "N".
016400     05  WS-FOUND                PIC X(01) VALUE "N".
016450     05  WS-SUPL-OKAY            PIC X(01) VALUE "N".
016460     05  WS-PRICE-OKAY           PIC X(01) VALUE "N".
016500     05  WS-OKAY                 PIC X(01) VALUE "Y".
016600
016700 01  WK-C-NEXT-ORD-ID            PIC 9(09) COMP-3 VALUE ZERO.
016800
016900*----------------------------------------------------------------
017000* WK-C-REQL-TABLE - REQUEST HEADERS LOADED FROM REQUEST-FILE,
017100* USED ONLY TO CHECK A REQUEST IS COMPLETED/ACTIVE BEFORE AN
017200* ORDER IS ASSIGNED TO IT, AND TO CARRY THE REQUESTING SCHOOL
017300* FORWARD TO SFVRCPT ON RECEIVE.
017400*----------------------------------------------------------------
017500 01  WK-C-REQL-TABLE.
017600     05  WK-C-REQL-COUNT         PIC 9(05) COMP-3 VALUE ZERO.
017700     05  WK-C-REQL-ENTRY OCCURS 2000 TIMES
017800             INDEXED BY REQL-IDX.
017900         10  REQL-REQ-ID         PIC 9(09).
018000         10  REQL-SCH-ID         PIC 9(09).
018100         10  REQL-STATUS         PIC X(09).
018200         10  REQL-ACTIVE         PIC X(01).
018305
018310*----------------------------------------------------------------
018315* WK-C-SUPL-TABLE - SUPPLIER MASTER LOADED FROM SUPPLIER-FILE AT
018320* A100, SEARCHED BY C170 TO CHECK AN ASSIGN EVENT NAMES A KNOWN,
018325* ACTIVE SUPPLIER (SFB083).
018330*----------------------------------------------------------------
018335 01  WK-C-SUPL-TABLE.
018340     05  WK-C-SUPL-COUNT         PIC 9(05) COMP-3 VALUE ZERO.
018345     05  WK-C-SUPL-ENTRY OCCURS 1000 TIMES
018350             INDEXED BY SUPL-IDX.
018355         10  SUPL-ID             PIC 9(09).
018360         10  SUPL-ACTIVE         PIC X(01).
018365
018400*----------------------------------------------------------------
018500* WK-C-ORDL-TABLE - THE ORDER LEDGER, LOADED WHOLE FROM
018600* ORDER-FILE AT A100, MAINTAINED HERE, REWRITTEN WHOLE TO
018700* NEW-ORDER-FILE AT Z000.
018800*----------------------------------------------------------------
018900 01  WK-C-ORDL-TABLE.
019000     05  WK-C-ORDL-COUNT         PIC 9(05) COMP-3 VALUE ZERO.
019100     05  WK-C-ORDL-ENTRY OCCURS 3000 TIMES
019200             INDEXED BY ORDL-IDX.
019300         10  ORDL-ID             PIC 9(09).
019400         10  ORDL-REQ-ID         PIC 9(09).
019500         10  ORDL-SUPPLIER-ID    PIC 9(09).
019600         10  ORDL-DELIVERY-DATE  PIC 9(08).
019700         10  ORDL-DELIVERY-STATUS PIC X(10).
019800             88  ORDL-IS-SCHEDULED       VALUE "SCHEDULED".
019900             88  ORDL-IS-PROCESSING      VALUE "PROCESSING".
020000             88  ORDL-IS-DELIVERED       VALUE "DELIVERED".
020100             88  ORDL-IS-APPROVED        VALUE "APPROVED".
020200         10  ORDL-PRICE          PIC S9(11)V99.
020300         10  ORDL-PAY-STATE      PIC X(07).
020400         10  ORDL-RATING         PIC 9(01).
020500         10  ORDL-ACTIVE         PIC X(01).
020600             88  ORDL-IS-ACTIVE          VALUE "Y".
020700
020800 01  WK-C-ORDL-COUNTS.
020900     05  WK-C-ORDL-ASSIGN-CT     PIC 9(07) COMP-3 VALUE ZERO.
021000     05  WK-C-ORDL-PROCESS-CT    PIC 9(07) COMP-3 VALUE ZERO.
021100     05  WK-C-ORDL-DELIVER-CT    PIC 9(07) COMP-3 VALUE ZERO.
021200     05  WK-C-ORDL-RECEIVE-CT    PIC 9(07) COMP-3 VALUE ZERO.
021300     05  WK-C-ORDL-ERROR-CT      PIC 9(07) COMP-3 VALUE ZERO.
021400     05  WK-C-ORDL-TOTAL-VALUE   PIC S9(13)V99 COMP-3 VALUE ZERO.
021500
021600*----------------------------------------------------------------
021700* RUN LOG PRINT LINES
021800*----------------------------------------------------------------
021900 01  RPT-HEADING-1.
022000     05  FILLER                  PIC X(40) VALUE
022100         "MINEDUC SCHOOL FEEDING PROGRAMME".
022200     05  FILLER                  PIC X(30) VALUE
022300         "ORDER LIFECYCLE RUN LOG".
022400     05  FILLER                  PIC X(62) VALUE SPACES.
022500
022600 01  RPT-COUNT-LINE.
022700     05  RPT-CL-LABEL            PIC X(40).
022800     05  RPT-CL-VALUE            PIC ZZZ,ZZZ,ZZ9.99.
022900     05  FILLER                  PIC X(79) VALUE SPACES.
023000
023100*****************
023200 LINKAGE SECTION.
023300*****************
023400*    (NONE - MAIN DRIVER PROGRAM)
023500 EJECT
023600********************
023700 PROCEDURE DIVISION.
023800********************
023900 MAIN-MODULE.
024000     PERFORM A100-INITIAL-SUBROUTINE
024100         THRU A199-INITIAL-SUBROUTINE-EX.
024200
024300     READ    ORDER-EVENT-FILE
024400         AT END MOVE "Y"         TO WS-EVT-EOF.
024500     PERFORM B100-PATH-CHOICE THRU B199-PATH-CHOICE-EX
024600         UNTIL WS-EVT-EOF = "Y".
024700
024800     GO TO Z000-END-PROGRAM.
024900
025000*----------------------------------------------------------------*
025100*  OPEN THE FILES, LOAD THE REQUEST-HEADER AND ORDER TABLES      *
025200*----------------------------------------------------------------*
025300 A100-INITIAL-SUBROUTINE.
025400     OPEN    INPUT  ORDER-EVENT-FILE
025500                    ORDER-FILE
025550                    SUPPLIER-FILE
025600                    REQUEST-FILE
025700             OUTPUT AUDIT-FILE
025800                    REPORT-FILE.
025900     IF NOT WK-C-SUCCESSFUL
026000         DISPLAY "SFVORDL - OPEN FILE ERROR"
026100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026200         GO TO Y900-ABNORMAL-TERMINATION
026300     END-IF.
026400
026450     READ    SUPPLIER-FILE
026460         AT END MOVE "Y"         TO WS-SUP-EOF.
026470     PERFORM A110-LOAD-ONE-SUPPLIER THRU A119-LOAD-ONE-SUPPLIER-EX
026480         UNTIL WS-SUP-EOF = "Y".
026490     CLOSE   SUPPLIER-FILE.
026495
026500     READ    REQUEST-FILE
026600         AT END MOVE "Y"         TO WS-REQ-EOF.
026700     PERFORM A120-LOAD-ONE-REQUEST THRU A129-LOAD-ONE-REQUEST-EX
026800         UNTIL WS-REQ-EOF = "Y".
026900     CLOSE   REQUEST-FILE.
027000
027100     READ    ORDER-FILE
027200         AT END MOVE "Y"         TO WS-ORD-EOF.
027300     PERFORM A150-LOAD-ONE-ORDER THRU A159-LOAD-ONE-ORDER-EX
027400         UNTIL WS-ORD-EOF = "Y".
027500     CLOSE   ORDER-FILE.
027600     OPEN    OUTPUT NEW-ORDER-FILE.
027700
027800     MOVE RPT-HEADING-1          TO RPT-LINE.
027900     WRITE RPT-LINE.
028000     MOVE SPACES                 TO RPT-LINE.
028100     WRITE RPT-LINE.
028200
028300 A199-INITIAL-SUBROUTINE-EX.
028400     EXIT.
028450
028460 A110-LOAD-ONE-SUPPLIER.
028470     ADD     1                   TO WK-C-SUPL-COUNT.
028480     SET     SUPL-IDX            TO WK-C-SUPL-COUNT.
028490     MOVE    SUP-ID              TO SUPL-ID(SUPL-IDX).
028495     MOVE    SUP-ACTIVE          TO SUPL-ACTIVE(SUPL-IDX).
028497     READ    SUPPLIER-FILE
028498         AT END MOVE "Y"         TO WS-SUP-EOF.
028499
028500 A119-LOAD-ONE-SUPPLIER-EX.
028501     EXIT.
028550
028600 A120-LOAD-ONE-REQUEST.
028700     IF      RQI-IS-HEADER
028800             ADD 1               TO WK-C-REQL-COUNT
028900             SET REQL-IDX        TO WK-C-REQL-COUNT
029000             MOVE RQI-ID         TO REQL-REQ-ID(REQL-IDX)
029100             MOVE RQI-SCH-ID     TO REQL-SCH-ID(REQL-IDX)
029200             MOVE RQI-STATUS     TO REQL-STATUS(REQL-IDX)
029300             MOVE RQI-ACTIVE     TO REQL-ACTIVE(REQL-IDX)
029400     END-IF.
029500     READ    REQUEST-FILE
029600         AT END MOVE "Y"         TO WS-REQ-EOF.
029700
029800 A129-LOAD-ONE-REQUEST-EX.
029900     EXIT.
030000
030100 A150-LOAD-ONE-ORDER.
030200     ADD     1                   TO WK-C-ORDL-COUNT.
030300     SET     ORDL-IDX            TO WK-C-ORDL-COUNT.
030400     MOVE    OIR-ID              TO ORDL-ID(ORDL-IDX).
030500     MOVE    OIR-REQ-ID          TO ORDL-REQ-ID(ORDL-IDX).
030600     MOVE    OIR-SUPPLIER-ID     TO ORDL-SUPPLIER-ID(ORDL-IDX).
030700     MOVE    OIR-DELIVERY-DATE   TO ORDL-DELIVERY-DATE(ORDL-IDX).
030800     MOVE    OIR-DELIVERY-STATUS
030900             TO ORDL-DELIVERY-STATUS(ORDL-IDX).
031000     MOVE    OIR-PRICE           TO ORDL-PRICE(ORDL-IDX).
031100     MOVE    OIR-PAY-STATE       TO ORDL-PAY-STATE(ORDL-IDX).
031200     MOVE    OIR-RATING          TO ORDL-RATING(ORDL-IDX).
031300     MOVE    OIR-ACTIVE          TO ORDL-ACTIVE(ORDL-IDX).
031400     IF      OIR-ID > WK-C-NEXT-ORD-ID
031500             MOVE OIR-ID         TO WK-C-NEXT-ORD-ID
031600     END-IF.
031700     READ    ORDER-FILE
031800         AT END MOVE "Y"         TO WS-ORD-EOF.
031900
032000 A159-LOAD-ONE-ORDER-EX.
032100     EXIT.
032200
032300*----------------------------------------------------------------*
032400*  B1 - BRANCH ON THE EVENT CODE                                 *
032500*----------------------------------------------------------------*
032600 B100-PATH-CHOICE.
032700     EVALUATE TRUE
032800         WHEN EVT-IS-ASSIGN
032900             PERFORM C100-VALIDATION-PART
033000                 THRU C199-VALIDATION-PART-EX
033100         WHEN EVT-IS-PROCESS
033200             PERFORM C300-VALIDATION-PART
033300                 THRU C399-VALIDATION-PART-EX
033400         WHEN EVT-IS-DELIVER
033500             PERFORM C400-VALIDATION-PART
033600                 THRU C499-VALIDATION-PART-EX
033700         WHEN EVT-IS-RECEIVE
033800             PERFORM C500-VALIDATION-PART
033900                 THRU C599-VALIDATION-PART-EX
034000         WHEN OTHER
034100             ADD 1               TO WK-C-ORDL-ERROR-CT
034200     END-EVALUATE.
034300
034400     READ    ORDER-EVENT-FILE
034500         AT END MOVE "Y"         TO WS-EVT-EOF.
034600
034700 B199-PATH-CHOICE-EX.
034800     EXIT.
034900
035000*----------------------------------------------------------------*
035100*  C1 - ASSIGN - CREATE AN ORDER AGAINST A COMPLETED REQUEST     *
035200*----------------------------------------------------------------*
035300 C100-VALIDATION-PART.
035400     MOVE    "N"                 TO WS-FOUND.
035500     PERFORM C150-CHECK-ONE-REQUEST
035600         VARYING REQL-IDX FROM 1 BY 1
035700             UNTIL REQL-IDX > WK-C-REQL-COUNT
035800                OR WS-FOUND = "Y".
035850
035860     MOVE    "N"                 TO WS-SUPL-OKAY.
035870     PERFORM C170-CHECK-ONE-SUPPLIER
035880         VARYING SUPL-IDX FROM 1 BY 1
035890             UNTIL SUPL-IDX > WK-C-SUPL-COUNT
035895                OR WS-SUPL-OKAY = "Y".
035900
035910     MOVE    "Y"                 TO WS-PRICE-OKAY.
035920     IF      EVT-PRICE < ZERO
035930             MOVE "N"            TO WS-PRICE-OKAY
035940     END-IF.
035950
036000     IF      WS-FOUND = "Y"
036005     AND     WS-SUPL-OKAY = "Y"
036010     AND     WS-PRICE-OKAY = "Y"
036100             ADD 1               TO WK-C-NEXT-ORD-ID
036200             ADD 1               TO WK-C-ORDL-COUNT
036300             SET ORDL-IDX        TO WK-C-ORDL-COUNT
036400             MOVE WK-C-NEXT-ORD-ID TO ORDL-ID(ORDL-IDX)
036500             MOVE EVT-REQ-ID     TO ORDL-REQ-ID(ORDL-IDX)
036600             MOVE EVT-SUPPLIER-ID TO ORDL-SUPPLIER-ID(ORDL-IDX)
036700             MOVE ZERO           TO ORDL-DELIVERY-DATE(ORDL-IDX)
036800             MOVE "SCHEDULED"    TO ORDL-DELIVERY-STATUS(ORDL-IDX)
036900             MOVE EVT-PRICE      TO ORDL-PRICE(ORDL-IDX)
037000             MOVE "PENDING"      TO ORDL-PAY-STATE(ORDL-IDX)
037100             MOVE ZERO           TO ORDL-RATING(ORDL-IDX)
037200             MOVE WK-C-LIT-YES   TO ORDL-ACTIVE(ORDL-IDX)
037300             ADD 1               TO WK-C-ORDL-ASSIGN-CT
037400             ADD EVT-PRICE       TO WK-C-ORDL-TOTAL-VALUE
037500             PERFORM D300-LOGGING THRU D399-LOGGING-EX
037600     ELSE
037700             ADD 1               TO WK-C-ORDL-ERROR-CT
037800     END-IF.
037900
038000 C199-VALIDATION-PART-EX.
038100     EXIT.
038200
038300 C150-CHECK-ONE-REQUEST.
038400     IF      REQL-REQ-ID(REQL-IDX) = EVT-REQ-ID
038500     AND     REQL-ACTIVE(REQL-IDX) = WK-C-LIT-YES
038600     AND     REQL-STATUS(REQL-IDX) = WK-C-LIT-COMPLETED
038700             MOVE "Y"            TO WS-FOUND
038800     END-IF.
038850
038860*----------------------------------------------------------------*
038870*  CHECK THE EVENT'S SUPPLIER ID IS A KNOWN, ACTIVE SUPPLIER      *
038880*  (SFB083).                                                     *
038890*----------------------------------------------------------------*
038900 C170-CHECK-ONE-SUPPLIER.
038910     IF      SUPL-ID(SUPL-IDX) = EVT-SUPPLIER-ID
038920     AND     SUPL-ACTIVE(SUPL-IDX) = WK-C-LIT-YES
038930             MOVE "Y"            TO WS-SUPL-OKAY
038940     END-IF.
038950
039000*----------------------------------------------------------------*
039100*  C3 - PROCESS - SCHEDULED TO PROCESSING                        *
039200*----------------------------------------------------------------*
039300 C300-VALIDATION-PART.
039400     MOVE    "N"                 TO WS-FOUND.
039500     PERFORM C350-FIND-ONE-ORDER
039600         VARYING ORDL-IDX FROM 1 BY 1
039700             UNTIL ORDL-IDX > WK-C-ORDL-COUNT
039800                OR WS-FOUND = "Y".
039900*    THE VARYING INDEX IS ONE PAST THE MATCHED ENTRY WHEN THE
040000*    LOOP STOPS ON THE "FOUND" LEG - STEP IT BACK (SFB082).
040100     IF      WS-FOUND = "Y"
040200             SUBTRACT 1          FROM ORDL-IDX
040300     END-IF.
040400
040500     IF      WS-FOUND = "Y"
040600     AND     ORDL-IS-SCHEDULED(ORDL-IDX)
040700             MOVE "PROCESSING"   TO ORDL-DELIVERY-STATUS(ORDL-IDX)
040800             MOVE WK-C-RUN-DATE  TO ORDL-DELIVERY-DATE(ORDL-IDX)
040900             ADD 1               TO WK-C-ORDL-PROCESS-CT
041000             PERFORM D300-LOGGING THRU D399-LOGGING-EX
041100     ELSE
041200             ADD 1               TO WK-C-ORDL-ERROR-CT
041300     END-IF.
041400
041500 C399-VALIDATION-PART-EX.
041600     EXIT.
041700
041800 C350-FIND-ONE-ORDER.
041900     IF      ORDL-ID(ORDL-IDX) = EVT-ORD-ID
042000     AND     ORDL-ACTIVE(ORDL-IDX) = WK-C-LIT-YES
042100             MOVE "Y"            TO WS-FOUND
042200     END-IF.
042300
042400*----------------------------------------------------------------*
042500*  C4 - DELIVER - PROCESSING TO DELIVERED                        *
042600*----------------------------------------------------------------*
042700 C400-VALIDATION-PART.
042800     MOVE    "N"                 TO WS-FOUND.
042900     PERFORM C350-FIND-ONE-ORDER
043000         VARYING ORDL-IDX FROM 1 BY 1
043100             UNTIL ORDL-IDX > WK-C-ORDL-COUNT
043200                OR WS-FOUND = "Y".
043300*    THE VARYING INDEX IS ONE PAST THE MATCHED ENTRY WHEN THE
043400*    LOOP STOPS ON THE "FOUND" LEG - STEP IT BACK (SFB082).
043500     IF      WS-FOUND = "Y"
043600             SUBTRACT 1          FROM ORDL-IDX
043700     END-IF.
043800
043900     IF      WS-FOUND = "Y"
044000     AND     ORDL-IS-PROCESSING(ORDL-IDX)
044100             MOVE "DELIVERED"    TO ORDL-DELIVERY-STATUS(ORDL-IDX)
044200             MOVE WK-C-RUN-DATE  TO ORDL-DELIVERY-DATE(ORDL-IDX)
044300             ADD 1               TO WK-C-ORDL-DELIVER-CT
044400             PERFORM D300-LOGGING THRU D399-LOGGING-EX
044500     ELSE
044600             ADD 1               TO WK-C-ORDL-ERROR-CT
044700     END-IF.
044800
044900 C499-VALIDATION-PART-EX.
045000     EXIT.
045100
045200*----------------------------------------------------------------*
045300*  C5 - RECEIVE - DELIVERED TO APPROVED, POSTS GOODS RECEIPT     *
045400*----------------------------------------------------------------*
045500 C500-VALIDATION-PART.
045600     MOVE    "N"                 TO WS-FOUND.
045700     PERFORM C350-FIND-ONE-ORDER
045800         VARYING ORDL-IDX FROM 1 BY 1
045900             UNTIL ORDL-IDX > WK-C-ORDL-COUNT
046000                OR WS-FOUND = "Y".
046100*    THE VARYING INDEX IS ONE PAST THE MATCHED ENTRY WHEN THE
046200*    LOOP STOPS ON THE "FOUND" LEG - STEP IT BACK (SFB082).
046300     IF      WS-FOUND = "Y"
046400             SUBTRACT 1          FROM ORDL-IDX
046500     END-IF.
046600
046700     MOVE    "Y"                 TO WS-OKAY.
046800     IF      EVT-RATING NOT NUMERIC
046900     OR      EVT-RATING > 5
047000             MOVE "N"            TO WS-OKAY
047100     END-IF.
047200
047300     IF      WS-FOUND = "Y"
047400     AND     ORDL-IS-DELIVERED(ORDL-IDX)
047500     AND     WS-OKAY = "Y"
047600             MOVE "APPROVED"     TO ORDL-DELIVERY-STATUS(ORDL-IDX)
047700             MOVE EVT-RATING     TO ORDL-RATING(ORDL-IDX)
047800             PERFORM C550-POST-RECEIPT
047900                 THRU C559-POST-RECEIPT-EX
048000             ADD 1               TO WK-C-ORDL-RECEIVE-CT
048100             PERFORM D300-LOGGING THRU D399-LOGGING-EX
048200     ELSE
048300             ADD 1               TO WK-C-ORDL-ERROR-CT
048400     END-IF.
048500
048600 C599-VALIDATION-PART-EX.
048700     EXIT.
048800
048900 C550-POST-RECEIPT.
049000     MOVE    "N"                 TO WS-FOUND.
049100     PERFORM C560-FIND-SCHOOL-OF-REQUEST
049200         VARYING REQL-IDX FROM 1 BY 1
049300             UNTIL REQL-IDX > WK-C-REQL-COUNT
049400                OR WS-FOUND = "Y".
049500
049600     SET     RCPT-MODE-POST      TO TRUE.
049700     MOVE    ORDL-ID(ORDL-IDX)   TO WK-N-RCPT-ORD-ID.
049800     MOVE    ORDL-REQ-ID(ORDL-IDX) TO WK-N-RCPT-REQ-ID.
049900     MOVE    EVT-EXPIRY-DATE     TO WK-N-RCPT-EXPIRY.
050000     CALL    "SFVRCPT" USING WK-C-RCPT.
050100
050200 C559-POST-RECEIPT-EX.
050300     EXIT.
050400
050500 C560-FIND-SCHOOL-OF-REQUEST.
050600     IF      REQL-REQ-ID(REQL-IDX) = ORDL-REQ-ID(ORDL-IDX)
050700             MOVE "Y"            TO WS-FOUND
050800             MOVE REQL-SCH-ID(REQL-IDX) TO WK-N-RCPT-SCH-ID
050900     END-IF.
051000
051100*----------------------------------------------------------------*
051200*  D3 - WRITE ONE AUDIT RECORD FOR THE EVENT JUST APPLIED        *
051300*----------------------------------------------------------------*
051400 D300-LOGGING.
051500     MOVE    WK-C-AUDIT-STAMP    TO AUD-TIMESTAMP.
051600     MOVE    "SFVORDL"           TO AUD-USER.
051700     IF      EVT-IS-RECEIVE
051800             MOVE "STOCK"        TO AUD-RESOURCE
051900             MOVE "APPROVE"      TO AUD-ACTION
052000     ELSE
052100             MOVE "SCHOOL"       TO AUD-RESOURCE
052200             MOVE "UPDATE"       TO AUD-ACTION
052300     END-IF.
052400     WRITE   SFWAUDT-RECORD-1.
052500
052600 D399-LOGGING-EX.
052700     EXIT.
052800
052900*----------------------------------------------------------------*
053000*  Z0 - REWRITE THE ORDER LEDGER, PRINT THE RUN LOG, CLOSE OUT   *
053100*----------------------------------------------------------------*
053200 Z000-END-PROGRAM.
053300     PERFORM Z100-WRITE-ONE-ORDER
053400         VARYING ORDL-IDX FROM 1 BY 1
053500             UNTIL ORDL-IDX > WK-C-ORDL-COUNT.
053600
053700     MOVE "ORDERS ASSIGNED" TO RPT-CL-LABEL.
053800     MOVE WK-C-ORDL-ASSIGN-CT TO RPT-CL-VALUE.
053900     MOVE RPT-COUNT-LINE TO RPT-LINE.
054000     WRITE RPT-LINE.
054100
054200     MOVE "ORDERS PROCESSED" TO RPT-CL-LABEL.
054300     MOVE WK-C-ORDL-PROCESS-CT TO RPT-CL-VALUE.
054400     MOVE RPT-COUNT-LINE TO RPT-LINE.
054500     WRITE RPT-LINE.
054600
054700     MOVE "ORDERS DELIVERED" TO RPT-CL-LABEL.
054800     MOVE WK-C-ORDL-DELIVER-CT TO RPT-CL-VALUE.
054900     MOVE RPT-COUNT-LINE TO RPT-LINE.
055000     WRITE RPT-LINE.
055100
055200     MOVE "ORDERS RECEIVED/APPROVED" TO RPT-CL-LABEL.
055300     MOVE WK-C-ORDL-RECEIVE-CT TO RPT-CL-VALUE.
055400     MOVE RPT-COUNT-LINE TO RPT-LINE.
055500     WRITE RPT-LINE.
055600
055700     MOVE "EVENTS REJECTED AS ERRORS" TO RPT-CL-LABEL.
055800     MOVE WK-C-ORDL-ERROR-CT TO RPT-CL-VALUE.
055900     MOVE RPT-COUNT-LINE TO RPT-LINE.
056000     WRITE RPT-LINE.
056100
056200     MOVE "TOTAL ORDER VALUE" TO RPT-CL-LABEL.
056300     MOVE WK-C-ORDL-TOTAL-VALUE TO RPT-CL-VALUE.
056400     MOVE RPT-COUNT-LINE TO RPT-LINE.
056500     WRITE RPT-LINE.
056600
056700     SET     RCPT-MODE-END-OF-RUN TO TRUE.
056800     CALL    "SFVRCPT" USING WK-C-RCPT.
056900
057000     CLOSE   ORDER-EVENT-FILE
057100             NEW-ORDER-FILE
057200             AUDIT-FILE
057300             REPORT-FILE.
057400     STOP RUN.
057500
057600 Z100-WRITE-ONE-ORDER.
057700     MOVE    SPACES                   TO ORD-IN-REC.
057800     MOVE    ORDL-ID(ORDL-IDX)        TO OIR-ID.
057900     MOVE    ORDL-REQ-ID(ORDL-IDX)    TO OIR-REQ-ID.
058000     MOVE    ORDL-SUPPLIER-ID(ORDL-IDX) TO OIR-SUPPLIER-ID.
058100     MOVE    ORDL-DELIVERY-DATE(ORDL-IDX) TO OIR-DELIVERY-DATE.
058200     MOVE    ORDL-DELIVERY-STATUS(ORDL-IDX)
058300             TO OIR-DELIVERY-STATUS.
058400     MOVE    ORDL-PRICE(ORDL-IDX)     TO OIR-PRICE.
058500     MOVE    ORDL-PAY-STATE(ORDL-IDX) TO OIR-PAY-STATE.
058600     MOVE    ORDL-RATING(ORDL-IDX)    TO OIR-RATING.
058700     MOVE    ORDL-ACTIVE(ORDL-IDX)    TO OIR-ACTIVE.
058800     MOVE    ORD-IN-REC               TO ORD-OUT-REC.
058900     WRITE   ORD-OUT-REC.
059000
059100*----------------------------------------------------------------*
059200*  Y9 - ABNORMAL TERMINATION - AN FD COULD NOT BE OPENED         *
059300*----------------------------------------------------------------*
059400 Y900-ABNORMAL-TERMINATION.
059500     DISPLAY "SFVORDL - RUN TERMINATED ABNORMALLY".
059600     STOP RUN.
059700
059800******************************************************************
059900*************** END OF PROGRAM SOURCE - SFVORDL ****************
060000******************************************************************
