000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SFVDASH.
000500 AUTHOR.         N MAHORO.
000600 INSTALLATION.   MINEDUC SCHOOL FEEDING PROGRAMME.
000700 DATE-WRITTEN.   02 NOV 1994.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  PROGRAMME DASHBOARD / CONTROL REPORT (UNIT U7).
001200*               ONE SINGLE-PAGE SUMMARY TAKEN IN ONE PASS OVER
001300*               DISTRICT-FILE, REQUEST-FILE, SCHOOL-FILE AND
001400*               ORDER-FILE - ACTIVE SCHOOLS AND STUDENTS, ACTIVE
001500*               DISTRICTS, PENDING REQUESTS, THE BUDGET-GOV
001600*               AMOUNT IN FORCE (VIA SFXGPRM), DELIVERED OR
001700*               APPROVED ORDERS PER DISTRICT, AND STUDENTS FED
001800*               PER PROVINCE WITH A PARTICIPATION RATE.  NO
001900*               FILE IS EVER UPDATED - THIS PROGRAM ONLY READS.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* SFB007  NMAHO   02/11/1994 - MINEDUC SCHOOL FEEDING PROJECT
002500*                   - INITIAL VERSION.
002600*----------------------------------------------------------------
002700* SFB029  NMAHO   24/01/1998 - Y2K REMEDIATION - THE REPORT'S
002800*                   RUN-DATE STAMP WIDENED FROM 6 TO 8 DIGITS.
002900*----------------------------------------------------------------
003000* SFB077  TKAZE   17/02/2025 - REQ#1567 "ORDERS DELIVERED PER
003100*                   DISTRICT" ADDED TO THE DASHBOARD.  ORDER-
003200*                   FILE CARRIES NO DISTRICT OF ITS OWN, SO THE
003300*                   REQUEST-FILE HEADER PASS NOW ALSO BUILDS A
003400*                   REQ-ID TO DIST-ID LOOKUP TABLE THAT THE
003500*                   ORDER-FILE PASS USES TO CREDIT THE OWNING
003600*                   DISTRICT.
003700*----------------------------------------------------------------
003800* SFB081  TKAZE   02/07/2025 - REQ#1571 STUDENTS-FED-BY-PROVINCE
003900*                   BLOCK AND THE PARTICIPATION RATE LINE ADDED,
004000*                   REPLACING THE OLD HARD-CODED SAMPLE FIGURES
004100*                   THE DASHBOARD SCREEN WAS SHIPPING WITH.
004200*----------------------------------------------------------------
004300*
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005100         UPSI-0 IS UPSI-SWITCH-0
005200         ON STATUS IS U0-ON
005300         OFF STATUS IS U0-OFF.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT DISTRICT-FILE ASSIGN TO DISTDD
005800            ORGANIZATION      IS SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000
006100     SELECT SCHOOL-FILE ASSIGN TO SCHOOLDD
006200            ORGANIZATION      IS SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400
006500     SELECT REQUEST-FILE ASSIGN TO REQSDD
006600            ORGANIZATION      IS SEQUENTIAL
006700            FILE STATUS       IS WK-C-FILE-STATUS.
006800
006900     SELECT ORDER-FILE ASSIGN TO ORDIDD
007000            ORGANIZATION      IS SEQUENTIAL
007100            FILE STATUS       IS WK-C-FILE-STATUS.
007200
007300     SELECT REPORT-FILE ASSIGN TO RPT1DD
007400            ORGANIZATION      IS SEQUENTIAL
007500            FILE STATUS       IS WK-C-FILE-STATUS.
007600
007700***************
007800 DATA DIVISION.
007900***************
008000 FILE SECTION.
008100**************
008200 FD  DISTRICT-FILE
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS SFWDIST-RECORD-1.
008500 01  SFWDIST-RECORD-1.
008600     COPY SFWDIST.
008700
008800 FD  SCHOOL-FILE
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS SFWSCHL-RECORD-1.
009100 01  SFWSCHL-RECORD-1.
009200     COPY SFWSCHL.
009300
009400 FD  REQUEST-FILE
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS SFWREQD-RECORD.
009700     COPY SFWREQD.
009800
009900 FD  ORDER-FILE
010000     LABEL RECORDS ARE OMITTED
010100     DATA RECORD IS SFWORDL-RECORD.
010200     COPY SFWORDL.
010300
010400 FD  REPORT-FILE
010500     LABEL RECORDS ARE OMITTED
010600     DATA RECORD IS RPT-LINE.
010700 01  RPT-LINE                     PIC X(132).
010800
010900*************************
011000 WORKING-STORAGE SECTION.
011100*************************
011200 01  FILLER              PIC X(24)  VALUE
011300     "** PROGRAM SFVDASH   **".
011400
011500* ------------------ PROGRAM WORKING STORAGE -------------------*
011600     COPY SFWCMWS.
011700     COPY GPRM.
011800
011900 01  WS-SWITCHES.
012000     05  WS-DIST-FOUND       PIC X(01) VALUE "N".
012100     05  WS-PROV-FOUND       PIC X(01) VALUE "N".
012200     05  WS-REQD-FOUND       PIC X(01) VALUE "N".
012300
012400*----------------------------------------------------------------
012500* WK-C-DIST-TABLE - EVERY DISTRICT, LOADED WHOLE FROM DISTRICT-
012600* FILE BEFORE ANY OTHER FILE IS TOUCHED.  DIST-T-ORDER-CT IS
012700* BUILT UP LATER BY THE ORDER-FILE PASS (SFB077).
012800*----------------------------------------------------------------
012900 01  WK-C-DIST-TABLE.
013000     05  WK-C-DIST-CT            PIC 9(05) COMP-3 VALUE ZERO.
013100     05  WK-C-DIST-ENTRY OCCURS 50 TIMES
013200             ASCENDING KEY IS DIST-T-ID
013300             INDEXED BY DIST-T-IDX.
013400         10  DIST-T-ID           PIC 9(09).
013500         10  DIST-T-PROVINCE     PIC X(10).
013600         10  DIST-T-ACTIVE       PIC X(01).
013700             88  DIST-T-IS-ACTIVE        VALUE "Y".
013800         10  DIST-T-ORDER-CT     PIC 9(07) COMP-3 VALUE ZERO.
013900
014000*----------------------------------------------------------------
014100* WK-C-PROV-TABLE - STUDENTS FED, ACCUMULATED PER PROVINCE AS
014200* SCHOOL-FILE IS SCANNED.  A NEW PROVINCE NAME IS APPENDED THE
014300* FIRST TIME IT IS SEEN - SEARCH-OR-INSERT, THE SAME AS SFVRCPT
014400* UPSERTS A STOCK BALANCE.
014500*----------------------------------------------------------------
014600 01  WK-C-PROV-TABLE.
014700     05  WK-C-PROV-CT            PIC 9(03) COMP-3 VALUE ZERO.
014800     05  WK-C-PROV-ENTRY OCCURS 10 TIMES
014900             INDEXED BY PROV-T-IDX.
015000         10  PROV-T-NAME         PIC X(10).
015100         10  PROV-T-STUDENTS-FED PIC 9(09) COMP-3 VALUE ZERO.
015200
015300*----------------------------------------------------------------
015400* WK-C-REQD-TABLE - REQ-ID TO DIST-ID CROSS REFERENCE, BUILT
015500* WHILE REQUEST-FILE HEADERS ARE COUNTED FOR THE PENDING TOTAL,
015600* AND LATER SEARCHED BY THE ORDER-FILE PASS ON ORD-REQ-ID
015700* (SFB077) - ORDER-FILE CARRIES NO DISTRICT OF ITS OWN.
015800*----------------------------------------------------------------
015900 01  WK-C-REQD-TABLE.
016000     05  WK-C-REQD-CT            PIC 9(05) COMP-3 VALUE ZERO.
016100     05  WK-C-REQD-ENTRY OCCURS 4000 TIMES
016200             INDEXED BY REQD-T-IDX.
016300         10  REQD-T-REQ-ID       PIC 9(09).
016400         10  REQD-T-DIST-ID      PIC 9(09).
016500
016600*----------------------------------------------------------------
016700* WK-C-DASH-TOTALS - THE FIGURES THE SINGLE-PAGE SUMMARY PRINTS.
016800*----------------------------------------------------------------
016900 01  WK-C-DASH-TOTALS.
017000     05  WK-C-DASH-SCHOOL-CT     PIC 9(07) COMP-3 VALUE ZERO.
017100     05  WK-C-DASH-STUDENT-TOT   PIC 9(09) COMP-3 VALUE ZERO.
017200     05  WK-C-DASH-DIST-CT       PIC 9(05) COMP-3 VALUE ZERO.
017300     05  WK-C-DASH-PENDING-CT    PIC 9(07) COMP-3 VALUE ZERO.
017400     05  WK-C-DASH-FED-TOT       PIC 9(09) COMP-3 VALUE ZERO.
017500     05  WK-C-DASH-RATE          PIC S9(03)V99 COMP-3 VALUE ZERO.
017600
017700* RPT-HEADING-1/2 - 132 BYTE PRINT LINE LAYOUT, SAME SCHEME AS
017800* EVERY OTHER REPORT IN THE SUITE (SFVBALC, SFVEXPY, ...).
017900 01  RPT-HEADING-1.
018000     05  FILLER                   PIC X(40) VALUE
018100         "MINEDUC SCHOOL FEEDING PROGRAMME".
018200     05  FILLER                   PIC X(30) VALUE
018300         "PROGRAMME DASHBOARD".
018400     05  FILLER                   PIC X(10) VALUE "RUN DATE".
018500     05  RPT-H1-RUN-DATE          PIC 9(08).
018600     05  FILLER                   PIC X(44) VALUE SPACES.
018700
018800 01  RPT-SECTION-HEADING.
018900     05  RPT-SH-TEXT              PIC X(30).
019000     05  FILLER                   PIC X(102) VALUE SPACES.
019100
019200 01  RPT-COUNT-LINE.
019300     05  RPT-CL-LABEL             PIC X(40).
019400     05  RPT-CL-VALUE             PIC ZZZ,ZZZ,ZZ9.
019500     05  FILLER                   PIC X(81) VALUE SPACES.
019600
019700 01  RPT-MONEY-LINE.
019800     05  RPT-ML-LABEL             PIC X(40).
019900     05  RPT-ML-VALUE             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
020000     05  FILLER                   PIC X(71) VALUE SPACES.
020100
020200 01  RPT-DIST-ORDER-LINE.
020300     05  FILLER                   PIC X(12) VALUE "DISTRICT".
020400     05  RPT-DO-DIST              PIC 9(09).
020500     05  FILLER                   PIC X(03) VALUE SPACES.
020600     05  FILLER                   PIC X(20) VALUE
020700         "ORDERS DELIVERED".
020800     05  RPT-DO-CT                PIC ZZZ,ZZ9.
020900     05  FILLER                   PIC X(81) VALUE SPACES.
021000
021100 01  RPT-PROV-LINE.
021200     05  FILLER                   PIC X(12) VALUE "PROVINCE".
021300     05  RPT-PV-NAME              PIC X(10).
021400     05  FILLER                   PIC X(03) VALUE SPACES.
021500     05  FILLER                   PIC X(20) VALUE
021600         "STUDENTS FED".
021700     05  RPT-PV-STUDENTS          PIC ZZZ,ZZZ,ZZ9.
021800     05  FILLER                   PIC X(80) VALUE SPACES.
021900
022000 01  RPT-GRAND-LINE.
022100     05  FILLER                   PIC X(20) VALUE
022200         "GRAND TOTAL FED".
022300     05  RPT-GR-FED               PIC ZZZ,ZZZ,ZZ9.
022400     05  FILLER                   PIC X(04) VALUE SPACES.
022500     05  FILLER                   PIC X(22) VALUE
022600         "PARTICIPATION RATE %".
022700     05  RPT-GR-RATE              PIC ZZ9.99.
022800     05  FILLER                   PIC X(69) VALUE SPACES.
022900
023000********************
023100 PROCEDURE DIVISION.
023200********************
023300 MAIN-MODULE.
023400     PERFORM A100-INITIAL-SUBROUTINE
023500         THRU A199-INITIAL-SUBROUTINE-EX.
023600
023700     PERFORM B100-LOAD-DISTRICT-TABLE
023800         THRU B199-LOAD-DISTRICT-TABLE-EX.
023900
024000     PERFORM C100-SCAN-REQUEST-FILE
024100         THRU C199-SCAN-REQUEST-FILE-EX.
024200
024300     PERFORM D100-SCAN-SCHOOL-FILE
024400         THRU D199-SCAN-SCHOOL-FILE-EX.
024500
024600     PERFORM E100-SCAN-ORDER-FILE
024700         THRU E199-SCAN-ORDER-FILE-EX.
024800
024900     GO TO Z000-END-PROGRAM.
025000
025100*-----------------------------------------------------------------
025200*  A1 - OPEN THE REPORT, FETCH THE BUDGET-GOV AMOUNT IN FORCE    *
025300*       FROM SFXGPRM, AND WRITE THE DASHBOARD HEADING            *
025400*-----------------------------------------------------------------
025500 A100-INITIAL-SUBROUTINE.
025600     OPEN    OUTPUT REPORT-FILE.
025700     IF NOT WK-C-SUCCESSFUL
025800         DISPLAY "SFVDASH - OPEN FILE ERROR - REPORT-FILE"
025900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026000         GO TO Y900-ABNORMAL-TERMINATION
026100     END-IF.
026200
026300     MOVE "BGOVFRCE"          TO WK-C-XGPRM-PARACD.
026400     CALL "SFXGPRM" USING WK-C-XGPRM-RECORD.
026500
026600     MOVE WK-C-RUN-DATE       TO RPT-H1-RUN-DATE.
026700     MOVE RPT-HEADING-1       TO RPT-LINE.
026800     WRITE RPT-LINE.
026900     MOVE SPACES              TO RPT-LINE.
027000     WRITE RPT-LINE.
027100
027200 A199-INITIAL-SUBROUTINE-EX.
027300     EXIT.
027400
027500*-----------------------------------------------------------------
027600*  B1 - LOAD EVERY DISTRICT ROW, ACTIVE OR NOT - THE ORDER AND   *
027700*       PROVINCE LOOKUPS LATER NEED TO FIND INACTIVE DISTRICTS   *
027800*       TOO, ONLY THE "TOTAL ACTIVE DISTRICTS" COUNT CARES       *
027900*-----------------------------------------------------------------
028000 B100-LOAD-DISTRICT-TABLE.
028100     OPEN    INPUT DISTRICT-FILE.
028200     IF      NOT WK-C-SUCCESSFUL
028300             DISPLAY "SFVDASH - OPEN FILE ERROR - DISTRICT-FILE"
028400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028500             GO TO Y900-ABNORMAL-TERMINATION.
028600
028700     READ    DISTRICT-FILE
028800         AT END SET WK-C-END-OF-FILE TO TRUE.
028900     PERFORM B150-LOAD-ONE-DISTRICT
029000         UNTIL WK-C-END-OF-FILE
029100            OR WK-C-DIST-CT = 50.
029200
029300     CLOSE   DISTRICT-FILE.
029400
029500 B199-LOAD-DISTRICT-TABLE-EX.
029600     EXIT.
029700
029800 B150-LOAD-ONE-DISTRICT.
029900     ADD     1                   TO WK-C-DIST-CT.
030000     SET     DIST-T-IDX          TO WK-C-DIST-CT.
030100     MOVE    DIST-ID             TO DIST-T-ID(DIST-T-IDX).
030200     MOVE    DIST-PROVINCE       TO DIST-T-PROVINCE(DIST-T-IDX).
030300     MOVE    DIST-ACTIVE         TO DIST-T-ACTIVE(DIST-T-IDX).
030400     MOVE    ZERO                TO DIST-T-ORDER-CT(DIST-T-IDX).
030500
030600     IF      DIST-T-IS-ACTIVE(DIST-T-IDX)
030700             ADD 1               TO WK-C-DASH-DIST-CT
030800     END-IF.
030900
031000     READ    DISTRICT-FILE
031100         AT END SET WK-C-END-OF-FILE TO TRUE.
031200
031300*-----------------------------------------------------------------
031400*  C1 - READ REQUEST-FILE ONCE - COUNT PENDING HEADERS AND BUILD *
031500*       THE REQ-ID TO DIST-ID TABLE THE ORDER-FILE PASS NEEDS    *
031600*-----------------------------------------------------------------
031700 C100-SCAN-REQUEST-FILE.
031800     OPEN    INPUT REQUEST-FILE.
031900     IF      NOT WK-C-SUCCESSFUL
032000             DISPLAY "SFVDASH - OPEN FILE ERROR - REQUEST-FILE"
032100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032200             GO TO Y900-ABNORMAL-TERMINATION.
032300
032400     READ    REQUEST-FILE
032500         AT END SET WK-C-END-OF-FILE TO TRUE.
032600     PERFORM C150-SCAN-ONE-REQUEST
032700         UNTIL WK-C-END-OF-FILE
032800            OR WK-C-REQD-CT = 4000.
032900
033000     CLOSE   REQUEST-FILE.
033100
033200 C199-SCAN-REQUEST-FILE-EX.
033300     EXIT.
033400
033500 C150-SCAN-ONE-REQUEST.
033600     IF      RQH-IS-HEADER
033700             ADD 1               TO WK-C-REQD-CT
033800             SET REQD-T-IDX      TO WK-C-REQD-CT
033900             MOVE REQ-ID         TO REQD-T-REQ-ID(REQD-T-IDX)
034000             MOVE REQ-DIST-ID    TO REQD-T-DIST-ID(REQD-T-IDX)
034100             IF  REQ-IS-PENDING
034200                 ADD 1           TO WK-C-DASH-PENDING-CT
034300             END-IF
034400     END-IF.
034500
034600     READ    REQUEST-FILE
034700         AT END SET WK-C-END-OF-FILE TO TRUE.
034800
034900*-----------------------------------------------------------------
035000*  D1 - READ SCHOOL-FILE ONCE - COUNT ACTIVE SCHOOLS AND THEIR   *
035100*       STUDENTS, AND ROLL PARTICIPATING SCHOOLS' STUDENTS INTO  *
035200*       THEIR DISTRICT'S PROVINCE BUCKET                         *
035300*-----------------------------------------------------------------
035400 D100-SCAN-SCHOOL-FILE.
035500     OPEN    INPUT SCHOOL-FILE.
035600     IF      NOT WK-C-SUCCESSFUL
035700             DISPLAY "SFVDASH - OPEN FILE ERROR - SCHOOL-FILE"
035800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035900             GO TO Y900-ABNORMAL-TERMINATION.
036000
036100     READ    SCHOOL-FILE
036200         AT END SET WK-C-END-OF-FILE TO TRUE.
036300     PERFORM D150-SCAN-ONE-SCHOOL
036400         UNTIL WK-C-END-OF-FILE.
036500
036600     CLOSE   SCHOOL-FILE.
036700
036800 D199-SCAN-SCHOOL-FILE-EX.
036900     EXIT.
037000
037100 D150-SCAN-ONE-SCHOOL.
037200     IF      SCH-IS-ACTIVE
037300             ADD 1               TO WK-C-DASH-SCHOOL-CT
037400             ADD SCH-STUDENTS    TO WK-C-DASH-STUDENT-TOT
037500     END-IF.
037600
037700     IF      SCH-PARTICIPATING
037800             MOVE "N"            TO WS-DIST-FOUND
037900             PERFORM D170-FIND-SCHOOL-DISTRICT
038000                 VARYING DIST-T-IDX FROM 1 BY 1
038100                     UNTIL DIST-T-IDX > WK-C-DIST-CT
038200                        OR WS-DIST-FOUND = "Y"
038300*    THE VARYING INDEX IS ONE PAST THE MATCHED ENTRY WHEN THE
038400*    LOOP STOPS ON THE "FOUND" LEG - STEP IT BACK.
038500             IF  WS-DIST-FOUND = "Y"
038600                 SUBTRACT 1      FROM DIST-T-IDX
038700                 PERFORM D190-ACCUM-PROVINCE
038800                    THRU D199-ACCUM-PROVINCE-EX
038900             END-IF
039000     END-IF.
039100
039200     READ    SCHOOL-FILE
039300         AT END SET WK-C-END-OF-FILE TO TRUE.
039400
039500 D170-FIND-SCHOOL-DISTRICT.
039600     IF      DIST-T-ID(DIST-T-IDX) = SCH-DIST-ID
039700             MOVE "Y"            TO WS-DIST-FOUND
039800     END-IF.
039900
040000*-----------------------------------------------------------------
040100*  D19 - SEARCH-OR-INSERT ONE PROVINCE BUCKET, THEN ADD THIS     *
040200*        SCHOOL'S STUDENTS INTO IT                               *
040300*-----------------------------------------------------------------
040400 D190-ACCUM-PROVINCE.
040500     MOVE    "N"                 TO WS-PROV-FOUND.
040600     PERFORM D195-SEARCH-PROVINCE
040700         VARYING PROV-T-IDX FROM 1 BY 1
040800             UNTIL PROV-T-IDX > WK-C-PROV-CT
040900                OR WS-PROV-FOUND = "Y".
041000
041100*    THE VARYING INDEX IS ONE PAST THE MATCHED ENTRY WHEN THE
041200*    LOOP STOPS ON THE "FOUND" LEG - STEP IT BACK.
041300     IF      WS-PROV-FOUND = "Y"
041400             SUBTRACT 1          FROM PROV-T-IDX
041500     END-IF.
041600
041700     IF      WS-PROV-FOUND = "Y"
041800             ADD  SCH-STUDENTS   TO
041900                  PROV-T-STUDENTS-FED(PROV-T-IDX)
042000     ELSE
042100             ADD  1              TO WK-C-PROV-CT
042200             SET  PROV-T-IDX     TO WK-C-PROV-CT
042300             MOVE DIST-T-PROVINCE(DIST-T-IDX)
042400                                  TO PROV-T-NAME(PROV-T-IDX)
042500             MOVE SCH-STUDENTS   TO
042600                  PROV-T-STUDENTS-FED(PROV-T-IDX)
042700     END-IF.
042800
042900     ADD     SCH-STUDENTS        TO WK-C-DASH-FED-TOT.
043000
043100 D199-ACCUM-PROVINCE-EX.
043200     EXIT.
043300
043400 D195-SEARCH-PROVINCE.
043500     IF      PROV-T-NAME(PROV-T-IDX) = DIST-T-PROVINCE(DIST-T-IDX)
043600             MOVE "Y"            TO WS-PROV-FOUND
043700     END-IF.
043800
043900*-----------------------------------------------------------------
044000*  E1 - READ ORDER-FILE ONCE - FOR EACH DELIVERED OR APPROVED    *
044100*       ORDER, RESOLVE ITS DISTRICT THROUGH THE REQ-ID TABLE AND *
044200*       CREDIT THAT DISTRICT'S ORDER COUNT (SFB077)              *
044300*-----------------------------------------------------------------
044400 E100-SCAN-ORDER-FILE.
044500     OPEN    INPUT ORDER-FILE.
044600     IF      NOT WK-C-SUCCESSFUL
044700             DISPLAY "SFVDASH - OPEN FILE ERROR - ORDER-FILE"
044800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044900             GO TO Y900-ABNORMAL-TERMINATION.
045000
045100     READ    ORDER-FILE
045200         AT END SET WK-C-END-OF-FILE TO TRUE.
045300     PERFORM E150-SCAN-ONE-ORDER
045400         UNTIL WK-C-END-OF-FILE.
045500
045600     CLOSE   ORDER-FILE.
045700
045800 E199-SCAN-ORDER-FILE-EX.
045900     EXIT.
046000
046100 E150-SCAN-ONE-ORDER.
046200     IF      ORD-IS-DELIVERED OR ORD-IS-APPROVED
046300             MOVE "N"            TO WS-REQD-FOUND
046400             PERFORM E170-FIND-ORDER-REQUEST
046500                 VARYING REQD-T-IDX FROM 1 BY 1
046600                     UNTIL REQD-T-IDX > WK-C-REQD-CT
046700                        OR WS-REQD-FOUND = "Y"
046800*    THE VARYING INDEX IS ONE PAST THE MATCHED ENTRY WHEN THE
046900*    LOOP STOPS ON THE "FOUND" LEG - STEP IT BACK.
047000             IF  WS-REQD-FOUND = "Y"
047100                 SUBTRACT 1      FROM REQD-T-IDX
047200                 PERFORM E190-BUMP-DISTRICT-ORDER-CT
047300                    THRU E199-BUMP-DISTRICT-ORDER-CT-EX
047400             END-IF
047500     END-IF.
047600
047700     READ    ORDER-FILE
047800         AT END SET WK-C-END-OF-FILE TO TRUE.
047900
048000 E170-FIND-ORDER-REQUEST.
048100     IF      REQD-T-REQ-ID(REQD-T-IDX) = ORD-REQ-ID
048200             MOVE "Y"            TO WS-REQD-FOUND
048300     END-IF.
048400
048500*-----------------------------------------------------------------
048600*  E19 - CREDIT THE ORDER TO THE DISTRICT THE REQUEST BELONGS TO *
048700*-----------------------------------------------------------------
048800 E190-BUMP-DISTRICT-ORDER-CT.
048900     MOVE    "N"                 TO WS-DIST-FOUND.
049000     PERFORM E195-SEARCH-DISTRICT
049100         VARYING DIST-T-IDX FROM 1 BY 1
049200             UNTIL DIST-T-IDX > WK-C-DIST-CT
049300                OR WS-DIST-FOUND = "Y".
049400
049500*    THE VARYING INDEX IS ONE PAST THE MATCHED ENTRY WHEN THE
049600*    LOOP STOPS ON THE "FOUND" LEG - STEP IT BACK.
049700     IF      WS-DIST-FOUND = "Y"
049800             SUBTRACT 1          FROM DIST-T-IDX
049900             ADD 1               TO DIST-T-ORDER-CT(DIST-T-IDX)
050000     END-IF.
050100
050200 E199-BUMP-DISTRICT-ORDER-CT-EX.
050300     EXIT.
050400
050500 E195-SEARCH-DISTRICT.
050600     IF      DIST-T-ID(DIST-T-IDX) = REQD-T-DIST-ID(REQD-T-IDX)
050700             MOVE "Y"            TO WS-DIST-FOUND
050800     END-IF.
050900
051000*-----------------------------------------------------------------
051100*  Z0 - COMPUTE THE PARTICIPATION RATE AND PRINT THE SUMMARY,    *
051200*       THE PER-DISTRICT ORDER SECTION, AND THE PER-PROVINCE     *
051300*       SECTION WITH ITS GRAND TOTAL                             *
051400*-----------------------------------------------------------------
051500 Z000-END-PROGRAM.
051600     IF      WK-C-DASH-STUDENT-TOT = ZERO
051700             MOVE ZERO           TO WK-C-DASH-RATE
051800     ELSE
051900             COMPUTE WK-C-DASH-RATE ROUNDED =
052000                 WK-C-DASH-FED-TOT * 100 / WK-C-DASH-STUDENT-TOT
052100     END-IF.
052200
052300     MOVE "TOTAL SCHOOLS"        TO RPT-CL-LABEL.
052400     MOVE WK-C-DASH-SCHOOL-CT    TO RPT-CL-VALUE.
052500     MOVE RPT-COUNT-LINE         TO RPT-LINE.
052600     WRITE RPT-LINE.
052700
052800     MOVE "TOTAL STUDENTS"       TO RPT-CL-LABEL.
052900     MOVE WK-C-DASH-STUDENT-TOT  TO RPT-CL-VALUE.
053000     MOVE RPT-COUNT-LINE         TO RPT-LINE.
053100     WRITE RPT-LINE.
053200
053300     MOVE "TOTAL DISTRICTS"      TO RPT-CL-LABEL.
053400     MOVE WK-C-DASH-DIST-CT      TO RPT-CL-VALUE.
053500     MOVE RPT-COUNT-LINE         TO RPT-LINE.
053600     WRITE RPT-LINE.
053700
053800     MOVE "PENDING REQUESTS"     TO RPT-CL-LABEL.
053900     MOVE WK-C-DASH-PENDING-CT   TO RPT-CL-VALUE.
054000     MOVE RPT-COUNT-LINE         TO RPT-LINE.
054100     WRITE RPT-LINE.
054200
054300     MOVE "CURRENT BUDGET IN FORCE" TO RPT-ML-LABEL.
054400     MOVE WK-C-XGPRM-BGOV-AMT    TO RPT-ML-VALUE.
054500     MOVE RPT-MONEY-LINE         TO RPT-LINE.
054600     WRITE RPT-LINE.
054700     MOVE SPACES                 TO RPT-LINE.
054800     WRITE RPT-LINE.
054900
055000     MOVE "ORDERS DELIVERED PER DISTRICT" TO RPT-SH-TEXT.
055100     MOVE RPT-SECTION-HEADING    TO RPT-LINE.
055200     WRITE RPT-LINE.
055300
055400     PERFORM Z050-PRINT-ONE-DISTRICT
055500         VARYING DIST-T-IDX FROM 1 BY 1
055600             UNTIL DIST-T-IDX > WK-C-DIST-CT.
055700     MOVE SPACES                 TO RPT-LINE.
055800     WRITE RPT-LINE.
055900
056000     MOVE "STUDENTS FED BY PROVINCE" TO RPT-SH-TEXT.
056100     MOVE RPT-SECTION-HEADING    TO RPT-LINE.
056200     WRITE RPT-LINE.
056300
056400     PERFORM Z070-PRINT-ONE-PROVINCE
056500         VARYING PROV-T-IDX FROM 1 BY 1
056600             UNTIL PROV-T-IDX > WK-C-PROV-CT.
056700
056800     MOVE WK-C-DASH-FED-TOT      TO RPT-GR-FED.
056900     MOVE WK-C-DASH-RATE         TO RPT-GR-RATE.
057000     MOVE RPT-GRAND-LINE         TO RPT-LINE.
057100     WRITE RPT-LINE.
057200
057300     CLOSE   REPORT-FILE.
057400     STOP RUN.
057500
057600 Z050-PRINT-ONE-DISTRICT.
057700     IF      DIST-T-IS-ACTIVE(DIST-T-IDX)
057800             MOVE DIST-T-ID(DIST-T-IDX)       TO RPT-DO-DIST
057900             MOVE DIST-T-ORDER-CT(DIST-T-IDX) TO RPT-DO-CT
058000             MOVE RPT-DIST-ORDER-LINE         TO RPT-LINE
058100             WRITE RPT-LINE
058200     END-IF.
058300
058400 Z070-PRINT-ONE-PROVINCE.
058500     MOVE    PROV-T-NAME(PROV-T-IDX)          TO RPT-PV-NAME.
058600     MOVE    PROV-T-STUDENTS-FED(PROV-T-IDX)  TO RPT-PV-STUDENTS.
058700     MOVE    RPT-PROV-LINE                    TO RPT-LINE.
058800     WRITE   RPT-LINE.
058900
059000*-----------------------------------------------------------------
059100*  Y9 - ABNORMAL TERMINATION - AN FD COULD NOT BE OPENED         *
059200*-----------------------------------------------------------------
059300 Y900-ABNORMAL-TERMINATION.
059400     DISPLAY "SFVDASH - RUN TERMINATED ABNORMALLY".
059500     STOP RUN.
059600
059700******************************************************************
059800*************** END OF PROGRAM SOURCE - SFVDASH *****************
059900******************************************************************
