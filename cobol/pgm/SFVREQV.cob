000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SFVREQV.
000500 AUTHOR.         N MAHORO.
000600 INSTALLATION.   MINEDUC SCHOOL FEEDING PROGRAMME.
000700 DATE-WRITTEN.   17 MAR 1992.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  REQUEST VALIDATION AND APPROVAL ENGINE (UNIT
001200*               U2).  PASS ONE POSTS EACH SCHOOL'S ITEM REQUEST
001300*               (HEADER PLUS ITS DETAIL LINES) FROM REQUEST-FILE
001400*               INTO THE IN-MEMORY REQUEST-MASTER TABLE, FORCING
001500*               STATUS PENDING UNLESS A DETAIL LINE FAILS THE
001600*               ITEM-ACTIVE/QUANTITY CHECK, IN WHICH CASE THE
001700*               WHOLE REQUEST IS REJECTED.  PASS TWO APPLIES
001800*               DECISION-FILE'S APPROVE/REJECT DECISIONS AGAINST
001900*               THAT TABLE - LAST DECISION READ FOR A REQUEST
002000*               WINS.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* SFB002  NMAHO   04/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
002600*                   - INITIAL VERSION, ADAPTED FROM THE TRANSFER
002700*                     INTERFACE'S TWO-STREAM STP VALIDATION
002800*                     PROGRAM (POST STREAM / DECISION STREAM).
002900*----------------------------------------------------------------
003000* SFB015  TKAZE   19/09/2022 - REQ#1145 A DETAIL LINE ARRIVING
003100*                   BEFORE ANY HEADER IS NOW COUNTED AS AN
003200*                   ERROR INSTEAD OF ABENDING THE RUN.
003300*----------------------------------------------------------------
003400* SFB027  NMAHO   19/01/1998 - Y2K REMEDIATION - REVIEWED, NO
003500*                   2-DIGIT YEAR FIELDS CARRIED IN THIS PROGRAM.
003600*----------------------------------------------------------------
003700* SFB046  TKAZE   08/03/2024 - REQ#1441 REQUEST-MASTER TABLE
003800*                   SIZE RAISED FROM 1000 TO 2000 ENTRIES
003900*                   (PROGRAMME GROWTH, NYARUGENGE BACKLOG).
004000*----------------------------------------------------------------
004100* SFB052  TKAZE   30/10/2024 - REQ#1478 A DECISION ON A REQUEST
004200*                   THAT DOES NOT EXIST, OR IS NOT ACTIVE, NOW
004300*                   LOGS AN AUDIT ENTRY INSTEAD OF BEING SILENT.
004400*----------------------------------------------------------------
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005300         UPSI-0 IS UPSI-SWITCH-0
005400         ON STATUS IS U0-ON
005500         OFF STATUS IS U0-OFF.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT REQUEST-FILE ASSIGN TO REQSDD
006000            ORGANIZATION      IS SEQUENTIAL
006100            FILE STATUS       IS WK-C-FILE-STATUS.
006200
006300     SELECT DECISION-FILE ASSIGN TO DECSDD
006400            ORGANIZATION      IS SEQUENTIAL
006500            FILE STATUS       IS WK-C-FILE-STATUS.
006600
006700     SELECT AUDIT-FILE ASSIGN TO AUDTDD
006800            ORGANIZATION      IS SEQUENTIAL
006900            FILE STATUS       IS WK-C-FILE-STATUS.
007000
007100     SELECT REPORT-FILE ASSIGN TO RPT1DD
007200            ORGANIZATION      IS SEQUENTIAL
007300            FILE STATUS       IS WK-C-FILE-STATUS.
007400
007500***************
007600 DATA DIVISION.
007700***************
007800 FILE SECTION.
007900**************
008000 FD  REQUEST-FILE
008100     LABEL RECORDS ARE OMITTED.
008200     COPY SFWREQD.
008300
008400 FD  DECISION-FILE
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS DEC-REC.
008700 01  DEC-REC.
008800     05  DEC-REQ-ID               PIC 9(09).
008900     05  DEC-ACTION               PIC X(07).
009000         88  DEC-IS-APPROVE             VALUE "APPROVE".
009100         88  DEC-IS-REJECT              VALUE "REJECT".
009200     05  FILLER                   PIC X(04).
009300
009400 FD  AUDIT-FILE
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS SFWAUDT-RECORD-1.
009700 01  SFWAUDT-RECORD-1.
009800     COPY SFWAUDT.
009900
010000 FD  REPORT-FILE
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS RPT-LINE.
010300 01  RPT-LINE                     PIC X(132).
010400
010500*************************
010600 WORKING-STORAGE SECTION.
010700*************************
010800 01  FILLER              PIC X(24)  VALUE
010900     "** PROGRAM SFVREQV   **".
011000
011100* ------------------ PROGRAM WORKING STORAGE -------------------*
011200     COPY SFWCMWS.
011300
011400     COPY ITCK.
011500
011600 01  WS-SWITCHES.
011700     05  WS-REQ-EOF              PIC X(01) VALUE "N".
011800     05  WS-DEC-EOF              PIC X(01) VALUE "N".
011900     05  WS-HAVE-GROUP           PIC X(01) VALUE "N".
012000     05  WS-GROUP-OK             PIC X(01) VALUE "Y".
012100     05  WS-FOUND                PIC X(01) VALUE "N".
012200
012300 01  WS-CURRENT-GROUP.
012400     05  WS-CURR-REQ-ID          PIC 9(09).
012500     05  WS-CURR-DIST-ID         PIC 9(09).
012600     05  WS-CURR-SCH-ID          PIC 9(09).
012700
012800*----------------------------------------------------------------
012900* WK-C-REQM-TABLE - IN-MEMORY REQUEST-MASTER BUILT DURING THE
013000* POSTING PASS AND UPDATED DURING THE DECISION PASS - THIS RUN
013100* DOES NOT REWRITE REQUEST-FILE, THE TABLE HOLDS THE REQUEST'S
013200* WORKING STATUS FOR VALIDATION AND FOR THE AUDIT TRAIL ONLY.
013300*----------------------------------------------------------------
013400 01  WK-C-REQM-TABLE.
013500     05  WK-C-REQM-COUNT         PIC 9(05) COMP-3 VALUE ZERO.
013600     05  WK-C-REQM-ENTRY OCCURS 2000 TIMES
013700             INDEXED BY REQM-IDX.
013800         10  REQM-REQ-ID         PIC 9(09).
013900         10  REQM-DIST-ID        PIC 9(09).
014000         10  REQM-SCH-ID         PIC 9(09).
014100         10  REQM-STATUS         PIC X(09).
014200         10  REQM-ACTIVE         PIC X(01).
014300
014400 01  WK-C-REQV-COUNTS.
014500     05  WK-C-REQV-POSTED-CT     PIC 9(07) COMP-3 VALUE ZERO.
014600     05  WK-C-REQV-ERROR-CT      PIC 9(07) COMP-3 VALUE ZERO.
014700     05  WK-C-REQV-APPROVED-CT   PIC 9(07) COMP-3 VALUE ZERO.
014800     05  WK-C-REQV-REJECTED-CT   PIC 9(07) COMP-3 VALUE ZERO.
014900     05  WK-C-REQV-DEC-ERROR-CT  PIC 9(07) COMP-3 VALUE ZERO.
015000
015100*----------------------------------------------------------------
015200* RUN LOG PRINT LINES
015300*----------------------------------------------------------------
015400 01  RPT-HEADING-1.
015500     05  FILLER                  PIC X(40) VALUE
015600         "MINEDUC SCHOOL FEEDING PROGRAMME".
015700     05  FILLER                  PIC X(30) VALUE
015800         "REQUEST VALIDATION RUN LOG".
015900     05  FILLER                  PIC X(62) VALUE SPACES.
016000
016100 01  RPT-COUNT-LINE.
016200     05  RPT-CL-LABEL            PIC X(40).
016300     05  RPT-CL-VALUE            PIC ZZZ,ZZ9.
016400     05  FILLER                  PIC X(85) VALUE SPACES.
016500
016600*****************
016700 LINKAGE SECTION.
016800*****************
016900*    (NONE - MAIN DRIVER PROGRAM)
017000 EJECT
017100********************
017200 PROCEDURE DIVISION.
017300********************
017400 MAIN-MODULE.
017500     PERFORM A100-INITIAL-SUBROUTINE
017600         THRU A199-INITIAL-SUBROUTINE-EX.
017700
017800     PERFORM B100-POST-REQUESTS THRU B199-POST-REQUESTS-EX.
017900     PERFORM C100-APPLY-DECISIONS THRU C199-APPLY-DECISIONS-EX.
018000
018100     GO TO Z000-END-PROGRAM.
018200
018300*----------------------------------------------------------------*
018400*  OPEN THE FILES AND WRITE THE RUN LOG HEADING                  *
018500*----------------------------------------------------------------*
018600 A100-INITIAL-SUBROUTINE.
018700     OPEN    INPUT  REQUEST-FILE
018800                    DECISION-FILE
018900             OUTPUT AUDIT-FILE
019000                    REPORT-FILE.
019100     IF NOT WK-C-SUCCESSFUL
019200         DISPLAY "SFVREQV - OPEN FILE ERROR"
019300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019400         GO TO Y900-ABNORMAL-TERMINATION
019500     END-IF.
019600
019700     MOVE RPT-HEADING-1          TO RPT-LINE.
019800     WRITE RPT-LINE.
019900     MOVE SPACES                 TO RPT-LINE.
020000     WRITE RPT-LINE.
020100
020200 A199-INITIAL-SUBROUTINE-EX.
020300     EXIT.
020400
020500*----------------------------------------------------------------*
020600*  PASS 1 - POST EACH REQUEST HEADER/DETAIL GROUP INTO THE       *
020700*  IN-MEMORY REQUEST-MASTER TABLE - A CONTROL BREAK ON THE       *
020800*  HEADER RECORD-TYPE CLOSES OUT THE PRIOR GROUP                 *
020900*----------------------------------------------------------------*
021000 B100-POST-REQUESTS.
021100     READ    REQUEST-FILE
021200         AT END MOVE "Y"         TO WS-REQ-EOF.
021300     PERFORM B200-PROCESS-ONE-RECORD
021400         THRU B299-PROCESS-ONE-RECORD-EX
021500         UNTIL WS-REQ-EOF = "Y".
021600
021700     IF      WS-HAVE-GROUP = "Y"
021800             PERFORM B300-CLOSE-GROUP THRU B399-CLOSE-GROUP-EX
021900     END-IF.
022000
022100 B199-POST-REQUESTS-EX.
022200     EXIT.
022300
022400 B200-PROCESS-ONE-RECORD.
022500     IF      RQH-IS-HEADER
022600             IF  WS-HAVE-GROUP = "Y"
022700                 PERFORM B300-CLOSE-GROUP THRU B399-CLOSE-GROUP-EX
022800             END-IF
022900             MOVE REQ-ID         TO WS-CURR-REQ-ID
023000             MOVE REQ-DIST-ID    TO WS-CURR-DIST-ID
023100             MOVE REQ-SCH-ID     TO WS-CURR-SCH-ID
023200             MOVE "Y"            TO WS-HAVE-GROUP
023300             MOVE "Y"            TO WS-GROUP-OK
023400     ELSE
023500             IF  WS-HAVE-GROUP NOT = "Y"
023600                 ADD 1           TO WK-C-REQV-ERROR-CT
023700             ELSE
023800                 PERFORM C500-VALIDATE-DETAIL-LINE
023900                     THRU C599-VALIDATE-DETAIL-LINE-EX
024000             END-IF
024100     END-IF.
024200
024300     READ    REQUEST-FILE
024400         AT END MOVE "Y"         TO WS-REQ-EOF.
024500
024600 B299-PROCESS-ONE-RECORD-EX.
024700     EXIT.
024800
024900*----------------------------------------------------------------*
025000*  CLOSE OUT THE CURRENT GROUP - ADD IT TO THE REQUEST-MASTER    *
025100*  TABLE AS PENDING (VALID) OR REJECTED (FAILED DETAIL CHECK)    *
025200*----------------------------------------------------------------*
025300 B300-CLOSE-GROUP.
025400     ADD     1                   TO WK-C-REQM-COUNT.
025500     SET     REQM-IDX            TO WK-C-REQM-COUNT.
025600     MOVE    WS-CURR-REQ-ID      TO REQM-REQ-ID(REQM-IDX).
025700     MOVE    WS-CURR-DIST-ID     TO REQM-DIST-ID(REQM-IDX).
025800     MOVE    WS-CURR-SCH-ID      TO REQM-SCH-ID(REQM-IDX).
025900     MOVE    WK-C-LIT-YES        TO REQM-ACTIVE(REQM-IDX).
026000
026100     MOVE    WK-C-AUDIT-STAMP    TO AUD-TIMESTAMP.
026200     MOVE    "SFVREQV"           TO AUD-USER.
026300     MOVE    "SCHOOL"            TO AUD-RESOURCE.
026400
026500     IF      WS-GROUP-OK = "Y"
026600             MOVE WK-C-LIT-PENDING TO REQM-STATUS(REQM-IDX)
026700             ADD 1               TO WK-C-REQV-POSTED-CT
026800             MOVE "CREATE"       TO AUD-ACTION
026900     ELSE
027000             MOVE WK-C-LIT-REJECTED TO REQM-STATUS(REQM-IDX)
027100             ADD 1               TO WK-C-REQV-ERROR-CT
027200             MOVE "REJECT"       TO AUD-ACTION
027300     END-IF.
027400     WRITE   SFWAUDT-RECORD-1.
027500
027600 B399-CLOSE-GROUP-EX.
027700     EXIT.
027800
027900*----------------------------------------------------------------*
028000*  PASS 2 - APPLY EACH DECISION AGAINST THE REQUEST-MASTER       *
028100*  TABLE - LAST DECISION READ FOR A REQUEST WINS                 *
028200*----------------------------------------------------------------*
028300 C100-APPLY-DECISIONS.
028400     READ    DECISION-FILE
028500         AT END MOVE "Y"         TO WS-DEC-EOF.
028600     PERFORM C200-APPLY-ONE-DECISION
028700         THRU C299-APPLY-ONE-DECISION-EX
028800         UNTIL WS-DEC-EOF = "Y".
028900
029000 C199-APPLY-DECISIONS-EX.
029100     EXIT.
029200
029300 C200-APPLY-ONE-DECISION.
029400     MOVE    "N"                 TO WS-FOUND.
029500     PERFORM C250-CHECK-ONE-REQM
029600         VARYING REQM-IDX FROM 1 BY 1
029700             UNTIL REQM-IDX > WK-C-REQM-COUNT
029800                OR WS-FOUND = "Y".
029900
030000     IF      WS-FOUND NOT = "Y"
030100             ADD 1               TO WK-C-REQV-DEC-ERROR-CT
030200             MOVE WK-C-AUDIT-STAMP TO AUD-TIMESTAMP
030300             MOVE "SFVREQV"      TO AUD-USER
030400             MOVE "REJECT"       TO AUD-ACTION
030500             MOVE "SCHOOL"       TO AUD-RESOURCE
030600             WRITE SFWAUDT-RECORD-1
030700     END-IF.
030800
030900     READ    DECISION-FILE
031000         AT END MOVE "Y"         TO WS-DEC-EOF.
031100
031200 C299-APPLY-ONE-DECISION-EX.
031300     EXIT.
031400
031500 C250-CHECK-ONE-REQM.
031600     IF      REQM-REQ-ID(REQM-IDX) = DEC-REQ-ID
031700     AND     REQM-ACTIVE(REQM-IDX) = WK-C-LIT-YES
031800             MOVE "Y"            TO WS-FOUND
031900             MOVE WK-C-AUDIT-STAMP TO AUD-TIMESTAMP
032000             MOVE "SFVREQV"      TO AUD-USER
032100             MOVE "SCHOOL"       TO AUD-RESOURCE
032200             IF DEC-IS-APPROVE
032300                 MOVE WK-C-LIT-COMPLETED
032400                                 TO REQM-STATUS(REQM-IDX)
032500                 ADD 1           TO WK-C-REQV-APPROVED-CT
032600                 MOVE "APPROVE"  TO AUD-ACTION
032700             ELSE
032800                 MOVE WK-C-LIT-REJECTED
032900                                 TO REQM-STATUS(REQM-IDX)
033000                 ADD 1           TO WK-C-REQV-REJECTED-CT
033100                 MOVE "REJECT"   TO AUD-ACTION
033200             END-IF
033300             WRITE SFWAUDT-RECORD-1
033400     END-IF.
033500
033600*----------------------------------------------------------------*
033700*  VALIDATE ONE REQUEST-DETAIL LINE - ACTIVE ITEM, QTY > ZERO    *
033800*----------------------------------------------------------------*
033900 C500-VALIDATE-DETAIL-LINE.
034000     MOVE    RQD-ITEM-ID         TO WK-N-VITCK-ITEM-ID.
034100     CALL    "SFVITCK" USING WK-C-VITCK-RECORD.
034200
034300     IF      WK-C-VITCK-FOUND NOT = WK-C-LIT-YES
034400     OR      WK-C-VITCK-ACTIVE NOT = WK-C-LIT-YES
034500     OR      RQD-QTY NOT > ZERO
034600             MOVE "N"            TO WS-GROUP-OK
034700     END-IF.
034800
034900 C599-VALIDATE-DETAIL-LINE-EX.
035000     EXIT.
035100
035200*----------------------------------------------------------------*
035300*  Z0 - CLOSE THE FILES AND PRINT THE RUN LOG COUNTS             *
035400*----------------------------------------------------------------*
035500 Z000-END-PROGRAM.
035600     MOVE "REQUESTS POSTED" TO RPT-CL-LABEL.
035700     MOVE WK-C-REQV-POSTED-CT    TO RPT-CL-VALUE.
035800     MOVE RPT-COUNT-LINE         TO RPT-LINE.
035900     WRITE RPT-LINE.
036000
036100     MOVE "REQUESTS REJECTED AT POSTING / ERRORS" TO RPT-CL-LABEL.
036200     MOVE WK-C-REQV-ERROR-CT     TO RPT-CL-VALUE.
036300     MOVE RPT-COUNT-LINE         TO RPT-LINE.
036400     WRITE RPT-LINE.
036500
036600     MOVE "DECISIONS APPROVED" TO RPT-CL-LABEL.
036700     MOVE WK-C-REQV-APPROVED-CT  TO RPT-CL-VALUE.
036800     MOVE RPT-COUNT-LINE         TO RPT-LINE.
036900     WRITE RPT-LINE.
037000
037100     MOVE "DECISIONS REJECTED" TO RPT-CL-LABEL.
037200     MOVE WK-C-REQV-REJECTED-CT  TO RPT-CL-VALUE.
037300     MOVE RPT-COUNT-LINE         TO RPT-LINE.
037400     WRITE RPT-LINE.
037500
037600     MOVE "DECISIONS ON MISSING/INACTIVE REQS" TO RPT-CL-LABEL.
037700     MOVE WK-C-REQV-DEC-ERROR-CT TO RPT-CL-VALUE.
037800     MOVE RPT-COUNT-LINE         TO RPT-LINE.
037900     WRITE RPT-LINE.
038000
038100     CLOSE   REQUEST-FILE
038200             DECISION-FILE
038300             AUDIT-FILE
038400             REPORT-FILE.
038500     STOP RUN.
038600
038700*----------------------------------------------------------------*
038800*  Y9 - ABNORMAL TERMINATION - AN FD COULD NOT BE OPENED         *
038900*----------------------------------------------------------------*
039000 Y900-ABNORMAL-TERMINATION.
039100     DISPLAY "SFVREQV - RUN TERMINATED ABNORMALLY".
039200     STOP RUN.
039300
039400******************************************************************
039500*************** END OF PROGRAM SOURCE - SFVREQV ****************
039600******************************************************************
