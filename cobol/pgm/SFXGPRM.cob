000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SFXGPRM.
000500 AUTHOR.         N MAHORO.
000600 INSTALLATION.   MINEDUC SCHOOL FEEDING PROGRAMME.
000700 DATE-WRITTEN.   09 MAR 1992.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS ROUTINE OBTAINS THE GOVERNMENT BUDGET
001200*               CURRENTLY "IN FORCE" (BGOV-STATUS = 'Y' AND
001300*               ACTIVE) FROM THE GOVERNMENT BUDGET FILE.  CALLED
001400*               BY SFVBALC TO KNOW WHICH FISCAL-YEAR BUDGET A
001500*               DISTRICT ALLOCATION RUN BELONGS TO, AND BY
001600*               SFVDASH TO REPORT THE CURRENT BUDGET IN FORCE ON
001700*               THE DASHBOARD.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* SFB001  NMAHO   03/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
002300*                   - INITIAL VERSION, ADAPTED FROM THE TRANSFER
002400*                     INTERFACE'S SYSTEM/APPLICATION PARAMETER
002500*                     LOOKUP ROUTINE.
002600*----------------------------------------------------------------
002700* SFB027  NMAHO   19/01/1998 - Y2K REMEDIATION - REVIEWED, NO
002800*                   2-DIGIT YEAR FIELDS IN THIS ROUTINE.
002900*----------------------------------------------------------------
003000* SFB061  TKAZE   14/06/2024 - REQ#1520 SFVDASH NOW ALSO CALLS
003100*                   THIS ROUTINE FOR THE DASHBOARD'S "BUDGET IN
003200*                   FORCE" LINE - NO CODE CHANGE REQUIRED, ONLY
003300*                   THIS COMMENT.
003400*----------------------------------------------------------------
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004300         UPSI-0 IS UPSI-SWITCH-0
004400         ON STATUS IS U0-ON
004500         OFF STATUS IS U0-OFF.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT BUDGETGOV-FILE ASSIGN TO BGOVDD
005000            ORGANIZATION      IS SEQUENTIAL
005100            FILE STATUS       IS WK-C-FILE-STATUS.
005200
005300 EJECT
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800**************
005900 FD  BUDGETGOV-FILE
006000     LABEL RECORDS ARE OMITTED
006100     DATA RECORD IS SFWBGOV-RECORD-1.
006200 01  SFWBGOV-RECORD-1.
006300     COPY SFWBGOV.
006400
006500*************************
006600 WORKING-STORAGE SECTION.
006700*************************
006800 01  FILLER              PIC X(24)  VALUE
006900     "** PROGRAM SFXGPRM   **".
007000
007100* ------------------ PROGRAM WORKING STORAGE -------------------*
007200     COPY SFWCMWS.
007300
007400 01  WS-FOUND                    PIC X(01) VALUE "N".
007500
007600*****************
007700 LINKAGE SECTION.
007800*****************
007900     COPY GPRM.
008000 EJECT
008100********************************************
008200 PROCEDURE DIVISION USING WK-C-XGPRM-RECORD.
008300********************************************
008400 MAIN-MODULE.
008500     PERFORM A000-MAIN-PROCESSING
008600        THRU A099-MAIN-PROCESSING-EX.
008700     EXIT PROGRAM.
008800
008900*----------------------------------------------------------------*
009000 A000-MAIN-PROCESSING.
009100*----------------------------------------------------------------*
009200     OPEN    INPUT BUDGETGOV-FILE.
009300     IF      NOT WK-C-SUCCESSFUL
009400             DISPLAY "SFXGPRM - OPEN FILE ERROR - BUDGETGOV-FILE"
009500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
009600             GO TO A099-MAIN-PROCESSING-EX.
009700
009800     MOVE    SPACES              TO WK-C-XGPRM-FISCALYR
009900                                     WK-C-XGPRM-ERROR-CD.
010000     MOVE    ZERO                TO WK-C-XGPRM-BGOV-ID
010100                                     WK-C-XGPRM-BGOV-AMT.
010200     MOVE    "N"                 TO WS-FOUND.
010300
010400     READ    BUDGETGOV-FILE.
010500     PERFORM A050-CHECK-ONE-BUDGET
010600         UNTIL WK-C-END-OF-FILE
010700            OR WS-FOUND = "Y".
010800
010900     IF      WS-FOUND NOT = "Y"
011000             MOVE "BGV0001"      TO WK-C-XGPRM-ERROR-CD
011100             MOVE "BGOVDD"       TO WK-C-XGPRM-FILE
011200             MOVE "SELECT"       TO WK-C-XGPRM-MODE
011300     END-IF.
011400
011500     CLOSE   BUDGETGOV-FILE.
011600
011700 A099-MAIN-PROCESSING-EX.
011800     EXIT.
011900
012000 A050-CHECK-ONE-BUDGET.
012100     IF      BGOV-IN-FORCE
012200     AND     BGOV-IS-ACTIVE
012300             MOVE "Y"                TO WS-FOUND
012400             MOVE BGOV-ID             TO WK-C-XGPRM-BGOV-ID
012500             MOVE BGOV-FISCAL-YEAR    TO WK-C-XGPRM-FISCALYR
012600             MOVE BGOV-AMOUNT         TO WK-C-XGPRM-BGOV-AMT
012700     END-IF.
012800     READ    BUDGETGOV-FILE.
012900
013000******************************************************************
013100*************** END OF PROGRAM SOURCE - SFXGPRM ****************
013200******************************************************************
