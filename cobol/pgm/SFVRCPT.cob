000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SFVRCPT.
000500 AUTHOR.         N MAHORO.
000600 INSTALLATION.   MINEDUC SCHOOL FEEDING PROGRAMME.
000700 DATE-WRITTEN.   17 MAY 1992.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT POSTS GOODS
001200*               RECEIPTS.  SFVORDL CALLS IT ONCE FOR EACH
001300*               RECEIVE EVENT (MODE "R") WITH THE ORDER, ITS
001400*               SOURCE REQUEST, THE RECEIVING SCHOOL AND THE
001500*               LOT EXPIRY DATE; ONE STOCK-IN MOVEMENT IS
001600*               WRITTEN FOR EVERY ACTIVE LINE OF THE SOURCE
001700*               REQUEST AND THE ON-HAND BALANCE IS UPDATED IN
001800*               THE IN-MEMORY STOCK TABLE.  SFVORDL CALLS IT
001900*               ONCE MORE AT THE END OF ITS OWN RUN (MODE "E")
002000*               SO THE TABLE CAN BE WRITTEN BACK TO STOCK-FILE
002100*               AND THE FILES THIS ROUTINE OWNS CLOSED.
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* SFB044  TKAZE   14/11/2022 - MINEDUC SCHOOL FEEDING PROJECT
002700*                   - INITIAL VERSION, ADAPTED FROM THE TRANSFER
002800*                     INTERFACE'S CALLED CURRENCY-YIELD POSTING
002900*                     ROUTINE.
003000*----------------------------------------------------------------
003100* SFB052  TKAZE   09/01/2024 - REQ#1477 SUPPLIER RATING RECORDED
003200*                   ON THE ORDER LEDGER AT RECEIPT - NO CHANGE TO
003300*                   THIS ROUTINE, COMMENT UPDATED.
003400*----------------------------------------------------------------
003500* SFB063  TKAZE   21/02/2025 - REQ#1541 STOCK TABLE NOW REWRITTEN
003600*                   BY THIS ROUTINE ON MODE "E" INSTEAD OF BY THE
003700*                   CALLER - SFVISSU AND SFVRCPT EACH OWN STOCK-
003800*                   FILE FOR THE DURATION OF THEIR OWN RUN.
003900*----------------------------------------------------------------
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004800         UPSI-0 IS UPSI-SWITCH-0
004900         ON STATUS IS U0-ON
005000         OFF STATUS IS U0-OFF.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT REQUEST-FILE ASSIGN TO REQSDD
005500            ORGANIZATION      IS SEQUENTIAL
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700
005800     SELECT STOCK-FILE ASSIGN TO STOKDD
005900            ORGANIZATION      IS SEQUENTIAL
006000            FILE STATUS       IS WK-C-FILE-STATUS.
006100
006200     SELECT STOCKIN-FILE ASSIGN TO STINDD
006300            ORGANIZATION      IS SEQUENTIAL
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500
006600 EJECT
006700***************
006800 DATA DIVISION.
006900***************
007000 FILE SECTION.
007100**************
007200 FD  REQUEST-FILE
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS SFWREQD-RECORD.
007500     COPY SFWREQD.
007600
007700 FD  STOCK-FILE
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS STK-IN-REC.
008000 01  STK-IN-REC                  PIC X(40).
008100*                        ON-HAND BALANCE VIEW - SEE SFWSTOK.cpybk
008200*                        FOR THE MATCHING WORKING-STORAGE LAYOUT
008300 01  STK-IN-VIEW REDEFINES STK-IN-REC.
008400     05  STK-IN-SCH-ID           PIC 9(09).
008500     05  STK-IN-ITEM-ID          PIC 9(09).
008600     05  STK-IN-QTY              PIC S9(07)V9(03).
008700     05  STK-IN-STATE            PIC X(08).
008800     05  STK-IN-ACTIVE           PIC X(01).
008900     05  FILLER                  PIC X(03).
009000
009100 FD  STOCKIN-FILE
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS SFWSTIN-RECORD.
009400     COPY SFWSTIN.
009500
009600*************************
009700 WORKING-STORAGE SECTION.
009800*************************
009900 01  FILLER              PIC X(24)  VALUE
010000     "** PROGRAM SFVRCPT   **".
010100
010200* ------------------ PROGRAM WORKING STORAGE -------------------*
010300     COPY SFWCMWS.
010400
010500 01  WS-SWITCHES.
010600     05  WS-FIRST-TIME       PIC X(01) VALUE "Y".
010700     05  WS-LOADED-ANYTHING  PIC X(01) VALUE "N".
010800     05  WS-FOUND            PIC X(01) VALUE "N".
010900
011000 01  WK-C-NEXT-SIN-ID        PIC 9(09) COMP-3 VALUE ZERO.
011100
011200*----------------------------------------------------------------
011300* WK-C-RQDL-TABLE - ACTIVE REQUEST-DETAIL LINES LOADED WHOLE
011400* FROM REQUEST-FILE ON THE FIRST CALL.  SCANNED BY REQ-ID ON
011500* EVERY MODE "R" CALL TO EXPLODE AN ORDER'S RECEIPT INTO ONE
011600* STOCK-IN MOVEMENT PER LINE.
011700*----------------------------------------------------------------
011800 01  WK-C-RQDL-TABLE.
011900     05  WK-C-RQDL-COUNT         PIC 9(05) COMP-3 VALUE ZERO.
012000     05  WK-C-RQDL-ENTRY OCCURS 5000 TIMES
012100             INDEXED BY RQDL-T-IDX.
012200         10  RQDL-T-REQ-ID       PIC 9(09).
012300         10  RQDL-T-ITEM-ID      PIC 9(09).
012400         10  RQDL-T-QTY          PIC S9(07)V9(03).
012500
012600*----------------------------------------------------------------
012700* WK-C-STOCK-TABLE - ON-HAND BALANCES, FROM SFWSTOK.  LOADED ON
012800* THE FIRST CALL, UPDATED AS RECEIPTS ARE POSTED, AND REWRITTEN
012900* TO STOCK-FILE ON MODE "E".  SFWSTOK ALSO CARRIES THE STOCKOUT-
013000* FILE VIEW USED BY SFVISSU ONLY - NOT REFERENCED HERE.
013100*----------------------------------------------------------------
013200     COPY SFWSTOK.
013300
013400 LINKAGE SECTION.
013500     COPY RCPT.
013600 EJECT
013700***************************************
013800 PROCEDURE DIVISION USING WK-C-RCPT.
013900***************************************
014000 MAIN-MODULE.
014100     PERFORM A000-PROCESS-CALLED-ROUTINE
014200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
014300     EXIT PROGRAM.
014400
014500*----------------------------------------------------------------*
014600 A000-PROCESS-CALLED-ROUTINE.
014700*----------------------------------------------------------------*
014800     IF      RCPT-MODE-POST
014900             IF  WS-FIRST-TIME = "Y"
015000                 PERFORM A010-LOAD-REQUEST-TABLE
015100                    THRU A019-LOAD-REQUEST-TABLE-EX
015200                 PERFORM A030-LOAD-STOCK-TABLE
015300                    THRU A039-LOAD-STOCK-TABLE-EX
015400                 OPEN OUTPUT STOCKIN-FILE
015500                 MOVE "N"            TO WS-FIRST-TIME
015600                 MOVE "Y"            TO WS-LOADED-ANYTHING
015700             END-IF
015800             PERFORM B100-POST-ONE-RECEIPT
015900                THRU B199-POST-ONE-RECEIPT-EX
016000     ELSE
016100         IF  RCPT-MODE-END-OF-RUN
016200             IF  WS-LOADED-ANYTHING = "Y"
016300                 PERFORM Z010-REWRITE-STOCK-FILE
016400                    THRU Z019-REWRITE-STOCK-FILE-EX
016500                 CLOSE   STOCKIN-FILE
016600             END-IF
016700         END-IF
016800     END-IF.
016900
017000 A099-PROCESS-CALLED-ROUTINE-EX.
017100     EXIT.
017200
017300*----------------------------------------------------------------*
017400*  LOAD THE ACTIVE REQUEST-DETAIL LINES - ONCE PER RUN           *
017500*----------------------------------------------------------------*
017600 A010-LOAD-REQUEST-TABLE.
017700     OPEN    INPUT REQUEST-FILE.
017800     IF      NOT WK-C-SUCCESSFUL
017900             DISPLAY "SFVRCPT - OPEN FILE ERROR - REQUEST-FILE"
018000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018100             GO TO A019-LOAD-REQUEST-TABLE-EX.
018200
018300     READ    REQUEST-FILE.
018400     PERFORM A015-LOAD-ONE-REQUEST-LINE
018500         UNTIL WK-C-END-OF-FILE
018600            OR WK-C-RQDL-COUNT = 5000.
018700
018800     CLOSE   REQUEST-FILE.
018900
019000 A019-LOAD-REQUEST-TABLE-EX.
019100     EXIT.
019200
019300 A015-LOAD-ONE-REQUEST-LINE.
019400     IF      RQD-IS-DETAIL AND RQD-IS-ACTIVE
019500             ADD 1                   TO WK-C-RQDL-COUNT
019600             SET  RQDL-T-IDX         TO WK-C-RQDL-COUNT
019700             MOVE RQD-REQ-ID     TO RQDL-T-REQ-ID(RQDL-T-IDX)
019800             MOVE RQD-ITEM-ID    TO RQDL-T-ITEM-ID(RQDL-T-IDX)
019900             MOVE RQD-QTY        TO RQDL-T-QTY(RQDL-T-IDX)
020000     END-IF.
020100     READ    REQUEST-FILE
020200         AT END SET WK-C-END-OF-FILE TO TRUE.
020300
020400*----------------------------------------------------------------*
020500*  LOAD THE ON-HAND STOCK BALANCES - ONCE PER RUN                *
020600*----------------------------------------------------------------*
020700 A030-LOAD-STOCK-TABLE.
020800     OPEN    INPUT STOCK-FILE.
020900     IF      NOT WK-C-SUCCESSFUL
021000             DISPLAY "SFVRCPT - OPEN FILE ERROR - STOCK-FILE"
021100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021200             GO TO A039-LOAD-STOCK-TABLE-EX.
021300
021400     READ    STOCK-FILE.
021500     PERFORM A035-LOAD-ONE-STOCK-BALANCE
021600         UNTIL WK-C-END-OF-FILE
021700            OR WK-C-STOCK-CT = 4000.
021800
021900     CLOSE   STOCK-FILE.
022000
022100 A039-LOAD-STOCK-TABLE-EX.
022200     EXIT.
022300
022400 A035-LOAD-ONE-STOCK-BALANCE.
022500     ADD     1                       TO WK-C-STOCK-CT.
022600     SET     STK-T-IDX               TO WK-C-STOCK-CT.
022700     MOVE    STK-IN-SCH-ID       TO STK-T-SCH-ID(STK-T-IDX).
022800     MOVE    STK-IN-ITEM-ID      TO STK-T-ITEM-ID(STK-T-IDX).
022900     MOVE    STK-IN-QTY          TO STK-T-QTY(STK-T-IDX).
023000     MOVE    STK-IN-STATE        TO STK-T-STATE(STK-T-IDX).
023100     MOVE    STK-IN-ACTIVE       TO STK-T-ACTIVE(STK-T-IDX).
023200     READ    STOCK-FILE
023300         AT END SET WK-C-END-OF-FILE TO TRUE.
023400
023500*----------------------------------------------------------------*
023600*  MODE "R" - EXPLODE ONE RECEIVED ORDER INTO STOCK-IN MOVEMENTS *
023700*----------------------------------------------------------------*
023800 B100-POST-ONE-RECEIPT.
023900     MOVE    "Y"                 TO WK-C-RCPT-NO-ERROR.
024000     MOVE    "00"                TO WK-C-RCPT-RETCODE.
024100     MOVE    ZERO                TO WK-N-RCPT-LINES-WRTN
024200                                     WK-N-RCPT-KG-RCVD.
024300
024400     PERFORM B150-POST-ONE-REQUEST-LINE
024500         VARYING RQDL-T-IDX FROM 1 BY 1
024600             UNTIL RQDL-T-IDX > WK-C-RQDL-COUNT.
024700
024800     IF      WK-N-RCPT-LINES-WRTN = ZERO
024900             MOVE "N"            TO WK-C-RCPT-NO-ERROR
025000             MOVE "08"           TO WK-C-RCPT-RETCODE
025100     END-IF.
025200
025300 B199-POST-ONE-RECEIPT-EX.
025400     EXIT.
025500
025600 B150-POST-ONE-REQUEST-LINE.
025700     IF      RQDL-T-REQ-ID(RQDL-T-IDX) = WK-N-RCPT-REQ-ID
025800             ADD  1                  TO WK-C-NEXT-SIN-ID
025900             MOVE WK-C-NEXT-SIN-ID   TO SIN-ID
026000             MOVE WK-N-RCPT-SCH-ID   TO SIN-SCH-ID
026100             MOVE WK-N-RCPT-ORD-ID   TO SIN-ORD-ID
026200             MOVE RQDL-T-ITEM-ID(RQDL-T-IDX)
026300                                     TO SIN-ITEM-ID
026400             MOVE RQDL-T-QTY(RQDL-T-IDX)
026500                                     TO SIN-QTY
026600             MOVE WK-N-RCPT-EXPIRY   TO SIN-EXPIRY-DATE
026700             MOVE "Y"                TO SIN-ACTIVE
026800             WRITE SFWSTIN-RECORD
026900
027000             ADD  1                  TO WK-N-RCPT-LINES-WRTN
027100             ADD  RQDL-T-QTY(RQDL-T-IDX)
027200                                     TO WK-N-RCPT-KG-RCVD
027300
027400             PERFORM C100-UPSERT-STOCK-BALANCE
027500                THRU C199-UPSERT-STOCK-BALANCE-EX
027600     END-IF.
027700
027800*----------------------------------------------------------------*
027900*  UPSERT ONE STOCK BALANCE - EXISTING ADDS, NEW STARTS NORMAL   *
028000*----------------------------------------------------------------*
028100 C100-UPSERT-STOCK-BALANCE.
028200     MOVE    "N"                 TO WS-FOUND.
028300     PERFORM C150-SEARCH-STOCK-BALANCE
028400         VARYING STK-T-IDX FROM 1 BY 1
028500             UNTIL STK-T-IDX > WK-C-STOCK-CT
028600                OR WS-FOUND = "Y".
028700
028800*    THE VARYING INDEX IS ONE PAST THE MATCHED ENTRY WHEN THE
028900*    LOOP STOPS ON THE "FOUND" LEG - STEP IT BACK.
029000     IF      WS-FOUND = "Y"
029100             SUBTRACT 1           FROM STK-T-IDX
029200     END-IF.
029300
029400     IF      WS-FOUND = "Y"
029500             ADD  RQDL-T-QTY(RQDL-T-IDX)
029600                                  TO STK-T-QTY(STK-T-IDX)
029700     ELSE
029800             ADD  1               TO WK-C-STOCK-CT
029900             SET  STK-T-IDX       TO WK-C-STOCK-CT
030000             MOVE WK-N-RCPT-SCH-ID
030100                                  TO STK-T-SCH-ID(STK-T-IDX)
030200             MOVE RQDL-T-ITEM-ID(RQDL-T-IDX)
030300                                  TO STK-T-ITEM-ID(STK-T-IDX)
030400             MOVE RQDL-T-QTY(RQDL-T-IDX)
030500                                  TO STK-T-QTY(STK-T-IDX)
030600             MOVE "NORMAL"        TO STK-T-STATE(STK-T-IDX)
030700             MOVE "Y"             TO STK-T-ACTIVE(STK-T-IDX)
030800     END-IF.
030900
031000 C199-UPSERT-STOCK-BALANCE-EX.
031100     EXIT.
031200
031300 C150-SEARCH-STOCK-BALANCE.
031400     IF      STK-T-SCH-ID(STK-T-IDX)  = WK-N-RCPT-SCH-ID
031500         AND STK-T-ITEM-ID(STK-T-IDX) = RQDL-T-ITEM-ID(RQDL-T-IDX)
031600             MOVE "Y"            TO WS-FOUND
031700     END-IF.
031800
031900*----------------------------------------------------------------*
032000*  MODE "E" - REWRITE THE STOCK TABLE BACK TO STOCK-FILE         *
032100*----------------------------------------------------------------*
032200 Z010-REWRITE-STOCK-FILE.
032300     OPEN    OUTPUT STOCK-FILE.
032400     IF      NOT WK-C-SUCCESSFUL
032500             DISPLAY "SFVRCPT - OPEN FILE ERROR - STOCK-FILE"
032600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032700             GO TO Z019-REWRITE-STOCK-FILE-EX.
032800
032900     PERFORM Z015-REWRITE-ONE-BALANCE
033000         VARYING STK-T-IDX FROM 1 BY 1
033100             UNTIL STK-T-IDX > WK-C-STOCK-CT.
033200
033300     CLOSE   STOCK-FILE.
033400
033500 Z019-REWRITE-STOCK-FILE-EX.
033600     EXIT.
033700
033800 Z015-REWRITE-ONE-BALANCE.
033900     MOVE    STK-T-SCH-ID(STK-T-IDX)   TO STK-IN-SCH-ID.
034000     MOVE    STK-T-ITEM-ID(STK-T-IDX)  TO STK-IN-ITEM-ID.
034100     MOVE    STK-T-QTY(STK-T-IDX)      TO STK-IN-QTY.
034200     MOVE    STK-T-STATE(STK-T-IDX)    TO STK-IN-STATE.
034300     MOVE    STK-T-ACTIVE(STK-T-IDX)   TO STK-IN-ACTIVE.
034400     WRITE   STK-IN-REC.
034500
034600******************************************************************
034700*************** END OF PROGRAM SOURCE - SFVRCPT ****************
034800******************************************************************
