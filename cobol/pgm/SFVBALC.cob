000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SFVBALC.
000500 AUTHOR.         N MAHORO.
000600 INSTALLATION.   MINEDUC SCHOOL FEEDING PROGRAMME.
000700 DATE-WRITTEN.   12 MAR 1992.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  BUDGET ALLOCATION ENGINE (UNIT U1).  SPLITS A
001200*               DISTRICT'S BUDGET ALLOCATION ACROSS THE
001300*               DISTRICT'S ACTIVE SCHOOLS, PRO-RATED BY STUDENT
001400*               HEAD-COUNT.  ONE BUDGET-DISTRICT INPUT RECORD
001500*               PRODUCES ZERO OR MORE BUDGET-SCHOOL OUTPUT
001600*               RECORDS PLUS ONE LINE OF THE ALLOCATION REPORT.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* SFB001  NMAHO   03/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
002200*                   - INITIAL VERSION.
002300*----------------------------------------------------------------
002400* SFB011  TKAZE   22/07/2022 - REQ#1125 ZERO-STUDENT DISTRICTS
002500*                   WERE ABENDING ON A DIVIDE BY ZERO - NOW
002600*                   GUARDED AND REPORTED AS AN ERROR LINE
002700*                   INSTEAD.
002800*----------------------------------------------------------------
002900* SFB027  NMAHO   19/01/1998 - Y2K REMEDIATION - RUN-DATE
003000*                   STAMPED ON THE ALLOCATION REPORT HEADING
003100*                   WIDENED FROM 6 TO 8 DIGITS.
003200*----------------------------------------------------------------
003300* SFB033  TKAZE   11/05/2023 - REQ#1310 RAISE MAX SCHOOLS PER
003400*                   DISTRICT ALLOCATION RUN FROM 300 TO 500
003500*                   (KICUKIRO DISTRICT EXCEEDED THE OLD TABLE) -
003600*                   SEE SFWBALC COPYBOOK.
003700*----------------------------------------------------------------
003800* SFB058  TKAZE   04/04/2024 - REQ#1498 DISTRICT ALLOCATIONS OF
003900*                   ZERO AMOUNT ARE NOW WRITTEN THROUGH AS-IS
004000*                   WITH NO SCHOOL SPLIT, MATCHING THE ONLINE
004100*                   SCREEN'S BEHAVIOUR.
004150*----------------------------------------------------------------
004160* SFB065  TKAZE   09/09/2024 - REQ#1542 (1) THE AUDIT TRAIL WAS
004170*                   LOGGING THE DISTRICT ALLOCATION WRITE AS
004180*                   "ALLOCATE", OUTSIDE THE AUDIT RECORD'S ACTION
004185*                   DOMAIN - CHANGED TO "CREATE".  (2) THE
004190*                   ALLOCATION REPORT'S AMOUNT COLUMN NOW GOES
004193*                   THROUGH THE SFWBALC ZONED WHOLE/DECIMAL VIEW
004196*                   AT D250 INSTEAD OF EDITING THE PACKED AMOUNT
004198*                   DIRECTLY.
004200*----------------------------------------------------------------
004300
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005100         UPSI-0 IS UPSI-SWITCH-0
005200         ON STATUS IS U0-ON
005300         OFF STATUS IS U0-OFF
005400         UPSI-1 IS UPSI-SWITCH-1
005500         ON STATUS IS U1-ON
005600         OFF STATUS IS U1-OFF.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT BUDGETDIST-FILE ASSIGN TO BDISDD
006100            ORGANIZATION      IS SEQUENTIAL
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300
006400     SELECT BUDGETSCH-FILE ASSIGN TO BSCHDD
006500            ORGANIZATION      IS SEQUENTIAL
006600            FILE STATUS       IS WK-C-FILE-STATUS.
006700
006800     SELECT AUDIT-FILE ASSIGN TO AUDTDD
006900            ORGANIZATION      IS SEQUENTIAL
007000            FILE STATUS       IS WK-C-FILE-STATUS.
007100
007200     SELECT REPORT-FILE ASSIGN TO RPT1DD
007300            ORGANIZATION      IS SEQUENTIAL
007400            FILE STATUS       IS WK-C-FILE-STATUS.
007500
007600***************
007700 DATA DIVISION.
007800***************
007900 FILE SECTION.
008000**************
008100 FD  BUDGETDIST-FILE
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS BDIS-REC.
008400 01  BDIS-REC.
008500     05  BDIS-ID                  PIC 9(09).
008600     05  BDIS-BGOV-ID             PIC 9(09).
008700     05  BDIS-DIST-ID             PIC 9(09).
008800     05  BDIS-AMOUNT              PIC S9(13)V99.
008900     05  BDIS-STATUS              PIC X(10).
009000     05  BDIS-ACTIVE              PIC X(01).
009100
009200 FD  BUDGETSCH-FILE
009300     LABEL RECORDS ARE OMITTED
009400     DATA RECORD IS BSCH-REC.
009500 01  BSCH-REC.
009600     05  BSCH-ID                  PIC 9(09).
009700     05  BSCH-BDIS-ID             PIC 9(09).
009800     05  BSCH-SCH-ID              PIC 9(09).
009900     05  BSCH-AMOUNT              PIC S9(13)V99.
010000     05  BSCH-STATUS              PIC X(10).
010100     05  BSCH-ACTIVE              PIC X(01).
010200
010300 FD  AUDIT-FILE
010400     LABEL RECORDS ARE OMITTED
010500     DATA RECORD IS SFWAUDT-RECORD-1.
010600 01  SFWAUDT-RECORD-1.
010700     COPY SFWAUDT.
010800
010900 FD  REPORT-FILE
011000     LABEL RECORDS ARE OMITTED
011100     DATA RECORD IS RPT-LINE.
011200 01  RPT-LINE                     PIC X(132).
011300
011400*************************
011500 WORKING-STORAGE SECTION.
011600*************************
011700 01  FILLER                       PIC X(24) VALUE
011800     "** PROGRAM SFVBALC   **".
011900
012000     COPY SFWCMWS.
012100
012200     COPY SFWBALC.
012300
012400     COPY GPRM.
012500
012600     COPY SCHK.
012700
012800 01  WS-SWITCHES.
012900     05  WS-OKAY                  PIC X(01) VALUE SPACE.
013000     05  WS-ZERO-AMOUNT           PIC X(01) VALUE SPACE.
013100
013200 01  WK-C-NEXT-BSCH-ID            PIC 9(09) COMP-3 VALUE ZERO.
013300
013400 01  WK-C-BALC-WHOLE-PER-STUDENT  PIC S9(13) COMP-3 VALUE ZERO.
013500
013600 01  WK-C-DIST-CONTROL.
013700     05  WK-C-DIST-SCHOOL-CT      PIC 9(05) COMP-3 VALUE ZERO.
013800     05  WK-C-DIST-ALLOC-TOT      PIC S9(13)V99 VALUE ZERO.
013900     05  WK-C-GRAND-SCHOOL-CT     PIC 9(07) COMP-3 VALUE ZERO.
014000     05  WK-C-GRAND-ALLOC-TOT     PIC S9(15)V99 VALUE ZERO.
014100     05  WK-C-GRAND-RESIDUAL-TOT  PIC S9(15)V99 VALUE ZERO.
014200
014300 01  WK-C-EDIT-AMOUNT             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
014400 01  WK-C-EDIT-STUDENTS           PIC ZZZ,ZZ9.
014500
014600*----------------------------------------------------------------
014700* ALLOCATION REPORT PRINT LINES (U1 REPORTS)
014800*----------------------------------------------------------------
014900 01  RPT-HEADING-1.
015000     05  FILLER                   PIC X(40) VALUE
015100         "MINEDUC SCHOOL FEEDING PROGRAMME".
015200     05  FILLER                   PIC X(30) VALUE
015300         "BUDGET ALLOCATION REPORT".
015400     05  FILLER                   PIC X(10) VALUE "RUN DATE".
015500     05  RPT-H1-RUN-DATE          PIC 9(08).
015600     05  FILLER                   PIC X(44) VALUE SPACES.
015700
015800 01  RPT-HEADING-2.
015900     05  FILLER                   PIC X(12) VALUE "DISTRICT".
016000     05  FILLER                   PIC X(16) VALUE
016100         "DISTRICT BUDGET".
016200     05  FILLER                   PIC X(16) VALUE
016300         "TOTAL STUDENTS".
016400     05  FILLER                   PIC X(14) VALUE "PER-STUDENT".
016500     05  FILLER                   PIC X(12) VALUE "SCHOOL".
016600     05  FILLER                   PIC X(12) VALUE "STUDENTS".
016700     05  FILLER                   PIC X(18) VALUE
016800         "SCHOOL ALLOCATION".
016900     05  FILLER                   PIC X(32) VALUE SPACES.
017000
017100 01  RPT-DIST-LINE.
017200     05  RPT-D-DIST               PIC 9(09).
017300     05  FILLER                   PIC X(03) VALUE SPACES.
017400     05  RPT-D-AMOUNT             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
017500     05  FILLER                   PIC X(03) VALUE SPACES.
017600     05  RPT-D-STUDENTS           PIC ZZZ,ZZ9.
017700     05  FILLER                   PIC X(05) VALUE SPACES.
017800     05  RPT-D-PER-STUDENT        PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
017900     05  FILLER                   PIC X(68) VALUE SPACES.
018000
018100 01  RPT-SCHOOL-LINE.
018200     05  FILLER                   PIC X(12) VALUE SPACES.
018300     05  FILLER                   PIC X(32) VALUE SPACES.
018400     05  RPT-S-SCHOOL             PIC 9(09).
018500     05  FILLER                   PIC X(03) VALUE SPACES.
018600     05  RPT-S-STUDENTS           PIC ZZZ,ZZ9.
018700     05  FILLER                   PIC X(05) VALUE SPACES.
018800     05  RPT-S-AMOUNT-WHOLE       PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.
018850     05  RPT-S-AMOUNT-DOT         PIC X(01) VALUE ".".
018860     05  RPT-S-AMOUNT-DEC         PIC 99.
018870     05  RPT-S-AMOUNT-SIGN        PIC X(01) VALUE SPACE.
018900     05  FILLER                   PIC X(58) VALUE SPACES.
019000
019100 01  RPT-DIST-TOTAL-LINE.
019200     05  FILLER                   PIC X(12) VALUE
019300         "  DIST TOTAL".
019400     05  FILLER                   PIC X(20) VALUE
019500         "SCHOOLS ALLOCATED  ".
019600     05  RPT-T-SCHOOL-CT          PIC ZZ,ZZ9.
019700     05  FILLER                   PIC X(04) VALUE SPACES.
019800     05  FILLER                   PIC X(12) VALUE "ALLOCATED".
019900     05  RPT-T-ALLOC              PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
020000     05  FILLER                   PIC X(04) VALUE SPACES.
020100     05  FILLER                   PIC X(10) VALUE "RESIDUAL".
020200     05  RPT-T-RESIDUAL           PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
020300     05  FILLER                   PIC X(33) VALUE SPACES.
020400
020500 01  RPT-ERROR-LINE.
020600     05  FILLER                   PIC X(12) VALUE "  **ERROR**".
020700     05  RPT-E-DIST               PIC 9(09).
020800     05  FILLER                   PIC X(03) VALUE SPACES.
020900     05  RPT-E-TEXT               PIC X(60) VALUE SPACES.
021000     05  FILLER                   PIC X(48) VALUE SPACES.
021100
021200 01  RPT-GRAND-TOTAL-LINE.
021300     05  FILLER                   PIC X(20) VALUE
021400         "PROGRAMME TOTALS".
021500     05  FILLER                   PIC X(10) VALUE "SCHOOLS".
021600     05  RPT-G-SCHOOL-CT          PIC ZZZ,ZZ9.
021700     05  FILLER                   PIC X(04) VALUE SPACES.
021800     05  FILLER                   PIC X(12) VALUE "ALLOCATED".
021900     05  RPT-G-ALLOC              PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
022000     05  FILLER                   PIC X(04) VALUE SPACES.
022100     05  FILLER                   PIC X(10) VALUE "RESIDUAL".
022200     05  RPT-G-RESIDUAL           PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
022300     05  FILLER                   PIC X(30) VALUE SPACES.
022400
022500********************
022600 PROCEDURE DIVISION.
022700********************
022800 MAIN-MODULE.
022900     PERFORM A100-INITIAL-SUBROUTINE
023000         THRU A199-INITIAL-SUBROUTINE-EX.
023100
023200     READ BUDGETDIST-FILE
023300         AT END MOVE HIGH-VALUES TO BDIS-ID.
023400     PERFORM B100-PATH-CHOICE THRU B199-PATH-CHOICE-EX
023500         UNTIL WK-C-END-OF-FILE
023600            OR BDIS-ID = HIGH-VALUES.
023700
023800     GO TO Z000-END-PROGRAM.
023900
024000*-----------------------------------------------------------------
024100*  OPEN FILES AND FETCH THE FISCAL-YEAR BUDGET IN FORCE          *
024200*-----------------------------------------------------------------
024300 A100-INITIAL-SUBROUTINE.
024400     OPEN    INPUT  BUDGETDIST-FILE
024500             OUTPUT BUDGETSCH-FILE
024600                    AUDIT-FILE
024700                    REPORT-FILE.
024800     IF NOT WK-C-SUCCESSFUL
024900         DISPLAY "SFVBALC - OPEN FILE ERROR"
025000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025100         GO TO Y900-ABNORMAL-TERMINATION
025200     END-IF.
025300
025400     MOVE "BGOVFRCE"         TO WK-C-XGPRM-PARACD.
025500     CALL "SFXGPRM" USING WK-C-XGPRM-RECORD.
025600
025700     MOVE ZERO                TO WK-C-RUN-DATE
025800                                  WK-C-GRAND-SCHOOL-CT
025900                                  WK-C-GRAND-ALLOC-TOT
026000                                  WK-C-GRAND-RESIDUAL-TOT.
026100     MOVE WK-C-XGPRM-FISCALYR TO WK-C-AUDIT-STAMP.
026200
026300     MOVE RPT-HEADING-1       TO RPT-LINE.
026400     WRITE RPT-LINE.
026500     MOVE RPT-HEADING-2       TO RPT-LINE.
026600     WRITE RPT-LINE.
026700     MOVE SPACES              TO RPT-LINE.
026800     WRITE RPT-LINE.
026900
027000 A199-INITIAL-SUBROUTINE-EX.
027100     EXIT.
027200
027300*-----------------------------------------------------------------
027400*  B100 - CHOOSE THE PATH FOR ONE DISTRICT ALLOCATION RECORD     *
027500*-----------------------------------------------------------------
027600 B100-PATH-CHOICE.
027700     MOVE "N"                TO WS-ZERO-AMOUNT.
027800     IF BDIS-AMOUNT NOT > ZERO
027900         MOVE "Y"            TO WS-ZERO-AMOUNT
028000     END-IF.
028100
028200     IF WS-ZERO-AMOUNT = "Y"
028300         PERFORM D500-WRITE-DISTRICT-ASIS
028400            THRU D599-WRITE-DISTRICT-ASIS-EX
028500     ELSE
028600         PERFORM C100-VALIDATION-PART
028700            THRU C199-VALIDATION-PART-EX
028800         IF WS-OKAY = "Y"
028900             PERFORM C400-VALIDATION-PART
029000                THRU C499-VALIDATION-PART-EX
029100             PERFORM D100-VALIDATION THRU D199-VALIDATION-EX
029200             PERFORM D200-VALIDATION THRU D299-VALIDATION-EX
029300         ELSE
029400             PERFORM D400-ERROR-LINE THRU D499-ERROR-LINE-EX
029500         END-IF
029600     END-IF.
029700
029800     READ BUDGETDIST-FILE
029900         AT END MOVE HIGH-VALUES TO BDIS-ID.
030000
030100 B199-PATH-CHOICE-EX.
030200     EXIT.
030300
030400*-----------------------------------------------------------------
030500*  C1 - ASK SFVSCHK FOR THE ACTIVE SCHOOL COUNT AND STUDENT TOTAL*
030600*-----------------------------------------------------------------
030700 C100-VALIDATION-PART.
030800     MOVE "D"                    TO WK-C-VSCHK-MODE.
030900     MOVE BDIS-DIST-ID           TO WK-N-VSCHK-DIST-ID.
031000     CALL "SFVSCHK" USING WK-C-VSCHK-RECORD.
031100
031200     MOVE WK-N-VSCHK-TOT-STUDENTS TO BALC-TOTAL-STUDENTS.
031300     MOVE WK-N-VSCHK-SCHOOL-CT    TO WK-C-DIST-SCHOOL-CT.
031400
031500     PERFORM C300-VALIDATION-PART THRU C399-VALIDATION-PART-EX.
031600
031700 C199-VALIDATION-PART-EX.
031800     EXIT.
031900
032000*-----------------------------------------------------------------
032100*  C3 - GUARD AGAINST DIVIDE-BY-ZERO                             *
032200*-----------------------------------------------------------------
032300 C300-VALIDATION-PART.
032400     IF BALC-TOTAL-STUDENTS = ZERO
032500         MOVE "N"                TO WS-OKAY
032600     ELSE
032700         MOVE "Y"                TO WS-OKAY
032800     END-IF.
032900
033000 C399-VALIDATION-PART-EX.
033100     EXIT.
033200
033300*-----------------------------------------------------------------
033400*  C4 - COMPUTE THE TRUNCATED PER-STUDENT FIGURE AND RESIDUAL    *
033500*-----------------------------------------------------------------
033600 C400-VALIDATION-PART.
033700     MOVE BDIS-ID             TO BALC-BDIS-ID.
033800     MOVE BDIS-BGOV-ID        TO BALC-BGOV-ID.
033900     MOVE BDIS-DIST-ID        TO BALC-DIST-ID.
034000     MOVE BDIS-AMOUNT         TO BALC-DIST-AMOUNT.
034100     MOVE BDIS-STATUS         TO BALC-DIST-STATUS.
034200     MOVE BDIS-ACTIVE         TO BALC-DIST-ACTIVE.
034300     MOVE ZERO                TO WK-C-BALC-LINE-CT.
034400
034500*    PER-STUDENT IS TRUNCATED TO A WHOLE CURRENCY UNIT - NO
034600*    CENTS ARE EVER ALLOCATED TO A SCHOOL.  DIVIDING THE AMOUNT
034700*    (WHICH CARRIES TWO DECIMAL PLACES) INTO A RECEIVING FIELD
034800*    WITH NO DECIMAL PLACES TRUNCATES THE QUOTIENT FOR US - NO
034900*    ROUNDED PHRASE AND NO FUNCTION ARE NEEDED.
035000     DIVIDE BDIS-AMOUNT BY BALC-TOTAL-STUDENTS
035100         GIVING WK-C-BALC-WHOLE-PER-STUDENT.
035200     MOVE WK-C-BALC-WHOLE-PER-STUDENT TO BALC-PER-STUDENT.
035300
035400     COMPUTE BALC-RESIDUAL = BDIS-AMOUNT -
035500         (BALC-PER-STUDENT * BALC-TOTAL-STUDENTS).
035600
035700 C499-VALIDATION-PART-EX.
035800     EXIT.
035900
036000*-----------------------------------------------------------------
036100*  D1 - WALK THE DISTRICT'S ACTIVE SCHOOLS ONE AT A TIME THROUGH *
036200*       SFVSCHK'S MODE "L" LIST ITERATOR AND BUILD THE SCHOOL    *
036300*       ALLOCATION LINE TABLE - SFVBALC NEVER SEES SCHOOL-FILE   *
036400*       DIRECTLY, SFVSCHK OWNS THAT LAYOUT.                      *
036500*-----------------------------------------------------------------
036600 D100-VALIDATION.
036700     MOVE ZERO                   TO WK-C-BALC-LINE-CT
036800                                     WK-C-DIST-ALLOC-TOT.
036900     MOVE "L"                    TO WK-C-VSCHK-MODE.
037000     MOVE BDIS-DIST-ID           TO WK-N-VSCHK-DIST-ID.
037100     MOVE "Y"                    TO WK-C-VSCHK-RESET.
037200     CALL "SFVSCHK" USING WK-C-VSCHK-RECORD.
037300
037400     PERFORM D150-BUILD-ONE-SCHOOL-LINE
037500         UNTIL NOT VSCHK-HAS-MORE
037600            OR WK-C-BALC-LINE-CT > 500.
037700
037800 D199-VALIDATION-EX.
037900     EXIT.
038000
038100 D150-BUILD-ONE-SCHOOL-LINE.
038200     ADD 1                       TO WK-C-BALC-LINE-CT.
038300     SET BALC-IDX                TO WK-C-BALC-LINE-CT.
038400     MOVE WK-N-VSCHK-SCH-ID      TO BALC-SCH-ID(BALC-IDX).
038500     MOVE WK-N-VSCHK-SCH-STUDENTS
038600                                  TO BALC-SCH-STUDENTS(BALC-IDX).
038700     COMPUTE BALC-SCH-AMOUNT(BALC-IDX) =
038800         BALC-PER-STUDENT * WK-N-VSCHK-SCH-STUDENTS.
038900     MOVE WK-C-LIT-COMPLETED     TO BALC-SCH-STATUS(BALC-IDX).
039000     ADD BALC-SCH-AMOUNT(BALC-IDX) TO WK-C-DIST-ALLOC-TOT.
039100
039200     MOVE "N"                    TO WK-C-VSCHK-RESET.
039300     CALL "SFVSCHK" USING WK-C-VSCHK-RECORD.
039400
039500*-----------------------------------------------------------------
039600*  D2 - WRITE THE SCHOOL ALLOCATION RECORDS, THE DISTRICT'S
039700*       REPORT LINES, AND ROLL THE DISTRICT INTO THE GRAND TOTALS
039800*-----------------------------------------------------------------
039900 D200-VALIDATION.
040000     MOVE BDIS-DIST-ID           TO RPT-D-DIST.
040100     MOVE BDIS-AMOUNT            TO RPT-D-AMOUNT.
040200     MOVE BALC-TOTAL-STUDENTS    TO RPT-D-STUDENTS.
040300     MOVE BALC-PER-STUDENT       TO RPT-D-PER-STUDENT.
040400     MOVE RPT-DIST-LINE          TO RPT-LINE.
040500     WRITE RPT-LINE.
040600
040700     PERFORM D250-WRITE-ONE-SCHOOL-LINE
040800         VARYING BALC-IDX FROM 1 BY 1
040900             UNTIL BALC-IDX > WK-C-BALC-LINE-CT.
041000
041100     MOVE WK-C-BALC-LINE-CT      TO RPT-T-SCHOOL-CT.
041200     MOVE WK-C-DIST-ALLOC-TOT    TO RPT-T-ALLOC.
041300     MOVE BALC-RESIDUAL          TO RPT-T-RESIDUAL.
041400     MOVE RPT-DIST-TOTAL-LINE    TO RPT-LINE.
041500     WRITE RPT-LINE.
041600     MOVE SPACES                 TO RPT-LINE.
041700     WRITE RPT-LINE.
041800
041900     ADD WK-C-BALC-LINE-CT       TO WK-C-GRAND-SCHOOL-CT.
042000     ADD WK-C-DIST-ALLOC-TOT     TO WK-C-GRAND-ALLOC-TOT.
042100     ADD BALC-RESIDUAL           TO WK-C-GRAND-RESIDUAL-TOT.
042200
042300     PERFORM D300-LOGGING THRU D399-LOGGING-EX.
042400
042500 D299-VALIDATION-EX.
042600     EXIT.
042700
042800 D250-WRITE-ONE-SCHOOL-LINE.
042900     ADD 1                       TO WK-C-NEXT-BSCH-ID.
043000     MOVE WK-C-NEXT-BSCH-ID      TO BSCH-ID.
043100     MOVE BDIS-ID                TO BSCH-BDIS-ID.
043200     MOVE BALC-SCH-ID(BALC-IDX)  TO BSCH-SCH-ID.
043300     MOVE BALC-SCH-AMOUNT(BALC-IDX)
043400                                  TO BSCH-AMOUNT.
043500     MOVE BALC-SCH-STATUS(BALC-IDX)
043600                                  TO BSCH-STATUS.
043700     MOVE WK-C-LIT-YES           TO BSCH-ACTIVE.
043800     WRITE BSCH-REC.
043900     ADD 1                       TO WK-C-WRITE-CT.
044000
044100     MOVE BALC-SCH-ID(BALC-IDX)  TO RPT-S-SCHOOL.
044200     MOVE BALC-SCH-STUDENTS(BALC-IDX)
044300                                  TO RPT-S-STUDENTS.
044330     SET     BALC-ZIDX               TO BALC-IDX.
044360     MOVE BALC-Z-SCH-AMOUNT-WHL(BALC-ZIDX)
044390                                  TO RPT-S-AMOUNT-WHOLE.
044420     MOVE BALC-Z-SCH-AMOUNT-DEC(BALC-ZIDX)
044450                                  TO RPT-S-AMOUNT-DEC.
044470     IF      BALC-SCH-AMOUNT(BALC-IDX) < ZERO
044480             MOVE "-"                TO RPT-S-AMOUNT-SIGN
044490     ELSE
044495             MOVE SPACE              TO RPT-S-AMOUNT-SIGN
044498     END-IF.
044600     MOVE RPT-SCHOOL-LINE         TO RPT-LINE.
044700     WRITE RPT-LINE.
044800
044900*-----------------------------------------------------------------
045000*  D3 - WRITE ONE AUDIT RECORD PER DISTRICT ALLOCATION PROCESSED *
045100*-----------------------------------------------------------------
045200 D300-LOGGING.
045300     MOVE WK-C-AUDIT-STAMP       TO AUD-TIMESTAMP.
045400     MOVE "SFVBALC"              TO AUD-USER.
045500     MOVE "CREATE"               TO AUD-ACTION.
045600     MOVE "DISTRICT"             TO AUD-RESOURCE.
045700     WRITE SFWAUDT-RECORD-1.
045800
045900 D399-LOGGING-EX.
046000     EXIT.
046100
046200*-----------------------------------------------------------------
046300*  D4 - THE DISTRICT FAILED THE ZERO-STUDENT GUARD - WRITE AN
046400*       ERROR LINE AND LOG THE REJECTION, NO SCHOOL SPLIT IS MADE
046500*-----------------------------------------------------------------
046600 D400-ERROR-LINE.
046700     MOVE BDIS-DIST-ID           TO RPT-E-DIST.
046800     MOVE "NO STUDENTS IN ANY ACTIVE SCHOOL - SPLIT SKIPPED"
046900                                  TO RPT-E-TEXT.
047000     MOVE RPT-ERROR-LINE         TO RPT-LINE.
047100     WRITE RPT-LINE.
047200     MOVE SPACES                 TO RPT-LINE.
047300     WRITE RPT-LINE.
047400
047500     MOVE WK-C-AUDIT-STAMP       TO AUD-TIMESTAMP.
047600     MOVE "SFVBALC"              TO AUD-USER.
047700     MOVE "REJECT"               TO AUD-ACTION.
047800     MOVE "DISTRICT"             TO AUD-RESOURCE.
047900     WRITE SFWAUDT-RECORD-1.
048000     ADD 1                       TO WK-C-REJECT-CT.
048100
048200 D499-ERROR-LINE-EX.
048300     EXIT.
048400
048500*-----------------------------------------------------------------
048600*  D5 - A ZERO-AMOUNT DISTRICT IS PASSED THROUGH AS-IS - NO
048700*       SCHOOL SPLIT, NO BUDGETSCH-FILE RECORDS WRITTEN (SFB058)
048800*-----------------------------------------------------------------
048900 D500-WRITE-DISTRICT-ASIS.
049000     MOVE BDIS-DIST-ID           TO RPT-D-DIST.
049100     MOVE BDIS-AMOUNT            TO RPT-D-AMOUNT.
049200     MOVE ZERO                   TO RPT-D-STUDENTS
049300                                     RPT-D-PER-STUDENT.
049400     MOVE RPT-DIST-LINE          TO RPT-LINE.
049500     WRITE RPT-LINE.
049600     MOVE SPACES                 TO RPT-LINE.
049700     WRITE RPT-LINE.
049800
049900     MOVE WK-C-AUDIT-STAMP       TO AUD-TIMESTAMP.
050000     MOVE "SFVBALC"              TO AUD-USER.
050100     MOVE "UPDATE"               TO AUD-ACTION.
050200     MOVE "DISTRICT"             TO AUD-RESOURCE.
050300     WRITE SFWAUDT-RECORD-1.
050400
050500 D599-WRITE-DISTRICT-ASIS-EX.
050600     EXIT.
050700
050800*-----------------------------------------------------------------
050900*  Z0 - CLOSE THE FILES AND PRINT THE PROGRAMME GRAND TOTAL LINE
051000*-----------------------------------------------------------------
051100 Z000-END-PROGRAM.
051200     MOVE WK-C-GRAND-SCHOOL-CT   TO RPT-G-SCHOOL-CT.
051300     MOVE WK-C-GRAND-ALLOC-TOT   TO RPT-G-ALLOC.
051400     MOVE WK-C-GRAND-RESIDUAL-TOT TO RPT-G-RESIDUAL.
051500     MOVE RPT-GRAND-TOTAL-LINE   TO RPT-LINE.
051600     WRITE RPT-LINE.
051700
051800     CLOSE   BUDGETDIST-FILE
051900             BUDGETSCH-FILE
052000             AUDIT-FILE
052100             REPORT-FILE.
052200     STOP RUN.
052300
052400*-----------------------------------------------------------------
052500*  Y9 - ABNORMAL TERMINATION - AN FD COULD NOT BE OPENED         *
052600*-----------------------------------------------------------------
052700 Y900-ABNORMAL-TERMINATION.
052800     DISPLAY "SFVBALC - RUN TERMINATED ABNORMALLY".
052900     STOP RUN.
053000
053100******************************************************************
053200*************** END OF PROGRAM SOURCE - SFVBALC ****************
053300******************************************************************
