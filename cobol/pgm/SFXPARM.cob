000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SFXPARM.
000500 AUTHOR.         N MAHORO.
000600 INSTALLATION.   MINEDUC SCHOOL FEEDING PROGRAMME.
000700 DATE-WRITTEN.   07 MAR 1992.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS ROUTINE OBTAINS A RUN-CONTROL PARAMETER
001200*               VALUE (RUN-DATE, EXPIRY DAYS WINDOW) FROM THE
001300*               SYSTEM PARAMETER FILE.  CALLED BY SFVEXPY TO
001400*               FETCH THE DATE THE EXPIRY SCAN RUNS AGAINST AND
001500*               THE SIZE OF THE "EXPIRING SOON" WINDOW.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* SFB001  NMAHO   03/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
002100*                   - INITIAL VERSION, ADAPTED FROM THE TRANSFER
002200*                     INTERFACE'S SYSTEM/APPLICATION PARAMETER
002300*                     LOOKUP ROUTINE.
002400*----------------------------------------------------------------
002500* SFB027  NMAHO   19/01/1998 - Y2K REMEDIATION - WK-C-XPARM-
002600*                   PARAVALU NUMERIC REDEFINITION WIDENED SO AN
002700*                   8-DIGIT CCYYMMDD RUN-DATE PARAMETER FITS
002800*                   WITHOUT TRUNCATION.
002900*----------------------------------------------------------------
003000* SFB018  TKAZE   02/12/2022 - REQ#1175 PROGRAM NOW USED EVEN BY
003100*                   THE OVERNIGHT SCHEDULER EXIT STEP - COMMAND
003200*                   CHANGED FROM EXIT PROGRAM TO GOBACK.
003300*----------------------------------------------------------------
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004200         UPSI-0 IS UPSI-SWITCH-0
004300         ON STATUS IS U0-ON
004400         OFF STATUS IS U0-OFF.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT PARAMETER-FILE ASSIGN TO PARAMDD
004900            ORGANIZATION      IS SEQUENTIAL
005000            FILE STATUS       IS WK-C-FILE-STATUS.
005100
005200 EJECT
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700**************
005800 FD  PARAMETER-FILE
005900     LABEL RECORDS ARE OMITTED
006000     DATA RECORD IS PARM-REC.
006100 01  PARM-REC.
006200     05  PARM-CODE               PIC X(08).
006300     05  PARM-VALUE              PIC X(20).
006400     05  PARM-VALUE-NUM REDEFINES PARM-VALUE PIC 9(13)V99.
006500*                        ALTERNATE NUMERIC VIEW OF THE RAW VALUE
006600*                        FIELD - MIRRORS THE LINKAGE RECORD'S OWN
006700*                        WK-N-XPARM-PARANUM REDEFINITION.
006800     05  FILLER                  PIC X(02).
006900
007000*************************
007100 WORKING-STORAGE SECTION.
007200*************************
007300 01  FILLER              PIC X(24)  VALUE
007400     "** PROGRAM SFXPARM   **".
007500
007600* ------------------ PROGRAM WORKING STORAGE -------------------*
007700     COPY SFWCMWS.
007800
007900 01  WS-FOUND                    PIC X(01) VALUE "N".
008000
008100*****************
008200 LINKAGE SECTION.
008300*****************
008400     COPY PARM.
008500 EJECT
008600********************************************
008700 PROCEDURE DIVISION USING WK-C-XPARM-RECORD.
008800********************************************
008900 MAIN-MODULE.
009000     PERFORM A000-MAIN-PROCESSING
009100        THRU A099-MAIN-PROCESSING-EX.
009200     GOBACK.                                                      SFB018
009300
009400*----------------------------------------------------------------*
009500 A000-MAIN-PROCESSING.
009600*----------------------------------------------------------------*
009700     OPEN    INPUT PARAMETER-FILE.
009800     IF      NOT WK-C-SUCCESSFUL
009900             DISPLAY "SFXPARM - OPEN FILE ERROR - PARAMETER-FILE"
010000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010100             GO TO Y900-ABNORMAL-TERMINATION.
010200
010300     MOVE    SPACES              TO WK-C-XPARM-PARAVALU
010400                                     WK-C-XPARM-ERROR-CD.
010500     MOVE    "N"                 TO WS-FOUND.
010600
010700     READ    PARAMETER-FILE.
010800     PERFORM A050-CHECK-ONE-PARM
010900         UNTIL WK-C-END-OF-FILE
011000            OR WS-FOUND = "Y".
011100
011200     IF      WS-FOUND NOT = "Y"
011300             MOVE "COM0245"      TO WK-C-XPARM-ERROR-CD
011400             MOVE "PARAMDD"      TO WK-C-XPARM-FILE
011500             MOVE "SELECT"       TO WK-C-XPARM-MODE
011600             MOVE WK-C-XPARM-PARACD
011700                                  TO WK-C-XPARM-KEY
011800     END-IF.
011900
012000     CLOSE   PARAMETER-FILE.
012100
012200 A099-MAIN-PROCESSING-EX.
012300     EXIT.
012400
012500 A050-CHECK-ONE-PARM.
012600     IF      PARM-CODE = WK-C-XPARM-PARACD
012700             MOVE "Y"                TO WS-FOUND
012800             MOVE PARM-VALUE          TO WK-C-XPARM-PARAVALU
012900     END-IF.
013000     READ    PARAMETER-FILE.
013100
013200 Y900-ABNORMAL-TERMINATION.
013300     GOBACK.                                                      SFB018
013400
013500******************************************************************
013600*************** END OF PROGRAM SOURCE - SFXPARM ****************
013700******************************************************************
