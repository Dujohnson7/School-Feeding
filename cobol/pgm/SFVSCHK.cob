000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SFVSCHK.
000500 AUTHOR.         N MAHORO.
000600 INSTALLATION.   MINEDUC SCHOOL FEEDING PROGRAMME.
000700 DATE-WRITTEN.   03 MAR 1992.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THE SCHOOL
001200*               TABLE.  MODE "D" RETURNS THE COUNT OF ACTIVE
001300*               SCHOOLS AND SUMMED STUDENT HEAD-COUNT FOR A
001400*               GIVEN DISTRICT (USED BY SFVBALC TO SIZE THE
001500*               SPLIT).  MODE "L" WALKS THE SAME ACTIVE SCHOOLS
001600*               ONE AT A TIME SO SFVBALC CAN BUILD EACH SCHOOL
001700*               ALLOCATION LINE (RESET="Y" STARTS A NEW SCAN).
001800*               MODE "S" RETURNS WHETHER A GIVEN SCHOOL IS
001900*               ACTIVE/PARTICIPATING AND ITS STUDENT HEAD-COUNT
002000*               (USED BY SFVREQV TO VALIDATE A REQUEST'S OWNING
002100*               SCHOOL).  THE SCHOOL MASTER IS LOADED INTO A
002200*               TABLE ON THE FIRST CALL AND KEPT RESIDENT FOR
002300*               THE LIFE OF THE CALLING RUN.
002400*
002500*================================================================
002600* HISTORY OF MODIFICATION:
002700*================================================================
002800* SFB001  NMAHO   03/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
002900*                   - INITIAL VERSION, ADAPTED FROM THE TRANSFER
003000*                     INTERFACE'S CALLED BANK-ACCOUNT-TABLE
003100*                     LOOKUP ROUTINE.
003200*----------------------------------------------------------------
003300* SFB009  TKAZE   30/06/2022 - REQ#1108 ADD MODE "S" SCHOOL
003400*                   LOOKUP SO SFVREQV CAN VALIDATE THE REQUESTING
003500*                   SCHOOL WITHOUT RE-OPENING SCHOOL-FILE.
003600*----------------------------------------------------------------
003700* SFB013  TKAZE   29/08/2022 - REQ#1132 ADD MODE "L" SO SFVBALC
003800*                   CAN WALK A DISTRICT'S ACTIVE SCHOOLS ONE AT
003900*                   A TIME TO BUILD THE SCHOOL ALLOCATION TABLE
004000*                   WITHOUT SFVBALC KNOWING SCHOOL-FILE'S LAYOUT.
004100*----------------------------------------------------------------
004200* SFB027  NMAHO   19/01/1998 - Y2K REMEDIATION - NO DATE FIELDS
004300*                   CARRIED IN THIS TABLE, REVIEWED AND CLOSED
004400*                   WITH NO CHANGE REQUIRED.
004500*----------------------------------------------------------------
004600* SFB044  TKAZE   02/02/2024 - REQ#1430 RAISE SCHOOL TABLE SIZE
004700*                   FROM 3000 TO 5000 ENTRIES (PROGRAMME GROWTH).
004800*----------------------------------------------------------------
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005700         UPSI-0 IS UPSI-SWITCH-0
005800         ON STATUS IS U0-ON
005900         OFF STATUS IS U0-OFF.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SCHOOL-FILE ASSIGN TO SCHOOLDD
006400            ORGANIZATION      IS SEQUENTIAL
006500            FILE STATUS       IS WK-C-FILE-STATUS.
006600
006700 EJECT
006800***************
006900 DATA DIVISION.
007000***************
007100 FILE SECTION.
007200**************
007300 FD  SCHOOL-FILE
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS SFWSCHL-RECORD-1.
007600 01  SFWSCHL-RECORD-1.
007700     COPY SFWSCHL.
007800
007900*************************
008000 WORKING-STORAGE SECTION.
008100*************************
008200 01  FILLER              PIC X(24)  VALUE
008300     "** PROGRAM SFVSCHK   **".
008400
008500* ------------------ PROGRAM WORKING STORAGE -------------------*
008600     COPY SFWCMWS.
008700
008800 01  WS-SWITCHES.
008900     05  WS-FIRST-TIME       PIC X(01) VALUE "Y".
009000     05  WS-FOUND            PIC X(01) VALUE "N".
009100
009200 01  WS-SCAN-CONTROL.
009300     05  WS-SCAN-IDX         PIC 9(05) COMP VALUE ZERO.
009400
009500*----------------------------------------------------------------
009600* WK-C-SCHL-TABLE - SCHOOL MASTER LOADED WHOLE INTO STORAGE ON
009700* THE FIRST CALL AND SCANNED THEREAFTER.  SCHOOL MASTER IS NOT
009800* INDEXED; LOOKUPS SCAN THE IN-MEMORY TABLE.
009900*----------------------------------------------------------------
010100 01  WK-C-SCHL-TABLE.
010200     05  WK-C-SCHL-COUNT         PIC 9(05) COMP-3 VALUE ZERO.
010300     05  WK-C-SCHL-ENTRY OCCURS 5000 TIMES
010400             INDEXED BY SCH-T-IDX.
010500         10  SCH-T-ID            PIC 9(09).
010600         10  SCH-T-DIST-ID       PIC 9(09).
010700         10  SCH-T-STUDENTS      PIC 9(06).
010800         10  SCH-T-STATUS        PIC X(01).
010900         10  SCH-T-ACTIVE        PIC X(01).
011000
011100*****************
011200 LINKAGE SECTION.
011300*****************
011400     COPY SCHK.
011500 EJECT
011600********************************************
011700 PROCEDURE DIVISION USING WK-C-VSCHK-RECORD.
011800********************************************
011900 MAIN-MODULE.
012000     PERFORM A000-PROCESS-CALLED-ROUTINE
012100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012200     EXIT PROGRAM.
012300
012400*----------------------------------------------------------------*
012500 A000-PROCESS-CALLED-ROUTINE.
012600*----------------------------------------------------------------*
012700     IF  WS-FIRST-TIME = "Y"
012800         PERFORM A010-LOAD-SCHOOL-TABLE
012900            THRU A019-LOAD-SCHOOL-TABLE-EX
013000         MOVE "N"                TO WS-FIRST-TIME
013100     END-IF.
013200
013300     MOVE    SPACES              TO WK-C-VSCHK-SCH-ACTIVE
013400                                     WK-C-VSCHK-SCH-PARTIC
013500     MOVE    SPACES              TO WK-C-VSCHK-ERROR-CD.
013600     MOVE    "N"                 TO WK-C-VSCHK-MORE.
013700     MOVE    ZERO                TO WK-N-VSCHK-SCHOOL-CT
013800                                     WK-N-VSCHK-TOT-STUDENTS
013900                                     WK-N-VSCHK-SCH-STUDENTS
014000                                     WK-N-VSCHK-SCH-ID.
014100     MOVE    "00"                TO WK-C-VSCHK-FS.
014200
014300     PERFORM B100-PATH-CHOICE THRU B199-PATH-CHOICE-EX.
014400
014500 A099-PROCESS-CALLED-ROUTINE-EX.
014600     EXIT.
014700
014800*----------------------------------------------------------------*
014900*  LOAD THE ACTIVE SCHOOL TABLE - ONCE PER RUN                   *
015000*----------------------------------------------------------------*
015100 A010-LOAD-SCHOOL-TABLE.
015200     OPEN    INPUT SCHOOL-FILE.
015300     IF      NOT WK-C-SUCCESSFUL
015400             DISPLAY "SFVSCHK - OPEN FILE ERROR - SCHOOL-FILE"
015500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015600             GO TO A019-LOAD-SCHOOL-TABLE-EX.
015700
015800     READ    SCHOOL-FILE.
015900     PERFORM A015-LOAD-ONE-SCHOOL
016000         UNTIL WK-C-END-OF-FILE
016100            OR WK-C-SCHL-COUNT = 5000.
016200
016300     CLOSE   SCHOOL-FILE.
016400
016500 A019-LOAD-SCHOOL-TABLE-EX.
016600     EXIT.
016700
016800 A015-LOAD-ONE-SCHOOL.
016900     ADD     1                       TO WK-C-SCHL-COUNT.
017000     SET     SCH-T-IDX               TO WK-C-SCHL-COUNT.
017100     MOVE    SCH-ID                  TO SCH-T-ID(SCH-T-IDX).
017200     MOVE    SCH-DIST-ID             TO SCH-T-DIST-ID(SCH-T-IDX).
017300     MOVE    SCH-STUDENTS            TO SCH-T-STUDENTS(SCH-T-IDX).
017400     MOVE    SCH-STATUS              TO SCH-T-STATUS(SCH-T-IDX).
017500     MOVE    SCH-ACTIVE              TO SCH-T-ACTIVE(SCH-T-IDX).
017600     READ    SCHOOL-FILE.
017700
017800*----------------------------------------------------------------*
017900*  BRANCH ON REQUESTED MODE                                      *
018000*----------------------------------------------------------------*
018100 B100-PATH-CHOICE.
018200     IF      VSCHK-MODE-DISTRICT-SUM
018300             PERFORM C100-DISTRICT-SUM THRU C199-DISTRICT-SUM-EX
018400     ELSE
018500         IF  VSCHK-MODE-SCHOOL-LOOKUP
018600             PERFORM C300-SCHOOL-LOOKUP
018700                THRU C399-SCHOOL-LOOKUP-EX
018800         ELSE
018900             IF VSCHK-MODE-LIST-SCHOOLS
019000                 PERFORM C500-LIST-SCHOOLS
019100                    THRU C599-LIST-SCHOOLS-EX
019200             ELSE
019300                 MOVE "COM0206"  TO WK-C-VSCHK-ERROR-CD
019400             END-IF
019500         END-IF
019600     END-IF.
019700
019800 B199-PATH-CHOICE-EX.
019900     EXIT.
020000
020100*----------------------------------------------------------------*
020200*  MODE D - SUM ACTIVE SCHOOLS/STUDENTS FOR ONE DISTRICT         *
020300*----------------------------------------------------------------*
020400 C100-DISTRICT-SUM.
020500     PERFORM C150-SUM-ONE-SCHOOL
020600         VARYING SCH-T-IDX FROM 1 BY 1
020700             UNTIL SCH-T-IDX > WK-C-SCHL-COUNT.
020800
020900 C199-DISTRICT-SUM-EX.
021000     EXIT.
021100
021200 C150-SUM-ONE-SCHOOL.
021300     IF      SCH-T-DIST-ID(SCH-T-IDX) = WK-N-VSCHK-DIST-ID
021400     AND     SCH-T-ACTIVE(SCH-T-IDX)   = WK-C-LIT-YES
021500             ADD 1 TO WK-N-VSCHK-SCHOOL-CT
021600             ADD SCH-T-STUDENTS(SCH-T-IDX)
021700                                  TO WK-N-VSCHK-TOT-STUDENTS
021800     END-IF.
021900
022000*----------------------------------------------------------------*
022100*  MODE S - LOOK UP ONE SCHOOL BY ID                             *
022200*----------------------------------------------------------------*
022300 C300-SCHOOL-LOOKUP.
022400     MOVE    "N"                 TO WS-FOUND.
022500     PERFORM C350-CHECK-ONE-SCHOOL
022600         VARYING SCH-T-IDX FROM 1 BY 1
022700             UNTIL SCH-T-IDX > WK-C-SCHL-COUNT
022800                OR WS-FOUND = "Y".
022900
023000     IF      WS-FOUND NOT = "Y"
023100             MOVE "SCH0001"      TO WK-C-VSCHK-ERROR-CD
023200     END-IF.
023300
023400 C399-SCHOOL-LOOKUP-EX.
023500     EXIT.
023600
023700 C350-CHECK-ONE-SCHOOL.
023800     IF      SCH-T-ID(SCH-T-IDX) = WK-N-VSCHK-SCH-ID
023900             MOVE "Y"                TO WS-FOUND
024000             MOVE SCH-T-ACTIVE(SCH-T-IDX)
024100                                      TO WK-C-VSCHK-SCH-ACTIVE
024200             MOVE SCH-T-STATUS(SCH-T-IDX)
024300                                      TO WK-C-VSCHK-SCH-PARTIC
024400             MOVE SCH-T-STUDENTS(SCH-T-IDX)
024500                                      TO WK-N-VSCHK-SCH-STUDENTS
024600     END-IF.
024700
024800*----------------------------------------------------------------*
024900*  MODE L - RETURN THE NEXT ACTIVE SCHOOL OF THE DISTRICT BEING  *
025000*  SCANNED.  RESET="Y" REWINDS THE SCAN TO THE FIRST ENTRY.      *
025100*----------------------------------------------------------------*
025200 C500-LIST-SCHOOLS.
025300     IF      VSCHK-RESET-SCAN
025400             MOVE ZERO           TO WS-SCAN-IDX
025500     END-IF.
025600
025700     MOVE    "N"                 TO WS-FOUND.
025800     PERFORM C550-ADVANCE-SCAN
025900         UNTIL WS-SCAN-IDX > WK-C-SCHL-COUNT
026000            OR WS-FOUND = "Y".
026100
026200     IF      WS-FOUND = "Y"
026300             SET  SCH-T-IDX           TO WS-SCAN-IDX
026400             MOVE "Y"                 TO WK-C-VSCHK-MORE
026500             MOVE SCH-T-ID(SCH-T-IDX) TO WK-N-VSCHK-SCH-ID
026600             MOVE SCH-T-STUDENTS(SCH-T-IDX)
026700                                      TO WK-N-VSCHK-SCH-STUDENTS
026800     ELSE
026900             MOVE "N"                 TO WK-C-VSCHK-MORE
027000     END-IF.
027100
027200 C599-LIST-SCHOOLS-EX.
027300     EXIT.
027400
027500 C550-ADVANCE-SCAN.
027600     ADD     1                   TO WS-SCAN-IDX.
027700     IF      WS-SCAN-IDX <= WK-C-SCHL-COUNT
027800             SET  SCH-T-IDX      TO WS-SCAN-IDX
027900             IF   SCH-T-DIST-ID(SCH-T-IDX) = WK-N-VSCHK-DIST-ID
028000             AND  SCH-T-ACTIVE(SCH-T-IDX)   = WK-C-LIT-YES
028100                  MOVE "Y"        TO WS-FOUND
028200             END-IF
028300     END-IF.
028400
028500******************************************************************
028600*************** END OF PROGRAM SOURCE - SFVSCHK ****************
028700******************************************************************
