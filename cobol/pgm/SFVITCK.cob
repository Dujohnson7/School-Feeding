000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SFVITCK.
000500 AUTHOR.         N MAHORO.
000600 INSTALLATION.   MINEDUC SCHOOL FEEDING PROGRAMME.
000700 DATE-WRITTEN.   04 MAR 1992.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THE FOOD ITEM
001200*               TABLE.  GIVEN AN ITEM ID IT RETURNS WHETHER THE
001300*               ITEM EXISTS AND WHETHER IT IS ACTIVE.  USED BY
001400*               SFVREQV TO VALIDATE EACH REQUEST-DETAIL LINE AND
001500*               BY SFVRCPT TO VALIDATE THE ITEM ON A GOODS
001600*               RECEIPT EXPLOSION LINE.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* SFB001  NMAHO   03/03/2022 - MINEDUC SCHOOL FEEDING PROJECT
002200*                   - INITIAL VERSION, ADAPTED FROM THE TRANSFER
002300*                     INTERFACE'S CALLED BANK-TABLE-EXTENSION
002400*                     LOOKUP ROUTINE.
002500*----------------------------------------------------------------
002600* SFB027  NMAHO   19/01/1998 - Y2K REMEDIATION - NO DATE FIELDS
002700*                   CARRIED IN THIS TABLE, REVIEWED AND CLOSED
002800*                   WITH NO CHANGE REQUIRED.
002900*----------------------------------------------------------------
003000* SFB052  TKAZE   09/01/2024 - REQ#1477 ITEM TABLE SHARED BY
003100*                   SFVRCPT AS WELL AS SFVREQV - NO CODE CHANGE,
003200*                   COMMENT UPDATED.
003300*----------------------------------------------------------------
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004200         UPSI-0 IS UPSI-SWITCH-0
004300         ON STATUS IS U0-ON
004400         OFF STATUS IS U0-OFF.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ITEM-FILE ASSIGN TO ITEMDD
004900            ORGANIZATION      IS SEQUENTIAL
005000            FILE STATUS       IS WK-C-FILE-STATUS.
005100
005200 EJECT
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700**************
005800 FD  ITEM-FILE
005900     LABEL RECORDS ARE OMITTED
006000     DATA RECORD IS SFWITEM-RECORD-1.
006100 01  SFWITEM-RECORD-1.
006200     COPY SFWITEM.
006300
006400*************************
006500 WORKING-STORAGE SECTION.
006600*************************
006700 01  FILLER              PIC X(24)  VALUE
006800     "** PROGRAM SFVITCK   **".
006900
007000* ------------------ PROGRAM WORKING STORAGE -------------------*
007100     COPY SFWCMWS.
007200
007300 01  WS-SWITCHES.
007400     05  WS-FIRST-TIME       PIC X(01) VALUE "Y".
007500     05  WS-FOUND            PIC X(01) VALUE "N".
007600
007700*----------------------------------------------------------------
007800* WK-C-ITEM-TABLE - FOOD ITEM MASTER LOADED WHOLE INTO STORAGE
007900* ON THE FIRST CALL AND SCANNED THEREAFTER.
008000*----------------------------------------------------------------
008100 01  WK-C-ITEM-TABLE.
008200     05  WK-C-ITEM-COUNT         PIC 9(05) COMP-3 VALUE ZERO.
008300     05  WK-C-ITEM-ENTRY OCCURS 2000 TIMES
008400             INDEXED BY ITEM-T-IDX.
008500         10  ITEM-T-ID           PIC 9(09).
008600         10  ITEM-T-ACTIVE       PIC X(01).
008700
008800*****************
008900 LINKAGE SECTION.
009000*****************
009100     COPY ITCK.
009200 EJECT
009300********************************************
009400 PROCEDURE DIVISION USING WK-C-VITCK-RECORD.
009500********************************************
009600 MAIN-MODULE.
009700     PERFORM A000-PROCESS-CALLED-ROUTINE
009800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009900     EXIT PROGRAM.
010000
010100*----------------------------------------------------------------*
010200 A000-PROCESS-CALLED-ROUTINE.
010300*----------------------------------------------------------------*
010400     IF  WS-FIRST-TIME = "Y"
010500         PERFORM A010-LOAD-ITEM-TABLE
010600            THRU A019-LOAD-ITEM-TABLE-EX
010700         MOVE "N"                TO WS-FIRST-TIME
010800     END-IF.
010900
011000     MOVE    "N"                 TO WK-C-VITCK-FOUND
011100                                     WK-C-VITCK-ACTIVE
011200     MOVE    SPACES              TO WK-C-VITCK-ERROR-CD.
011300     MOVE    "00"                TO WK-C-VITCK-FS.
011400
011500     PERFORM C300-ITEM-LOOKUP THRU C399-ITEM-LOOKUP-EX.
011600
011700 A099-PROCESS-CALLED-ROUTINE-EX.
011800     EXIT.
011900
012000*----------------------------------------------------------------*
012100*  LOAD THE ITEM TABLE - ONCE PER RUN                            *
012200*----------------------------------------------------------------*
012300 A010-LOAD-ITEM-TABLE.
012400     OPEN    INPUT ITEM-FILE.
012500     IF      NOT WK-C-SUCCESSFUL
012600             DISPLAY "SFVITCK - OPEN FILE ERROR - ITEM-FILE"
012700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012800             GO TO A019-LOAD-ITEM-TABLE-EX.
012900
013000     READ    ITEM-FILE.
013100     PERFORM A015-LOAD-ONE-ITEM
013200         UNTIL WK-C-END-OF-FILE
013300            OR WK-C-ITEM-COUNT = 2000.
013400
013500     CLOSE   ITEM-FILE.
013600
013700 A019-LOAD-ITEM-TABLE-EX.
013800     EXIT.
013900
014000 A015-LOAD-ONE-ITEM.
014100     ADD     1                       TO WK-C-ITEM-COUNT.
014200     SET     ITEM-T-IDX              TO WK-C-ITEM-COUNT.
014300     MOVE    ITEM-ID                 TO ITEM-T-ID(ITEM-T-IDX).
014400     MOVE    ITEM-ACTIVE             TO ITEM-T-ACTIVE(ITEM-T-IDX).
014500     READ    ITEM-FILE.
014600
014700*----------------------------------------------------------------*
014800*  LOOK UP ONE ITEM BY ID                                        *
014900*----------------------------------------------------------------*
015000 C300-ITEM-LOOKUP.
015100     MOVE    "N"                 TO WS-FOUND.
015200     PERFORM C350-CHECK-ONE-ITEM
015300         VARYING ITEM-T-IDX FROM 1 BY 1
015400             UNTIL ITEM-T-IDX > WK-C-ITEM-COUNT
015500                OR WS-FOUND = "Y".
015600
015700     IF      WS-FOUND NOT = "Y"
015800             MOVE "ITM0001"      TO WK-C-VITCK-ERROR-CD
015900     END-IF.
016000
016100 C399-ITEM-LOOKUP-EX.
016200     EXIT.
016300
016400 C350-CHECK-ONE-ITEM.
016500     IF      ITEM-T-ID(ITEM-T-IDX) = WK-N-VITCK-ITEM-ID
016600             MOVE "Y"                TO WS-FOUND
016700                                         WK-C-VITCK-FOUND
016800             MOVE ITEM-T-ACTIVE(ITEM-T-IDX)
016900                                      TO WK-C-VITCK-ACTIVE
017000     END-IF.
017100
017200******************************************************************
017300*************** END OF PROGRAM SOURCE - SFVITCK ****************
017400******************************************************************
